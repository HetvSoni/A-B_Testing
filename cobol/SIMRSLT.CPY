000100*****************************************************************
000200*   COPYBOOK:  SIMRSLT
000300*   TITLE:     PER-SKU SIMULATION RESULT RECORD
000400*   USED BY:   SIMENG (OUTPUT - CTLRSLT/TRTRSLT), STATANL (INPUT)
000500*
000600*   ONE RECORD IS WRITTEN PER SKU AT THE END OF THE 90-DAY
000700*   SIMULATION IN SIMENG SECTION 900-SIMULATE-90-DAYS.  THE
000800*   METHOD FLAG TELLS STATANL WHICH GROUP THE ROW BELONGS TO,
000900*   BUT CONTROL AND TREATMENT ROWS ALSO LAND ON SEPARATE FILES.
001000*****************************************************************
001100 01  SIMULATION-RESULT-RECORD.
001200     05  SR-SKU-ID                  PIC X(10).
001300     05  SR-METHOD                  PIC X(07).
001400         88  SR-METHOD-FIXED        VALUE 'FIXED  '.
001500         88  SR-METHOD-DYNAMIC      VALUE 'DYNAMIC'.
001600     05  SR-ROP                     PIC 9(09)V9999.
001700     05  SR-SAFETY-STOCK            PIC 9(09)V9999.
001800     05  SR-FILL-RATE               PIC 9(03)V9999.
001900     05  SR-AVG-INVENTORY           PIC 9(09)V9999.
002000     05  SR-STOCKOUT-COUNT          PIC 9(03).
002100     05  SR-TOTAL-DEMAND            PIC 9(09).
002200     05  SR-DEMAND-MET              PIC 9(09).
002300     05  FILLER                     PIC X(16).
002400 01  SR-KEY-VIEW REDEFINES SIMULATION-RESULT-RECORD.
002500     05  SR-RESULT-KEY.
002600         10  FILLER                 PIC X(10).
002700         10  FILLER                 PIC X(07).
002800     05  FILLER                     PIC X(83).
