000100*****************************************************************
000200*   COPYBOOK:  STARSLT
000300*   TITLE:     STATISTICAL COMPARISON RESULT RECORD
000400*   USED BY:   STATANL (OUTPUT - STARSLT FILE)
000500*
000600*   ONE RECORD PER PRIMARY METRIC (FILL RATE, AVERAGE INVENTORY,
000700*   STOCKOUT COUNT) - SEE STATANL PARAGRAPH 400-TTEST-ONE-METRIC.
000800*****************************************************************
000900 01  STATISTICAL-RESULT-RECORD.
001000     05  ST-METRIC-NAME             PIC X(30).
001100     05  ST-CONTROL-MEAN            PIC S9(09)V9999.
001200     05  ST-TREAT-MEAN              PIC S9(09)V9999.
001300     05  ST-DIFFERENCE              PIC S9(09)V9999.
001400     05  ST-PCT-CHANGE              PIC S9(05)V99.
001500     05  ST-P-VALUE                 PIC 9V9(06).
001600     05  ST-SIGNIFICANT             PIC X(01).
001700         88  ST-IS-SIGNIFICANT      VALUE 'Y'.
001800         88  ST-NOT-SIGNIFICANT     VALUE 'N'.
001900     05  ST-COHENS-D                PIC S9(03)V9999.
002000     05  ST-CI-LOWER                PIC S9(09)V9999.
002100     05  ST-CI-UPPER                PIC S9(09)V9999.
002200     05  FILLER                     PIC X(03).
002300 01  ST-MEANS-VIEW REDEFINES STATISTICAL-RESULT-RECORD.
002400     05  FILLER                     PIC X(30).
002500     05  ST-MEANS-PAIR.
002600         10  FILLER                 PIC X(13).
002700         10  FILLER                 PIC X(13).
002800     05  FILLER                     PIC X(64).
