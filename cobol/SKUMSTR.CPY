000100*****************************************************************
000200*   COPYBOOK:  SKUMSTR
000300*   TITLE:     SKU MASTER RECORD
000400*   USED BY:   PREPROC (OUTPUT), SIMENG (INPUT)
000500*
000600*   ONE RECORD PER DISTINCT SKU OBSERVED IN THE SALES HISTORY.
000700*   CARRIES THE ABC REVENUE CLASSIFICATION ASSIGNED BY PREPROC
000800*   PARAGRAPH 500-BUILD-ABC-CLASSES AND THE FULFILLMENT-CENTER
000900*   AND STORAGE-TYPE ATTRIBUTES USED BY SIMENG COSTING.
001000*****************************************************************
001100 01  SKU-MASTER-RECORD.
001200     05  SM-SKU-ID                  PIC X(10).
001300     05  SM-UNIT-COST               PIC 9(07)V99.
001400     05  SM-ABC-CLASS                PIC X(01).
001500         88  SM-CLASS-A             VALUE 'A'.
001600         88  SM-CLASS-B             VALUE 'B'.
001700         88  SM-CLASS-C             VALUE 'C'.
001800     05  SM-FC                      PIC X(04).
001900     05  SM-STORAGE                 PIC X(09).
002000         88  SM-STANDARD-STORAGE    VALUE 'Standard '.
002100         88  SM-OVERSIZE-STORAGE    VALUE 'Oversized'.
002200     05  FILLER                     PIC X(15).
002300 01  SM-ALT-VIEW REDEFINES SKU-MASTER-RECORD.
002400     05  FILLER                     PIC X(10).
002500     05  FILLER                     PIC X(09).
002600     05  FILLER                     PIC X(01).
002700     05  SM-FC-REGION               PIC X(02).
002800     05  SM-FC-NUMBER               PIC X(02).
002900     05  FILLER                     PIC X(09).
003000     05  FILLER                     PIC X(15).
