000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF FULFILLMENT SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500* PROGRAM:  ABCSORT
000600*
000700* AUTHOR :  R. K. TALVERA
000800*
000900* DESCENDING INSERTION SORT OF THE PER-SKU REVENUE WORK TABLE
001000* BUILT BY PREPROC PARAGRAPH 500-BUILD-ABC-CLASSES.  CALLED AS A
001100* SUBPROGRAM SO THE SORTED-TABLE LOGIC CAN BE REUSED BY ANY
001200* FUTURE JOB THAT NEEDS SKUS RANKED HIGH-REVENUE TO LOW.
001300*
001400* INVOKED BY : CALL 'ABCSORT' USING SKU-TABLE-SIZE, SKU-REVENUE-TABLE.
001500*****************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.     ABCSORT.
001800 AUTHOR.         R. K. TALVERA.
001900 INSTALLATION.   FULFILLMENT SYSTEMS GROUP - DISTRIBUTION IT.
002000 DATE-WRITTEN.   MARCH 1988.
002100 DATE-COMPILED.
002200 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002300*****************************************************************
002400*                     C H A N G E   L O G                         CL*01
002500*                                                                 CL*01
002600* DATE     BY   REQUEST     DESCRIPTION                           CL*01
002700* -------- ---- ----------- -----------------------------------   CL*01
002800* 03/14/88 RKT  DBB-0091    ORIGINAL INSERTION SORT FOR THE SKU   CL*01
002900*                           REVENUE RANKING STEP OF THE ABC       CL*01
003000*                           CLASSIFICATION JOB.                   CL*01
003100* 09/02/89 RKT  DBB-0140    ADDED SKU-REV-QTY TO THE TABLE ENTRY  CL*02
003200*                           SO A/R RECONCILIATION COULD RIDE THE  CL*02
003300*                           SAME SORTED TABLE - QTY IS CARRIED    CL*02
003400*                           BUT NOT COMPARED ON.                  CL*02
003500* 11/20/91 DMP  DBB-0203    RAISED TABLE MAX FROM 250 TO 500      CL*03
003600*                           SKUS - DISTRIBUTION CENTER 4 PUSHED   CL*03
003700*                           US OVER THE OLD LIMIT.                CL*03
003800* 01/18/94 DMP  DBB-0255    ADDED SKU-REV-PREFIX/SUFFIX ALT VIEW  CL*04
003900*                           FOR THE FAMILY-CODE AUDIT EXTRACT.    CL*04
004000* 06/06/96 JLW  DBB-0311    CLEANED UP THE SHIFT PARAGRAPH - NO   CL*05
004100*                           FUNCTIONAL CHANGE.                    CL*05
004200* 12/29/98 JLW  DBB-Y2K-04  YEAR 2000 REVIEW - NO DATE FIELDS IN  CL*06
004300*                           THIS MODULE.  SIGNED OFF Y2K CLEAN.   CL*06
004400* 07/11/03 SNG  DBB-0402    DISPLAY-VIEW REDEFINE ADDED FOR THE   CL*07
004500*                           ONLINE TABLE-DUMP UTILITY.            CL*07
004600*****************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     CLASS SKU-ALPHA-CHARS IS 'A' THRU 'Z'
005100     UPSI-0 ON STATUS IS ABCSORT-TRACE-ON
005200            OFF STATUS IS ABCSORT-TRACE-OFF.
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500*                                                                 
005600 01  WS-PROGRAM-ID-LIT           PIC X(08) VALUE 'ABCSORT '.
005700*
005800 01  ARRAY-SUBSCRIPTS.
005900     05  WS-MOVE-FROM             PIC S9(08) COMP.
006000     05  WS-INSERT-TO             PIC S9(08) COMP.
006100*
006200 01  WS-INSERT-WORK.
006300     05  WS-INSERT-ID             PIC X(10).
006400     05  WS-INSERT-AMOUNT         PIC S9(09)V99 COMP-3.
006500     05  WS-INSERT-QTY            PIC 9(07) COMP-3.
006600 01  WS-INSERT-NUMERIC REDEFINES WS-INSERT-WORK.
006700     05  FILLER                   PIC X(10).
006800     05  WS-INSERT-AMOUNT-X       PIC S9(11) COMP-3.
006900     05  FILLER                   PIC X(04).
007000*
007100 01  WS-SWAP-AREA.
007200     05  WS-SWAP-ID               PIC X(10).
007300     05  WS-SWAP-AMOUNT           PIC S9(09)V99 COMP-3.
007400     05  WS-SWAP-QTY              PIC 9(07) COMP-3.
007500 01  WS-SWAP-DISPLAY-VIEW REDEFINES WS-SWAP-AREA.
007600     05  WS-SWAP-ID-DSP           PIC X(10).
007700     05  WS-SWAP-AMOUNT-DSP       PIC X(06).
007800     05  WS-SWAP-QTY-DSP          PIC X(04).
007900*
008000 LINKAGE SECTION.
008100 01  SKU-TABLE-SIZE               PIC S9(04) COMP.
008200 01  SKU-REVENUE-TABLE.
008300     05  SKU-REV-ENTRY OCCURS 1 TO 500 TIMES
008400                 DEPENDING ON SKU-TABLE-SIZE
008500                 INDEXED BY SKU-REV-IDX.
008600         10  SKU-REV-ID           PIC X(10).
008700         10  SKU-REV-AMOUNT       PIC S9(09)V99 COMP-3.
008800         10  SKU-REV-QTY          PIC 9(07) COMP-3.
008900     05  SKU-REV-FAMILY-VIEW REDEFINES SKU-REV-ENTRY
009000                 OCCURS 1 TO 500 TIMES
009100                 DEPENDING ON SKU-TABLE-SIZE.
009200         10  SKU-REV-PREFIX       PIC X(04).
009300         10  SKU-REV-SUFFIX       PIC X(06).
009400         10  FILLER               PIC X(10).
009500*
009600 PROCEDURE DIVISION USING SKU-TABLE-SIZE, SKU-REVENUE-TABLE.
009700*
009800 0000-MAIN-LOGIC.
009900*    ENTRY POINT - RANK THE TABLE HIGH REVENUE TO LOW, THEN
010000*    RETURN CONTROL TO PREPROC.
010100     PERFORM 0100-INSERT-ONE-ENTRY THRU 0100-EXIT
010200         VARYING WS-MOVE-FROM FROM 2 BY 1
010300             UNTIL WS-MOVE-FROM > SKU-TABLE-SIZE.
010400     GOBACK.
010500*
010600 0100-INSERT-ONE-ENTRY.
010700*    LIFT THE NEXT ENTRY OUT OF THE TABLE AND WALK IT BACKWARDS
010800*    UNTIL WE FIND ITS SORTED HOME (DESCENDING BY REVENUE).
010900     MOVE SKU-REV-ID(WS-MOVE-FROM)     TO WS-INSERT-ID.
011000     MOVE SKU-REV-AMOUNT(WS-MOVE-FROM) TO WS-INSERT-AMOUNT.
011100     MOVE SKU-REV-QTY(WS-MOVE-FROM)    TO WS-INSERT-QTY.
011200     COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1.
011300     PERFORM 0200-SHIFT-ONE-ENTRY THRU 0200-EXIT
011400         UNTIL WS-INSERT-TO <= 0
011500            OR SKU-REV-AMOUNT(WS-INSERT-TO) >= WS-INSERT-AMOUNT.
011600     MOVE WS-INSERT-ID     TO SKU-REV-ID(WS-INSERT-TO + 1).
011700     MOVE WS-INSERT-AMOUNT TO SKU-REV-AMOUNT(WS-INSERT-TO + 1).
011800     MOVE WS-INSERT-QTY    TO SKU-REV-QTY(WS-INSERT-TO + 1).
011900 0100-EXIT.
012000     EXIT.
012100*
012200 0200-SHIFT-ONE-ENTRY.
012300*    NO ROOM YET - PUSH THE OCCUPANT UP ONE SLOT AND KEEP LOOKING.
012400     MOVE SKU-REV-ID(WS-INSERT-TO)     TO
012500              SKU-REV-ID(WS-INSERT-TO + 1).
012600     MOVE SKU-REV-AMOUNT(WS-INSERT-TO) TO
012700              SKU-REV-AMOUNT(WS-INSERT-TO + 1).
012800     MOVE SKU-REV-QTY(WS-INSERT-TO)    TO
012900              SKU-REV-QTY(WS-INSERT-TO + 1).
013000     COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1.
013100 0200-EXIT.
013200     EXIT.
