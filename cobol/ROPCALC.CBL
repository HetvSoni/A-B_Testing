000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF FULFILLMENT SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500* PROGRAM:  ROPCALC
000600*
000700* AUTHOR :  JON SAYLES
000800*
000900* PURE CALCULATION SUBPROGRAM - NO FILES OF ITS OWN.  GIVEN A
001000* ONE-CHARACTER REQUEST CODE AND THE PARAMETER AREA BELOW, RETURNS
001100* ONE OF THE THREE INVENTORY-PLANNING NUMBERS THE DISTRIBUTION
001200* CENTERS ASK FOR OVER AND OVER: THE TRADITIONAL FIXED REORDER
001300* POINT, THE WEIGHTED-MOVING-AVERAGE DYNAMIC REORDER POINT, OR THE
001400* ECONOMIC ORDER QUANTITY.  CALLED BY SIMENG ONCE PER SKU PER
001500* METHOD UNDER TEST.
001600*
001700* INVOKED BY : CALL 'ROPCALC' USING ROPCALC-REQUEST-CODE,
001800*                                   ROPCALC-RETURN-CODE,
001900*                                   ROPCALC-PARM-AREA,
002000*                                   ROPCALC-DEMAND-HISTORY,
002100*                                   ROPCALC-LEADTIME-HISTORY.
002200*****************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.     ROPCALC.
002500 AUTHOR.         JON SAYLES.
002600 INSTALLATION.   FULFILLMENT SYSTEMS GROUP - DISTRIBUTION IT.
002700 DATE-WRITTEN.   MARCH 1988.
002800 DATE-COMPILED.
002900 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
003000*****************************************************************
003100*                     C H A N G E   L O G                         CL*01
003200*                                                                 CL*01
003300* DATE     BY   REQUEST     DESCRIPTION                           CL*01
003400* -------- ---- ----------- -----------------------------------   CL*01
003500* 03/22/88 JS   DBB-0092    ORIGINAL - FIXED ROP ONLY, CALLED     CL*01
003600*                           FROM THE OLD REORDER BATCH.           CL*01
003700* 08/14/90 JS   DBB-0161    ADDED THE DYNAMIC (WMA) ROP REQUEST   CL*02
003800*                           CODE FOR THE PILOT DISTRIBUTION       CL*02
003900*                           CENTERS RUNNING THE NEW FORECASTING   CL*02
004000*                           METHOD.                               CL*02
004100* 02/09/92 DMP  DBB-0209    ADDED EOQ REQUEST CODE - PURCHASING   CL*03
004200*                           WANTED ORDER SIZING OUT OF THE SAME   CL*03
004300*                           MODULE RATHER THAN A SPREADSHEET.     CL*03
004400* 05/30/95 JLW  DBB-0284    REPLACED THE LOOKUP-TABLE SQUARE      CL*04
004500*                           ROOT WITH A NEWTON ITERATION - THE    CL*04
004600*                           OLD TABLE TOPPED OUT AT 9999 AND      CL*04
004700*                           WAS BLOWING UP ON THE A-CLASS SKUS.   CL*04
004800* 12/29/98 JLW  DBB-Y2K-04  YEAR 2000 REVIEW - NO DATE FIELDS IN  CL*05
004900*                           THIS MODULE.  SIGNED OFF Y2K CLEAN.   CL*05
005000* 04/17/01 SNG  DBB-0388    RECENT-VOLATILITY NOW USES SAMPLE     CL*06
005100*                           STD DEV (N-1) TO MATCH THE STATS      CL*06
005200*                           GROUP'S DEFINITION - WAS POPULATION   CL*06
005300*                           (N) BY MISTAKE SINCE THE PILOT.       CL*06
005400*****************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     CLASS ROPCALC-DIGITS IS '0' THRU '9'
005900     UPSI-0 ON STATUS IS ROPCALC-TRACE-ON
006000            OFF STATUS IS ROPCALC-TRACE-OFF.
006100 DATA DIVISION.
006200 WORKING-STORAGE SECTION.
006300*                                                                 
006400 01  WS-PROGRAM-ID-LIT            PIC X(08) VALUE 'ROPCALC '.
006500*
006600 01  WS-CONSTANTS.
006700     05  WS-CONST-Z-SCORE          PIC S9(01)V9999 VALUE 1.6449.
006800     05  WS-CONST-DEFAULT-LT       PIC S9(03)V9999 VALUE 14.0000.
006900     05  WS-CONST-DEFAULT-LT-SD    PIC S9(03)V9999 VALUE 3.0000.
007000*
007100 01  WS-SQRT-WORK.
007200     05  WS-SQRT-INPUT             PIC S9(11)V9999.
007300     05  WS-SQRT-ESTIMATE          PIC S9(09)V9999.
007400     05  WS-SQRT-PREV              PIC S9(09)V9999.
007500     05  WS-SQRT-ITER              PIC S9(04) COMP.
007600     05  WS-SQRT-RESULT            PIC S9(09)V9999.
007700 01  WS-SQRT-DISPLAY-VIEW REDEFINES WS-SQRT-WORK.
007800     05  WS-SQRT-INPUT-DSP         PIC X(15).
007900     05  WS-SQRT-ESTIMATE-DSP      PIC X(13).
008000     05  WS-SQRT-PREV-DSP          PIC X(13).
008100     05  WS-SQRT-ITER-DSP          PIC X(02).
008200     05  WS-SQRT-RESULT-DSP        PIC X(13).
008300*
008400 01  WS-MEAN-WORK.
008500     05  WS-MEAN-N                 PIC S9(04) COMP.
008600     05  WS-MEAN-START-IDX         PIC S9(04) COMP.
008700     05  WS-MEAN-SUB               PIC S9(04) COMP.
008800     05  WS-MEAN-SUM               PIC S9(11)V9999.
008900     05  WS-MEAN-RESULT            PIC S9(07)V9999.
009000*
009100 01  WS-VARIANCE-WORK.
009200     05  WS-VAR-N                  PIC S9(04) COMP.
009300     05  WS-VAR-START-IDX          PIC S9(04) COMP.
009400     05  WS-VAR-SUB                PIC S9(04) COMP.
009500     05  WS-VAR-MEAN               PIC S9(07)V9999.
009600     05  WS-VAR-DIFF               PIC S9(07)V9999.
009700     05  WS-VAR-SUMSQ              PIC S9(13)V9999.
009800     05  WS-VAR-RESULT             PIC S9(09)V9999.
009900 01  WS-VARIANCE-ALT-VIEW REDEFINES WS-VARIANCE-WORK.
010000     05  FILLER                    PIC X(06).
010100     05  WS-VAR-MEAN-INT           PIC S9(11).
010200     05  WS-VAR-DIFF-INT           PIC S9(11).
010300     05  WS-VAR-SUMSQ-INT          PIC S9(17).
010400     05  WS-VAR-RESULT-INT         PIC S9(13).
010500*
010600 01  WS-DYNAMIC-ROP-WORK.
010700     05  WS-WMA-MEAN-30            PIC S9(07)V9999.
010800     05  WS-WMA-MEAN-60            PIC S9(07)V9999.
010900     05  WS-WMA-MEAN-90            PIC S9(07)V9999.
011000     05  WS-WMA-DEMAND             PIC S9(07)V9999.
011100     05  WS-FORECAST-LEAD-TIME     PIC S9(05)V9999.
011200     05  WS-RECENT-VOLATILITY      PIC S9(07)V9999.
011300*
011400 LINKAGE SECTION.
011500 01  ROPCALC-REQUEST-CODE          PIC X(01).
011600     88  ROPCALC-FIXED-ROP-REQ     VALUE '1'.
011700     88  ROPCALC-DYNAMIC-ROP-REQ   VALUE '2'.
011800     88  ROPCALC-EOQ-REQ           VALUE '3'.
011900 01  ROPCALC-RETURN-CODE           PIC S9(04) COMP.
012000*
012100 01  ROPCALC-PARM-AREA.
012200     05  RC-AVG-DAILY-DEMAND       PIC S9(07)V9999.
012300     05  RC-AVG-LEAD-TIME          PIC S9(05)V9999.
012400     05  RC-DEMAND-STD-DEV         PIC S9(07)V9999.
012500     05  RC-SERVICE-LEVEL          PIC S9(01)V9999.
012600     05  RC-SAFETY-STOCK           PIC S9(09)V9999.
012700     05  RC-ROP-RESULT             PIC S9(09)V9999.
012800     05  RC-ANNUAL-DEMAND          PIC S9(09)V9999.
012900     05  RC-ORDER-COST             PIC S9(07)V99.
013000     05  RC-HOLDING-RATE           PIC S9(01)V9999.
013100     05  RC-UNIT-COST              PIC S9(07)V99.
013200     05  RC-EOQ-RESULT             PIC S9(09)V9999.
013300 01  ROPCALC-PARM-NUMERIC-VIEW REDEFINES ROPCALC-PARM-AREA.
013400     05  FILLER                    PIC X(49).
013500     05  RC-ROP-RESULT-VIEW        PIC S9(09)V9999.
013600     05  FILLER                    PIC X(49).
013700*
013800 01  ROPCALC-DEMAND-HISTORY.
013900     05  RC-DEMAND-ENTRY-COUNT     PIC S9(04) COMP.
014000     05  RC-DEMAND-ENTRY OCCURS 0 TO 400 TIMES
014100                 DEPENDING ON RC-DEMAND-ENTRY-COUNT
014200                 PIC S9(07)V9999.
014300*
014400 01  ROPCALC-LEADTIME-HISTORY.
014500     05  RC-LEADTIME-ENTRY-COUNT   PIC S9(04) COMP.
014600     05  RC-LEADTIME-ENTRY OCCURS 0 TO 20 TIMES
014700                 DEPENDING ON RC-LEADTIME-ENTRY-COUNT
014800                 PIC S9(05)V9999.
014900*
015000 PROCEDURE DIVISION USING ROPCALC-REQUEST-CODE, ROPCALC-RETURN-CODE,
015100             ROPCALC-PARM-AREA, ROPCALC-DEMAND-HISTORY,
015200             ROPCALC-LEADTIME-HISTORY.
015300*
015400 0000-MAIN-LOGIC.
015500     MOVE ZERO TO ROPCALC-RETURN-CODE.
015600     IF ROPCALC-FIXED-ROP-REQ
015700         PERFORM 100-CALC-FIXED-ROP THRU 100-EXIT
015800         GO TO 0000-EXIT.
015900     IF ROPCALC-DYNAMIC-ROP-REQ
016000         PERFORM 200-CALC-DYNAMIC-ROP THRU 200-EXIT
016100         GO TO 0000-EXIT.
016200     IF ROPCALC-EOQ-REQ
016300         PERFORM 300-CALC-EOQ THRU 300-EXIT
016400         GO TO 0000-EXIT.
016500     MOVE -1 TO ROPCALC-RETURN-CODE.
016600 0000-EXIT.
016700     GOBACK.
016800*
016900 100-CALC-FIXED-ROP.
017000*    TRADITIONAL ROP - SAFETY STOCK OFF THE LEAD-TIME DEMAND
017100*    VARIANCE ONLY.  SEE BUSINESS RULE "ROPCALC - FIXED REORDER
017200*    POINT" IN THE PLANNING STANDARDS BINDER.
017300     COMPUTE WS-SQRT-INPUT = RC-AVG-LEAD-TIME.
017400     PERFORM 900-COMPUTE-SQUARE-ROOT THRU 900-EXIT.
017500     COMPUTE RC-SAFETY-STOCK ROUNDED =
017600         WS-CONST-Z-SCORE * RC-DEMAND-STD-DEV * WS-SQRT-RESULT.
017700     COMPUTE RC-ROP-RESULT ROUNDED =
017800         (RC-AVG-DAILY-DEMAND * RC-AVG-LEAD-TIME) + RC-SAFETY-STOCK.
017900 100-EXIT.
018000     EXIT.
018100*
018200 200-CALC-DYNAMIC-ROP.
018300*    ADDED DBB-0161 - WEIGHTED MOVING AVERAGE FORECAST DEMAND
018400*    AGAINST A FORECAST LEAD TIME, SAFETY STOCK OFF RECENT
018500*    VOLATILITY RATHER THAN THE FULL HISTORY.
018600     PERFORM 210-CALC-WMA-DEMAND THRU 210-EXIT.
018700     PERFORM 215-CALC-FORECAST-LEAD-TIME THRU 215-EXIT.
018800     PERFORM 220-CALC-RECENT-VOLATILITY THRU 220-EXIT.
018900     COMPUTE WS-SQRT-INPUT = WS-FORECAST-LEAD-TIME.
019000     PERFORM 900-COMPUTE-SQUARE-ROOT THRU 900-EXIT.
019100     COMPUTE RC-SAFETY-STOCK ROUNDED =
019200         WS-CONST-Z-SCORE * WS-RECENT-VOLATILITY * WS-SQRT-RESULT.
019300     COMPUTE RC-ROP-RESULT ROUNDED =
019400         (WS-WMA-DEMAND * WS-FORECAST-LEAD-TIME) + RC-SAFETY-STOCK.
019500 200-EXIT.
019600     EXIT.
019700*
019800 210-CALC-WMA-DEMAND.
019900     IF RC-DEMAND-ENTRY-COUNT >= 90
020000         MOVE 30 TO WS-MEAN-N
020100         PERFORM 930-CALC-MEAN-OF-LAST-N THRU 930-EXIT
020200         MOVE WS-MEAN-RESULT TO WS-WMA-MEAN-30
020300         MOVE 60 TO WS-MEAN-N
020400         PERFORM 930-CALC-MEAN-OF-LAST-N THRU 930-EXIT
020500         MOVE WS-MEAN-RESULT TO WS-WMA-MEAN-60
020600         MOVE 90 TO WS-MEAN-N
020700         PERFORM 930-CALC-MEAN-OF-LAST-N THRU 930-EXIT
020800         MOVE WS-MEAN-RESULT TO WS-WMA-MEAN-90
020900         COMPUTE WS-WMA-DEMAND ROUNDED =
021000             (0.5 * WS-WMA-MEAN-30) + (0.3 * WS-WMA-MEAN-60) +
021100             (0.2 * WS-WMA-MEAN-90)
021200     ELSE
021300         MOVE RC-DEMAND-ENTRY-COUNT TO WS-MEAN-N
021400         PERFORM 930-CALC-MEAN-OF-LAST-N THRU 930-EXIT
021500         MOVE WS-MEAN-RESULT TO WS-WMA-DEMAND
021600     END-IF.
021700 210-EXIT.
021800     EXIT.
021900*
022000 215-CALC-FORECAST-LEAD-TIME.
022100     IF RC-LEADTIME-ENTRY-COUNT = 0
022200         MOVE WS-CONST-DEFAULT-LT TO WS-FORECAST-LEAD-TIME
022300     ELSE
022400         MOVE 10 TO WS-MEAN-N
022500         PERFORM 940-CALC-MEAN-OF-LAST-LT THRU 940-EXIT
022600         MOVE WS-MEAN-RESULT TO WS-FORECAST-LEAD-TIME
022700     END-IF.
022800 215-EXIT.
022900     EXIT.
023000*
023100 220-CALC-RECENT-VOLATILITY.
023200     IF RC-DEMAND-ENTRY-COUNT >= 30
023300         MOVE 30 TO WS-VAR-N
023400     ELSE
023500         MOVE RC-DEMAND-ENTRY-COUNT TO WS-VAR-N
023600     END-IF.
023700     PERFORM 950-CALC-SAMPLE-STD-DEV THRU 950-EXIT.
023800     MOVE WS-VAR-RESULT TO WS-RECENT-VOLATILITY.
023900 220-EXIT.
024000     EXIT.
024100*
024200 300-CALC-EOQ.
024300*    ADDED DBB-0209 - CLASSIC ECONOMIC ORDER QUANTITY, DEFAULT
024400*    COST FACTORS APPLIED WHEN PURCHASING HAS NOT SUPPLIED ITS
024500*    OWN.
024600     IF RC-ORDER-COST = ZERO
024700         MOVE 50.00 TO RC-ORDER-COST
024800     END-IF.
024900     IF RC-HOLDING-RATE = ZERO
025000         MOVE 0.2500 TO RC-HOLDING-RATE
025100     END-IF.
025200     IF RC-UNIT-COST = ZERO
025300         MOVE 10.00 TO RC-UNIT-COST
025400     END-IF.
025500     COMPUTE WS-SQRT-INPUT =
025600         (2 * RC-ANNUAL-DEMAND * RC-ORDER-COST) /
025700         (RC-UNIT-COST * RC-HOLDING-RATE).
025800     PERFORM 900-COMPUTE-SQUARE-ROOT THRU 900-EXIT.
025900     MOVE WS-SQRT-RESULT TO RC-EOQ-RESULT.
026000 300-EXIT.
026100     EXIT.
026200*
026300 900-COMPUTE-SQUARE-ROOT.
026400*    ADDED DBB-0284 - 20-PASS NEWTON ITERATION.  CONVERGES TO
026500*    FOUR DECIMAL PLACES WELL INSIDE 20 PASSES FOR ANY VALUE THIS
026600*    MODULE IS EVER HANDED - DO NOT RAISE THE PASS COUNT WITHOUT
026700*    CHECKING THE CPU-TIME IMPACT ON THE FULL SKU RUN.
026800     IF WS-SQRT-INPUT <= 0
026900         MOVE 0 TO WS-SQRT-RESULT
027000         GO TO 900-EXIT.
027100     MOVE WS-SQRT-INPUT TO WS-SQRT-ESTIMATE.
027200     PERFORM 910-SQRT-ITERATE THRU 910-EXIT
027300         VARYING WS-SQRT-ITER FROM 1 BY 1 UNTIL WS-SQRT-ITER > 20.
027400     MOVE WS-SQRT-ESTIMATE TO WS-SQRT-RESULT.
027500 900-EXIT.
027600     EXIT.
027700*
027800 910-SQRT-ITERATE.
027900     MOVE WS-SQRT-ESTIMATE TO WS-SQRT-PREV.
028000     COMPUTE WS-SQRT-ESTIMATE ROUNDED =
028100         (WS-SQRT-PREV + (WS-SQRT-INPUT / WS-SQRT-PREV)) / 2.
028200 910-EXIT.
028300     EXIT.
028400*
028500 930-CALC-MEAN-OF-LAST-N.
028600*    AVERAGES THE LAST WS-MEAN-N ENTRIES OF THE DEMAND HISTORY
028700*    TABLE.  IF THE TABLE HAS FEWER THAN WS-MEAN-N ENTRIES THE
028800*    WHOLE TABLE IS AVERAGED.
028900     COMPUTE WS-MEAN-START-IDX =
029000         RC-DEMAND-ENTRY-COUNT - WS-MEAN-N + 1.
029100     IF WS-MEAN-START-IDX < 1
029200         MOVE 1 TO WS-MEAN-START-IDX
029300     END-IF.
029400     MOVE 0 TO WS-MEAN-SUM.
029500     PERFORM 935-ACCUM-ONE-DEMAND THRU 935-EXIT
029600         VARYING WS-MEAN-SUB FROM WS-MEAN-START-IDX BY 1
029700             UNTIL WS-MEAN-SUB > RC-DEMAND-ENTRY-COUNT.
029800     COMPUTE WS-MEAN-RESULT ROUNDED =
029900         WS-MEAN-SUM / (RC-DEMAND-ENTRY-COUNT - WS-MEAN-START-IDX + 1).
030000 930-EXIT.
030100     EXIT.
030200*
030300 935-ACCUM-ONE-DEMAND.
030400     ADD RC-DEMAND-ENTRY(WS-MEAN-SUB) TO WS-MEAN-SUM.
030500 935-EXIT.
030600     EXIT.
030700*
030800 940-CALC-MEAN-OF-LAST-LT.
030900*    SAME IDEA AS 930 BUT WALKS THE LEAD-TIME TABLE INSTEAD OF
031000*    THE DEMAND TABLE.
031100     COMPUTE WS-MEAN-START-IDX =
031200         RC-LEADTIME-ENTRY-COUNT - WS-MEAN-N + 1.
031300     IF WS-MEAN-START-IDX < 1
031400         MOVE 1 TO WS-MEAN-START-IDX
031500     END-IF.
031600     MOVE 0 TO WS-MEAN-SUM.
031700     PERFORM 945-ACCUM-ONE-LEADTIME THRU 945-EXIT
031800         VARYING WS-MEAN-SUB FROM WS-MEAN-START-IDX BY 1
031900             UNTIL WS-MEAN-SUB > RC-LEADTIME-ENTRY-COUNT.
032000     COMPUTE WS-MEAN-RESULT ROUNDED =
032100         WS-MEAN-SUM / (RC-LEADTIME-ENTRY-COUNT - WS-MEAN-START-IDX + 1).
032200 940-EXIT.
032300     EXIT.
032400*
032500 945-ACCUM-ONE-LEADTIME.
032600     ADD RC-LEADTIME-ENTRY(WS-MEAN-SUB) TO WS-MEAN-SUM.
032700 945-EXIT.
032800     EXIT.
032900*
033000 950-CALC-SAMPLE-STD-DEV.
033100*    SAMPLE (N-1) STANDARD DEVIATION OF THE LAST WS-VAR-N DEMAND
033200*    ENTRIES.  CORRECTED DBB-0388 - WAS DIVIDING BY N.
033300     COMPUTE WS-VAR-START-IDX =
033400         RC-DEMAND-ENTRY-COUNT - WS-VAR-N + 1.
033500     IF WS-VAR-START-IDX < 1
033600         MOVE 1 TO WS-VAR-START-IDX
033700     END-IF.
033800     MOVE WS-VAR-N TO WS-MEAN-N.
033900     PERFORM 930-CALC-MEAN-OF-LAST-N THRU 930-EXIT.
034000     MOVE WS-MEAN-RESULT TO WS-VAR-MEAN.
034100     MOVE 0 TO WS-VAR-SUMSQ.
034200     PERFORM 955-ACCUM-ONE-SQ-DIFF THRU 955-EXIT
034300         VARYING WS-VAR-SUB FROM WS-VAR-START-IDX BY 1
034400             UNTIL WS-VAR-SUB > RC-DEMAND-ENTRY-COUNT.
034500     IF (RC-DEMAND-ENTRY-COUNT - WS-VAR-START-IDX) > 0
034600         COMPUTE WS-SQRT-INPUT ROUNDED =
034700             WS-VAR-SUMSQ / (RC-DEMAND-ENTRY-COUNT - WS-VAR-START-IDX)
034800     ELSE
034900         MOVE 0 TO WS-SQRT-INPUT
035000     END-IF.
035100     PERFORM 900-COMPUTE-SQUARE-ROOT THRU 900-EXIT.
035200     MOVE WS-SQRT-RESULT TO WS-VAR-RESULT.
035300 950-EXIT.
035400     EXIT.
035500*
035600 955-ACCUM-ONE-SQ-DIFF.
035700     COMPUTE WS-VAR-DIFF ROUNDED =
035800         RC-DEMAND-ENTRY(WS-VAR-SUB) - WS-VAR-MEAN.
035900     COMPUTE WS-VAR-SUMSQ ROUNDED =
036000         WS-VAR-SUMSQ + (WS-VAR-DIFF * WS-VAR-DIFF).
036100 955-EXIT.
036200     EXIT.
