000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF FULFILLMENT SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500* PROGRAM:  SIMENG
000600*
000700* AUTHOR :  DOUG STOUT
000800*
000900* RUNS THE 90-DAY SIDE-BY-SIDE INVENTORY SIMULATION THAT LETS
001000* PLANNING COMPARE THE FIXED REORDER POINT AGAINST THE DYNAMIC
001100* ONE.  EACH SKU IS DEALT TO EITHER THE CONTROL GROUP (FIXED) OR
001200* THE TREATMENT GROUP (DYNAMIC) BY A STRATIFIED SPLIT WITHIN ITS
001300* ABC CLASS, SO BOTH GROUPS CARRY THE SAME MIX OF A/B/C SKUS.
001400*
001500* INPUT:   DDEMAND, SKUMSTR, PURCORD (ALL BUILT BY PREPROC).
001600* OUTPUT:  CTLRSLT (CONTROL GROUP), TRTRSLT (TREATMENT GROUP) -
001700*          BOTH SIMRSLT LAYOUT.
001800* CALLS:   ROPCALC (FIXED AND DYNAMIC REORDER POINT).
001900*****************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.     SIMENG.
002200 AUTHOR.         DOUG STOUT.
002300 INSTALLATION.   FULFILLMENT SYSTEMS GROUP - DISTRIBUTION IT.
002400 DATE-WRITTEN.   MAY 1988.
002500 DATE-COMPILED.
002600 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002700*****************************************************************
002800*                     C H A N G E   L O G                         CL*01
002900*                                                                 CL*01
003000* DATE     BY   REQUEST     DESCRIPTION                           CL*01
003100* -------- ---- ----------- -----------------------------------   CL*01
003200* 05/09/88 DS   DBB-0097    ORIGINAL - CONTROL-GROUP RUN ONLY,    CL*01
003300*                           FIXED ROP AGAINST THE JULY PILOT.     CL*01
003400* 02/14/90 DS   DBB-0151    ADDED THE TREATMENT GROUP AND THE     CL*02
003500*                           STRATIFIED A/B/C SPLIT - PLANNING     CL*02
003600*                           WANTED A CLEAN SIDE-BY-SIDE.          CL*02
003700* 08/30/92 RKT  DBB-0219    RECEIPT LOGIC NOW CYCLES THE ACTUAL   CL*03
003800*                           DEMAND HISTORY INSTEAD OF A FLAT      CL*03
003900*                           30-UNIT-A-DAY ASSUMPTION.             CL*03
004000* 04/17/95 DMP  DBB-0257    SKU TABLE NOW SORTED AND SEARCHED     CL*04
004100*                           BY BINARY SEARCH - THE OLD LINEAR     CL*04
004200*                           SCAN WAS THE LONG POLE IN THE JOB.    CL*04
004300* 12/29/98 JLW  DBB-Y2K-04  YEAR 2000 REVIEW - DATES HERE ARE     CL*05
004400*                           CARRIED AS TEXT FROM DDEMAND/PURCORD  CL*05
004500*                           AND NEVER COMPARED ARITHMETICALLY.    CL*05
004600*                           SIGNED OFF Y2K CLEAN.                 CL*05
004700* 11/02/01 SNG  DBB-0364    ORDER-RECEIPT DAY NOW ROUNDS THE      CL*06
004800*                           LEAD TIME INSTEAD OF TRUNCATING - WE  CL*06
004900*                           WERE RECEIVING A DAY EARLY EVERY      CL*06
005000*                           TIME THE FRACTION FELL BELOW .5.      CL*06
005100* 06/18/26 TJH  DBB-0402    OPENING STOCK AND ORDER QUANTITY      CL*07
005200*                           BOTH RE-KEYED TO A STRAIGHT ROP       CL*07
005300*                           MULTIPLE PER THE PLANNING STANDARD,   CL*07
005400*                           AND THE REORDER TEST MOVED AHEAD OF   CL*07
005500*                           THE RECEIPT CREDIT SO A DAY THE       CL*07
005600*                           ORDER LANDS DOESN'T SKIP THE CHECK.   CL*07
005700* 07/02/26 TJH  DBB-2301    206-STORE-ONE-SKU-ENTRY WAS LOADING   CL*08
005800*                           THE UNIT-COST TABLE FROM THE ROPCALC  CL*08
005900*                           LINKAGE FIELD INSTEAD OF THE MASTER   CL*08
006000*                           RECORD - HARMLESS TODAY SINCE WE      CL*08
006100*                           NEVER ISSUE AN EOQ REQUEST, BUT       CL*08
006200*                           FIXED BEFORE SOMEONE TURNS EOQ ON.    CL*08
006300*                           ALSO FOLDED 965 INTO THE SHARED       CL*08
006400*                           970 RESULT-BUILDER LIKE 500 DOES.     CL*08
006500* 07/16/26 TJH  DBB-2317    GROUP SPLIT SENT THE CEILING HALF     CL*09
006600*                           OF EACH ABC CLASS TO CONTROL INSTEAD  CL*09
006700*                           OF THE FLOOR HALF.  ALSO, A SKU WITH  CL*09
006800*                           ZERO DEMAND OVER 90 DAYS WAS SCORING  CL*09
006900*                           A 0% FILL RATE INSTEAD OF 100%, AND   CL*09
007000*                           THE TREATMENT GROUP'S DYNAMIC ROP     CL*09
007100*                           CALL WAS FEEDING ROPCALC THE RAW PO   CL*09
007200*                           LEAD-TIME HISTORY INSTEAD OF 10       CL*09
007300*                           COPIES OF THE SKU'S OWN AVERAGE       CL*09
007400*                           LEAD TIME.                            CL*09
007500*****************************************************************
007600 ENVIRONMENT DIVISION.
007700 CONFIGURATION SECTION.
007800 SPECIAL-NAMES.
007900     CLASS SKU-ID-CHARS IS 'A' THRU 'Z' '0' THRU '9'
008000     UPSI-0 ON STATUS IS SIMENG-TRACE-ON
008100            OFF STATUS IS SIMENG-TRACE-OFF.
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400     SELECT DEMAND-FILE-IN ASSIGN TO DDEMAND
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS WS-DDEMAND-STATUS.
008700     SELECT SKUMSTR-FILE-IN ASSIGN TO SKUMSTR
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS WS-SKUMSTR-STATUS.
009000     SELECT PURCHORD-FILE-IN ASSIGN TO PURCHORD
009100         ORGANIZATION IS LINE SEQUENTIAL
009200         FILE STATUS IS WS-PURCHORD-STATUS.
009300     SELECT CTLRSLT-FILE-OUT ASSIGN TO CTLRSLT
009400         ORGANIZATION IS LINE SEQUENTIAL
009500         FILE STATUS IS WS-CTLRSLT-STATUS.
009600     SELECT TRTRSLT-FILE-OUT ASSIGN TO TRTRSLT
009700         ORGANIZATION IS LINE SEQUENTIAL
009800         FILE STATUS IS WS-TRTRSLT-STATUS.
009900*
010000 DATA DIVISION.
010100 FILE SECTION.
010200*
010300 FD  DEMAND-FILE-IN
010400     RECORDING MODE IS F.
010500 COPY DDEMAND.
010600*
010700 FD  SKUMSTR-FILE-IN
010800     RECORDING MODE IS F.
010900 COPY SKUMSTR.
011000*
011100 FD  PURCHORD-FILE-IN
011200     RECORDING MODE IS F.
011300 COPY PURCORD.
011400*
011500 FD  CTLRSLT-FILE-OUT
011600     RECORDING MODE IS F.
011700 COPY SIMRSLT.
011800*
011900 FD  TRTRSLT-FILE-OUT
012000     RECORDING MODE IS F.
012100 01  TREATMENT-RESULT-RECORD.
012200     05  TR-SKU-ID                  PIC X(10).
012300     05  TR-METHOD                  PIC X(07).
012400     05  TR-ROP                     PIC 9(09)V9999.
012500     05  TR-SAFETY-STOCK            PIC 9(09)V9999.
012600     05  TR-FILL-RATE               PIC 9(03)V9999.
012700     05  TR-AVG-INVENTORY           PIC 9(09)V9999.
012800     05  TR-STOCKOUT-COUNT          PIC 9(03).
012900     05  TR-TOTAL-DEMAND            PIC 9(09).
013000     05  TR-DEMAND-MET              PIC 9(09).
013100     05  FILLER                     PIC X(16).
013200*
013300 WORKING-STORAGE SECTION.
013400*                                                                 
013500 01  WS-PROGRAM-ID-LIT             PIC X(08) VALUE 'SIMENG  '.
013600*
013700 01  WS-FILE-STATUSES.
013800     05  WS-DDEMAND-STATUS          PIC X(02) VALUE SPACES.
013900     05  WS-SKUMSTR-STATUS          PIC X(02) VALUE SPACES.
014000     05  WS-PURCHORD-STATUS         PIC X(02) VALUE SPACES.
014100     05  WS-CTLRSLT-STATUS          PIC X(02) VALUE SPACES.
014200     05  WS-TRTRSLT-STATUS          PIC X(02) VALUE SPACES.
014300 01  WS-ALL-STATUS-VIEW REDEFINES WS-FILE-STATUSES.
014400     05  WS-STATUS-ENTRY            PIC X(02) OCCURS 5 TIMES.
014500*
014600 01  WS-SWITCHES.
014700     05  WS-EOF-SW                  PIC X(01) VALUE 'N'.
014800         88  WS-AT-EOF               VALUE 'Y'.
014900     05  WS-LOOKUP-FOUND-SW         PIC X(01) VALUE 'N'.
015000         88  WS-LOOKUP-FOUND        VALUE 'Y'.
015100     05  WS-RECEIPT-DUE-SW          PIC X(01) VALUE 'N'.
015200         88  WS-RECEIPT-IS-DUE      VALUE 'Y'.
015300*
015400* CLASS-CODE DRIVE TABLE FOR THE STRATIFIED SPLIT - CLASSIC
015500* SHOP TRICK, A GROUP OF LITERAL FILLERS REDEFINED AS A TABLE.
015600 01  WS-CLASS-CODE-LITERALS.
015700     05  FILLER                     PIC X(01) VALUE 'A'.
015800     05  FILLER                     PIC X(01) VALUE 'B'.
015900     05  FILLER                     PIC X(01) VALUE 'C'.
016000 01  WS-CLASS-CODE-TABLE REDEFINES WS-CLASS-CODE-LITERALS.
016100     05  WS-CLASS-CODE              PIC X(01) OCCURS 3 TIMES.
016200*
016300 01  WS-LOOKUP-WORK.
016400     05  WS-TABLE-SUB               PIC S9(04) COMP.
016500     05  WS-LOOKUP-SUB              PIC S9(04) COMP.
016600     05  WS-LOOKUP-LOW              PIC S9(04) COMP.
016700     05  WS-LOOKUP-HIGH             PIC S9(04) COMP.
016800     05  WS-LOOKUP-MID              PIC S9(04) COMP.
016900     05  WS-CLASS-SUB               PIC S9(04) COMP.
017000     05  WS-CLASS-TOTAL             PIC S9(04) COMP.
017100     05  WS-CLASS-HALF              PIC S9(04) COMP.
017200     05  WS-CLASS-RUNNING           PIC S9(04) COMP.
017300     05  WS-MOVE-FROM               PIC S9(04) COMP.
017400     05  WS-INSERT-TO               PIC S9(04) COMP.
017500*
017600 01  WS-SKU-INSERT-WORK.
017700     05  WS-INSERT-SKU-ID           PIC X(10).
017800     05  WS-INSERT-UNIT-COST        PIC 9(07)V99.
017900     05  WS-INSERT-ABC-CLASS        PIC X(01).
018000     05  WS-INSERT-FC               PIC X(04).
018100     05  WS-INSERT-STORAGE          PIC X(09).
018200     05  WS-INSERT-GROUP            PIC X(07).
018300 01  WS-SKU-INSERT-NUMERIC REDEFINES WS-SKU-INSERT-WORK.
018400     05  FILLER                     PIC X(10).
018500     05  WS-INSERT-COST-X           PIC 9(07)V99.
018600     05  FILLER                     PIC X(21).
018700*
018800 01  WS-DAY-COUNTERS.
018900     05  WS-SIM-DAY                 PIC S9(04) COMP.
019000     05  WS-DEMAND-PTR              PIC S9(04) COMP.
019100     05  WS-CURRENT-STOCK           PIC S9(11)V9999 COMP-3.
019200     05  WS-INVENTORY-SUM           PIC S9(13)V9999 COMP-3.
019300     05  WS-TOTAL-DEMAND-ACCUM      PIC S9(09) COMP-3.
019400     05  WS-DEMAND-MET-ACCUM        PIC S9(09) COMP-3.
019500     05  WS-STOCKOUT-ACCUM          PIC S9(04) COMP.
019600     05  WS-ONE-DAY-DEMAND          PIC S9(09)V9999 COMP-3.
019700     05  WS-ON-ORDER-QTY            PIC S9(09)V9999 COMP-3.
019800     05  WS-ORDER-DUE-DAY           PIC S9(04) COMP.
019900     05  WS-REORDER-PLACED-SW       PIC X(01) VALUE 'N'.
020000*
020100* DBB-2301 - 970-BUILD-RESULT-COMMON LANDS ITS FIGURES HERE SO
020200* BOTH 960 (CONTROL) AND 965 (TREATMENT) CAN PULL FROM ONE PLACE
020300* INSTEAD OF EACH CARRYING ITS OWN COPY OF THE FILL-RATE AND
020400* AVERAGE-INVENTORY ARITHMETIC.
020500 01  WS-RESULT-COMMON-WORK.
020600     05  WS-RESULT-FILL-RATE        PIC 9(03)V9999.
020700     05  WS-RESULT-AVG-INVENTORY    PIC 9(09)V9999.
020800     05  WS-RESULT-STOCKOUT-COUNT   PIC 9(03).
020900     05  WS-RESULT-TOTAL-DEMAND     PIC 9(09).
021000     05  WS-RESULT-DEMAND-MET       PIC 9(09).
021100     05  FILLER                     PIC X(04).
021200*
021300 01  WS-ROPCALC-RESULT-WORK.
021400     05  WS-CURRENT-ROP             PIC S9(09)V9999 COMP-3.
021500     05  WS-CURRENT-SAFETY-STOCK    PIC S9(09)V9999 COMP-3.
021600     05  WS-DEMAND-STD-DEV          PIC S9(07)V9999 COMP-3.
021700     05  WS-DEMAND-MEAN             PIC S9(07)V9999 COMP-3.
021800     05  WS-LEAD-TIME-MEAN          PIC S9(05)V9999 COMP-3.
021900     05  WS-RECEIPT-DAY-CALC        PIC S9(05)V9999 COMP-3.
022000     05  WS-SIMENG-SQRT-RESULT      PIC S9(07)V9999 COMP-3.
022100     05  WS-SQRT-PASS               PIC S9(04) COMP.
022200*
022300* PER-SKU MASTER TABLE - LOADED FROM SKUMSTR, THEN INSERTION-
022400* SORTED ASCENDING BY SKU-ID SO 250-FIND-SKU-INDEX CAN BINARY
022500* SEARCH IT.  DBB-0257.
022600 01  SKU-TABLE.
022700     05  SKU-TABLE-COUNT            PIC S9(04) COMP VALUE 0.
022800     05  SKU-TABLE-ENTRY OCCURS 0 TO 500 TIMES
022900                 DEPENDING ON SKU-TABLE-COUNT
023000                 INDEXED BY SK-IDX.
023100         10  SK-SKU-ID              PIC X(10).
023200         10  SK-UNIT-COST           PIC 9(07)V99.
023300         10  SK-ABC-CLASS           PIC X(01).
023400         10  SK-FC                  PIC X(04).
023500         10  SK-STORAGE             PIC X(09).
023600         10  SK-GROUP               PIC X(07).
023700             88  SK-IS-CONTROL      VALUE 'CONTROL'.
023800             88  SK-IS-TREATMENT    VALUE 'TREATMENT'.
023900*
024000* FULL DAILY-DEMAND EXTRACT, KEPT IN THE DATE/SKU SEQUENCE
024100* PREPROC WROTE IT IN.  FOR A GIVEN SKU, SCANNING THIS TABLE
024200* TOP TO BOTTOM YIELDS THAT SKU'S HISTORY IN DATE ORDER, SINCE
024300* DATE IS THE MAJOR SORT KEY.
024400 01  DEMAND-RAW-TABLE.
024500     05  DEMAND-RAW-COUNT           PIC S9(04) COMP VALUE 0.
024600     05  DEMAND-RAW-ENTRY OCCURS 0 TO 4000 TIMES
024700                 DEPENDING ON DEMAND-RAW-COUNT
024800                 INDEXED BY DR-IDX.
024900         10  DR-SKU-ID              PIC X(10).
025000         10  DR-QTY                 PIC S9(07)V9999 COMP-3.
025100*
025200* FULL SYNTHETIC PURCHASE-ORDER EXTRACT, IN THE SKU/SEQUENCE
025300* ORDER PREPROC WROTE IT IN.
025400 01  PO-RAW-TABLE.
025500     05  PO-RAW-COUNT               PIC S9(04) COMP VALUE 0.
025600     05  PO-RAW-ENTRY OCCURS 0 TO 10000 TIMES
025700                 DEPENDING ON PO-RAW-COUNT
025800                 INDEXED BY PR-IDX.
025900         10  PR-SKU-ID              PIC X(10).
026000         10  PR-LEAD-TIME           PIC S9(05)V9999 COMP-3.
026100*
026200* PER-SKU WORK ARRAYS HANDED TO ROPCALC - SAME LAYOUT AS THE
026300* CORRESPONDING LINKAGE-SECTION GROUP IN ROPCALC.
026400 01  SE-REQUEST-CODE                PIC X(01).
026500 01  SE-RETURN-CODE                 PIC S9(04) COMP.
026600 01  SE-PARM-AREA.
026700     05  SE-AVG-DAILY-DEMAND        PIC S9(07)V9999.
026800     05  SE-AVG-LEAD-TIME           PIC S9(05)V9999.
026900     05  SE-DEMAND-STD-DEV          PIC S9(07)V9999.
027000     05  SE-SERVICE-LEVEL           PIC S9(01)V9999.
027100     05  SE-SAFETY-STOCK            PIC S9(09)V9999.
027200     05  SE-ROP-RESULT              PIC S9(09)V9999.
027300     05  SE-ANNUAL-DEMAND           PIC S9(09)V9999.
027400     05  SE-ORDER-COST              PIC S9(07)V99.
027500     05  SE-HOLDING-RATE            PIC S9(01)V9999.
027600     05  SE-UNIT-COST               PIC S9(07)V99.
027700     05  SE-EOQ-RESULT              PIC S9(09)V9999.
027800 01  SE-DEMAND-HISTORY.
027900     05  SE-DEMAND-ENTRY-COUNT      PIC S9(04) COMP.
028000     05  SE-DEMAND-ENTRY OCCURS 0 TO 400 TIMES
028100                 DEPENDING ON SE-DEMAND-ENTRY-COUNT
028200                 PIC S9(07)V9999.
028300 01  SE-LEADTIME-HISTORY.
028400     05  SE-LEADTIME-ENTRY-COUNT    PIC S9(04) COMP.
028500     05  SE-LEADTIME-ENTRY OCCURS 0 TO 20 TIMES
028600                 DEPENDING ON SE-LEADTIME-ENTRY-COUNT
028700                 PIC S9(05)V9999.
028800*
028900* DBB-2317 - TREATMENT-GROUP LEAD-TIME INPUT TO ROPCALC - 10 COPIES
029000* OF THE SKU'S OWN AVERAGE LEAD TIME, NOT THE RAW PURCHASE-ORDER
029100* HISTORY (THAT RAW HISTORY IS WHAT THE CONTROL GROUP USES ABOVE).
029200 01  SE-AVG-LEADTIME-HISTORY.
029300     05  SE-AVG-LT-ENTRY-COUNT      PIC S9(04) COMP VALUE 10.
029400     05  SE-AVG-LT-ENTRY OCCURS 10 TIMES
029500                 PIC S9(05)V9999.
029600     05  FILLER                    PIC X(04).
029700*
029800 PROCEDURE DIVISION.
029900*
030000 000-MAIN-LOGIC.
030100     PERFORM 100-OPEN-FILES THRU 100-EXIT.
030200     PERFORM 200-LOAD-MASTER-TABLES THRU 200-EXIT.
030300     PERFORM 300-ASSIGN-GROUPS THRU 300-EXIT.
030400     PERFORM 400-RUN-ONE-SKU THRU 400-EXIT
030500         VARYING WS-TABLE-SUB FROM 1 BY 1
030600             UNTIL WS-TABLE-SUB > SKU-TABLE-COUNT.
030700     PERFORM 950-DISPLAY-RUN-TOTALS THRU 950-EXIT.
030800     PERFORM 150-CLOSE-FILES THRU 150-EXIT.
030900     GOBACK.
031000*
031100 100-OPEN-FILES.
031200     OPEN INPUT DEMAND-FILE-IN SKUMSTR-FILE-IN PURCHORD-FILE-IN.
031300     OPEN OUTPUT CTLRSLT-FILE-OUT TRTRSLT-FILE-OUT.
031400     PERFORM 105-CHECK-ONE-STATUS THRU 105-EXIT
031500         VARYING WS-LOOKUP-SUB FROM 1 BY 1 UNTIL WS-LOOKUP-SUB > 5.
031600 100-EXIT.
031700     EXIT.
031800*
031900 105-CHECK-ONE-STATUS.
032000     IF WS-STATUS-ENTRY(WS-LOOKUP-SUB) NOT = '00'
032100         DISPLAY 'SIMENG - ERROR OPENING A SIMULATION FILE - '
032200             WS-STATUS-ENTRY(WS-LOOKUP-SUB)
032300         MOVE 16 TO RETURN-CODE
032400     END-IF.
032500 105-EXIT.
032600     EXIT.
032700*
032800 150-CLOSE-FILES.
032900     CLOSE DEMAND-FILE-IN SKUMSTR-FILE-IN PURCHORD-FILE-IN
033000           CTLRSLT-FILE-OUT TRTRSLT-FILE-OUT.
033100 150-EXIT.
033200     EXIT.
033300*
033400 200-LOAD-MASTER-TABLES.
033500     PERFORM 205-LOAD-SKU-MASTER THRU 205-EXIT.
033600     PERFORM 207-SORT-SKU-TABLE THRU 207-EXIT.
033700     PERFORM 210-LOAD-DEMAND-HISTORY THRU 210-EXIT.
033800     PERFORM 212-LOAD-PO-HISTORY THRU 212-EXIT.
033900 200-EXIT.
034000     EXIT.
034100*
034200 205-LOAD-SKU-MASTER.
034300     MOVE 'N' TO WS-EOF-SW.
034400     READ SKUMSTR-FILE-IN
034500         AT END MOVE 'Y' TO WS-EOF-SW.
034600     PERFORM 206-STORE-ONE-SKU-ENTRY THRU 206-EXIT
034700         UNTIL WS-AT-EOF.
034800 205-EXIT.
034900     EXIT.
035000*
035100 206-STORE-ONE-SKU-ENTRY.
035200*    DBB-2301 - UNIT COST COMES OFF THE SKU MASTER RECORD JUST
035300*               READ, NOT THE ROPCALC LINKAGE BLOCK - SE-UNIT-COST
035400*               IS ROPCALC'S CALL PARAMETER, NOT OURS TO READ.
035500     ADD 1 TO SKU-TABLE-COUNT.
035600     MOVE SM-SKU-ID    TO SK-SKU-ID(SKU-TABLE-COUNT).
035700     MOVE SM-UNIT-COST TO SK-UNIT-COST(SKU-TABLE-COUNT).
035800     MOVE SM-ABC-CLASS TO SK-ABC-CLASS(SKU-TABLE-COUNT).
035900     MOVE SM-FC        TO SK-FC(SKU-TABLE-COUNT).
036000     MOVE SM-STORAGE   TO SK-STORAGE(SKU-TABLE-COUNT).
036100     MOVE SPACES       TO SK-GROUP(SKU-TABLE-COUNT).
036200     READ SKUMSTR-FILE-IN
036300         AT END MOVE 'Y' TO WS-EOF-SW.
036400 206-EXIT.
036500     EXIT.
036600*
036700 207-SORT-SKU-TABLE.
036800*    DBB-0257 - INSERTION SORT ASCENDING BY SKU-ID, SAME SHIFT
036900*    IDIOM AS ABCSORT, SO 250-FIND-SKU-INDEX CAN BINARY SEARCH THE
037000*    DEMAND AND PURCHASE-ORDER HISTORIES AGAINST THE SKU MASTER
037100*    BEFORE THEY GO INTO THE RAW TABLES BELOW.
037200     PERFORM 215-INSERT-ONE-SKU THRU 215-EXIT
037300         VARYING WS-MOVE-FROM FROM 2 BY 1
037400             UNTIL WS-MOVE-FROM > SKU-TABLE-COUNT.
037500 207-EXIT.
037600     EXIT.
037700*
037800 210-LOAD-DEMAND-HISTORY.
037900     MOVE 'N' TO WS-EOF-SW.
038000     READ DEMAND-FILE-IN
038100         AT END MOVE 'Y' TO WS-EOF-SW.
038200     PERFORM 211-STORE-ONE-DEMAND-ENTRY THRU 211-EXIT
038300         UNTIL WS-AT-EOF.
038400 210-EXIT.
038500     EXIT.
038600*
038700 211-STORE-ONE-DEMAND-ENTRY.
038800*    DBB-0261 - SKIP DEMAND RECORDS FOR A SKU-ID NOT ON THE MASTER
038900*    (DROPPED SKU, KEYING ERROR) RATHER THAN LET IT SKEW A HISTORY.
039000     MOVE DD-SKU-ID TO WS-INSERT-SKU-ID.
039100     PERFORM 250-FIND-SKU-INDEX THRU 250-EXIT.
039200     IF WS-LOOKUP-FOUND
039300         ADD 1 TO DEMAND-RAW-COUNT
039400         MOVE DD-SKU-ID TO DR-SKU-ID(DEMAND-RAW-COUNT)
039500         MOVE DD-QTY    TO DR-QTY(DEMAND-RAW-COUNT)
039600     END-IF.
039700     READ DEMAND-FILE-IN
039800         AT END MOVE 'Y' TO WS-EOF-SW.
039900 211-EXIT.
040000     EXIT.
040100*
040200 212-LOAD-PO-HISTORY.
040300     MOVE 'N' TO WS-EOF-SW.
040400     READ PURCHORD-FILE-IN
040500         AT END MOVE 'Y' TO WS-EOF-SW.
040600     PERFORM 213-STORE-ONE-PO-ENTRY THRU 213-EXIT
040700         UNTIL WS-AT-EOF.
040800 212-EXIT.
040900     EXIT.
041000*
041100 213-STORE-ONE-PO-ENTRY.
041200*    DBB-0261 - SAME ORPHAN-SKU GUARD AS 211, ABOVE.
041300     MOVE PO-SKU-ID TO WS-INSERT-SKU-ID.
041400     PERFORM 250-FIND-SKU-INDEX THRU 250-EXIT.
041500     IF WS-LOOKUP-FOUND
041600         ADD 1 TO PO-RAW-COUNT
041700         MOVE PO-SKU-ID    TO PR-SKU-ID(PO-RAW-COUNT)
041800         MOVE PO-LEAD-TIME TO PR-LEAD-TIME(PO-RAW-COUNT)
041900     END-IF.
042000     READ PURCHORD-FILE-IN
042100         AT END MOVE 'Y' TO WS-EOF-SW.
042200 213-EXIT.
042300     EXIT.
042400*
042500 215-INSERT-ONE-SKU.
042600     MOVE SK-SKU-ID(WS-MOVE-FROM)    TO WS-INSERT-SKU-ID.
042700     MOVE SK-UNIT-COST(WS-MOVE-FROM) TO WS-INSERT-UNIT-COST.
042800     MOVE SK-ABC-CLASS(WS-MOVE-FROM) TO WS-INSERT-ABC-CLASS.
042900     MOVE SK-FC(WS-MOVE-FROM)        TO WS-INSERT-FC.
043000     MOVE SK-STORAGE(WS-MOVE-FROM)   TO WS-INSERT-STORAGE.
043100     MOVE SK-GROUP(WS-MOVE-FROM)     TO WS-INSERT-GROUP.
043200     COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1.
043300     PERFORM 217-SHIFT-ONE-SKU THRU 217-EXIT
043400         UNTIL WS-INSERT-TO <= 0
043500            OR SK-SKU-ID(WS-INSERT-TO) <= WS-INSERT-SKU-ID.
043600     MOVE WS-INSERT-SKU-ID    TO SK-SKU-ID(WS-INSERT-TO + 1).
043700     MOVE WS-INSERT-UNIT-COST TO SK-UNIT-COST(WS-INSERT-TO + 1).
043800     MOVE WS-INSERT-ABC-CLASS TO SK-ABC-CLASS(WS-INSERT-TO + 1).
043900     MOVE WS-INSERT-FC        TO SK-FC(WS-INSERT-TO + 1).
044000     MOVE WS-INSERT-STORAGE   TO SK-STORAGE(WS-INSERT-TO + 1).
044100     MOVE WS-INSERT-GROUP     TO SK-GROUP(WS-INSERT-TO + 1).
044200 215-EXIT.
044300     EXIT.
044400*
044500 217-SHIFT-ONE-SKU.
044600     MOVE SK-SKU-ID(WS-INSERT-TO)    TO SK-SKU-ID(WS-INSERT-TO + 1).
044700     MOVE SK-UNIT-COST(WS-INSERT-TO) TO SK-UNIT-COST(WS-INSERT-TO + 1).
044800     MOVE SK-ABC-CLASS(WS-INSERT-TO) TO SK-ABC-CLASS(WS-INSERT-TO + 1).
044900     MOVE SK-FC(WS-INSERT-TO)        TO SK-FC(WS-INSERT-TO + 1).
045000     MOVE SK-STORAGE(WS-INSERT-TO)   TO SK-STORAGE(WS-INSERT-TO + 1).
045100     MOVE SK-GROUP(WS-INSERT-TO)     TO SK-GROUP(WS-INSERT-TO + 1).
045200     COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1.
045300 217-EXIT.
045400     EXIT.
045500*
045600 250-FIND-SKU-INDEX.
045700*    DBB-0257 - BINARY SEARCH OF SKU-TABLE (ASCENDING BY SKU-ID).
045800*    ON ENTRY WS-INSERT-SKU-ID HOLDS THE KEY TO FIND; ON EXIT
045900*    WS-LOOKUP-MID HOLDS THE MATCHING TABLE POSITION.
046000     MOVE 'N' TO WS-LOOKUP-FOUND-SW.
046100     MOVE 1 TO WS-LOOKUP-LOW.
046200     MOVE SKU-TABLE-COUNT TO WS-LOOKUP-HIGH.
046300     PERFORM 255-CHECK-ONE-MIDPOINT THRU 255-EXIT
046400         UNTIL WS-LOOKUP-LOW > WS-LOOKUP-HIGH
046500            OR WS-LOOKUP-FOUND.
046600 250-EXIT.
046700     EXIT.
046800*
046900 255-CHECK-ONE-MIDPOINT.
047000     COMPUTE WS-LOOKUP-MID =
047100         (WS-LOOKUP-LOW + WS-LOOKUP-HIGH) / 2.
047200     IF SK-SKU-ID(WS-LOOKUP-MID) = WS-INSERT-SKU-ID
047300         MOVE 'Y' TO WS-LOOKUP-FOUND-SW
047400     ELSE
047500         IF SK-SKU-ID(WS-LOOKUP-MID) < WS-INSERT-SKU-ID
047600             COMPUTE WS-LOOKUP-LOW = WS-LOOKUP-MID + 1
047700         ELSE
047800             COMPUTE WS-LOOKUP-HIGH = WS-LOOKUP-MID - 1
047900         END-IF
048000     END-IF.
048100 255-EXIT.
048200     EXIT.
048300*
048400 300-ASSIGN-GROUPS.
048500*    DBB-0151 - STRATIFIED HALF-SPLIT WITHIN EACH ABC CLASS.  THE
048600*    FIRST HALF OF EACH CLASS (IN SKU-ID ORDER) IS THE CONTROL
048700*    GROUP, THE REST IS THE TREATMENT GROUP - SO BOTH GROUPS GET
048800*    THE SAME A/B/C MIX.
048900     PERFORM 305-ASSIGN-ONE-CLASS THRU 305-EXIT
049000         VARYING WS-CLASS-SUB FROM 1 BY 1 UNTIL WS-CLASS-SUB > 3.
049100 300-EXIT.
049200     EXIT.
049300*
049400 305-ASSIGN-ONE-CLASS.
049500*    DBB-2317 - WS-CLASS-HALF IS THE FLOOR OF HALF THE CLASS, NOT
049600*               THE CEILING - THE SMALLER SHARE GOES TO CONTROL
049700*               AND THE ODD ONE OUT FALLS THROUGH TO TREATMENT.
049800     MOVE 0 TO WS-CLASS-TOTAL.
049900     PERFORM 310-COUNT-ONE-ENTRY THRU 310-EXIT
050000         VARYING WS-TABLE-SUB FROM 1 BY 1
050100             UNTIL WS-TABLE-SUB > SKU-TABLE-COUNT.
050200     COMPUTE WS-CLASS-HALF = WS-CLASS-TOTAL / 2.
050300     MOVE 0 TO WS-CLASS-RUNNING.
050400     PERFORM 320-ASSIGN-ONE-ENTRY THRU 320-EXIT
050500         VARYING WS-TABLE-SUB FROM 1 BY 1
050600             UNTIL WS-TABLE-SUB > SKU-TABLE-COUNT.
050700 305-EXIT.
050800     EXIT.
050900*
051000 310-COUNT-ONE-ENTRY.
051100     IF SK-ABC-CLASS(WS-TABLE-SUB) = WS-CLASS-CODE(WS-CLASS-SUB)
051200         ADD 1 TO WS-CLASS-TOTAL
051300     END-IF.
051400 310-EXIT.
051500     EXIT.
051600*
051700 320-ASSIGN-ONE-ENTRY.
051800     IF SK-ABC-CLASS(WS-TABLE-SUB) = WS-CLASS-CODE(WS-CLASS-SUB)
051900         ADD 1 TO WS-CLASS-RUNNING
052000         IF WS-CLASS-RUNNING NOT > WS-CLASS-HALF
052100             MOVE 'CONTROL' TO SK-GROUP(WS-TABLE-SUB)
052200         ELSE
052300             MOVE 'TREATMENT' TO SK-GROUP(WS-TABLE-SUB)
052400         END-IF
052500     END-IF.
052600 320-EXIT.
052700     EXIT.
052800*
052900 400-RUN-ONE-SKU.
053000     PERFORM 410-BUILD-SKU-HISTORIES THRU 410-EXIT.
053100     IF SK-IS-CONTROL(WS-TABLE-SUB)
053200         PERFORM 500-RUN-CONTROL-GROUP THRU 500-EXIT
053300     ELSE
053400         PERFORM 600-RUN-TREATMENT-GROUP THRU 600-EXIT
053500     END-IF.
053600 400-EXIT.
053700     EXIT.
053800*
053900 410-BUILD-SKU-HISTORIES.
054000*    PULL THIS SKU'S ENTRIES OUT OF THE FLAT DEMAND AND PURCHASE-
054100*    ORDER TABLES.  BOTH ARE ALREADY IN CHRONOLOGICAL ORDER FOR A
054200*    GIVEN SKU SINCE THE MAJOR SORT KEY IN EACH SOURCE FILE PUTS
054300*    THIS SKU'S ROWS OUT IN THE ORDER THEY OCCURRED.
054400     MOVE 0 TO SE-DEMAND-ENTRY-COUNT.
054500     PERFORM 415-COPY-ONE-DEMAND-ENTRY THRU 415-EXIT
054600         VARYING WS-LOOKUP-SUB FROM 1 BY 1
054700             UNTIL WS-LOOKUP-SUB > DEMAND-RAW-COUNT.
054800     MOVE 0 TO SE-LEADTIME-ENTRY-COUNT.
054900     PERFORM 420-COPY-ONE-LEADTIME-ENTRY THRU 420-EXIT
055000         VARYING WS-LOOKUP-SUB FROM 1 BY 1
055100             UNTIL WS-LOOKUP-SUB > PO-RAW-COUNT.
055200 410-EXIT.
055300     EXIT.
055400*
055500 415-COPY-ONE-DEMAND-ENTRY.
055600     IF DR-SKU-ID(WS-LOOKUP-SUB) = SK-SKU-ID(WS-TABLE-SUB)
055700        AND SE-DEMAND-ENTRY-COUNT < 400
055800         ADD 1 TO SE-DEMAND-ENTRY-COUNT
055900         MOVE DR-QTY(WS-LOOKUP-SUB)
056000             TO SE-DEMAND-ENTRY(SE-DEMAND-ENTRY-COUNT)
056100     END-IF.
056200 415-EXIT.
056300     EXIT.
056400*
056500 420-COPY-ONE-LEADTIME-ENTRY.
056600     IF PR-SKU-ID(WS-LOOKUP-SUB) = SK-SKU-ID(WS-TABLE-SUB)
056700        AND SE-LEADTIME-ENTRY-COUNT < 20
056800         ADD 1 TO SE-LEADTIME-ENTRY-COUNT
056900         MOVE PR-LEAD-TIME(WS-LOOKUP-SUB)
057000             TO SE-LEADTIME-ENTRY(SE-LEADTIME-ENTRY-COUNT)
057100     END-IF.
057200 420-EXIT.
057300     EXIT.
057400*
057500 500-RUN-CONTROL-GROUP.
057600*    FIXED ROP - CALL ROPCALC WITH THE WHOLE-HISTORY MEAN AND
057700*    SAMPLE STANDARD DEVIATION OF DAILY DEMAND, AND THE MEAN
057800*    LEAD TIME FROM THE FULL PURCHASE-ORDER HISTORY.
057900     PERFORM 430-CALC-WHOLE-HISTORY-STATS THRU 430-EXIT.
058000     MOVE '1' TO SE-REQUEST-CODE.
058100     MOVE WS-DEMAND-MEAN     TO SE-AVG-DAILY-DEMAND.
058200     MOVE WS-LEAD-TIME-MEAN  TO SE-AVG-LEAD-TIME.
058300     MOVE WS-DEMAND-STD-DEV  TO SE-DEMAND-STD-DEV.
058400     CALL 'ROPCALC' USING SE-REQUEST-CODE, SE-RETURN-CODE,
058500             SE-PARM-AREA, SE-DEMAND-HISTORY, SE-LEADTIME-HISTORY.
058600     MOVE SE-ROP-RESULT      TO WS-CURRENT-ROP.
058700     MOVE SE-SAFETY-STOCK    TO WS-CURRENT-SAFETY-STOCK.
058800     PERFORM 900-SIMULATE-90-DAYS THRU 900-EXIT.
058900     PERFORM 960-WRITE-CONTROL-RESULT THRU 960-EXIT.
059000 500-EXIT.
059100     EXIT.
059200*
059300 430-CALC-WHOLE-HISTORY-STATS.
059400     MOVE 0 TO WS-DEMAND-MEAN.
059500     PERFORM 432-ACCUM-DEMAND-FOR-MEAN THRU 432-EXIT
059600         VARYING WS-LOOKUP-SUB FROM 1 BY 1
059700             UNTIL WS-LOOKUP-SUB > SE-DEMAND-ENTRY-COUNT.
059800     IF SE-DEMAND-ENTRY-COUNT > 0
059900         COMPUTE WS-DEMAND-MEAN ROUNDED =
060000             WS-DEMAND-MEAN / SE-DEMAND-ENTRY-COUNT
060100     END-IF.
060200     MOVE 0 TO WS-DEMAND-STD-DEV.
060300     PERFORM 434-ACCUM-DEMAND-FOR-VAR THRU 434-EXIT
060400         VARYING WS-LOOKUP-SUB FROM 1 BY 1
060500             UNTIL WS-LOOKUP-SUB > SE-DEMAND-ENTRY-COUNT.
060600     IF SE-DEMAND-ENTRY-COUNT > 1
060700         COMPUTE WS-DEMAND-STD-DEV ROUNDED =
060800             WS-DEMAND-STD-DEV / (SE-DEMAND-ENTRY-COUNT - 1)
060900     END-IF.
061000     PERFORM 900-COMPUTE-SIMENG-SQUARE-ROOT THRU 900-SQRT-EXIT.
061100     MOVE 0 TO WS-LEAD-TIME-MEAN.
061200     PERFORM 436-ACCUM-LEADTIME-FOR-MEAN THRU 436-EXIT
061300         VARYING WS-LOOKUP-SUB FROM 1 BY 1
061400             UNTIL WS-LOOKUP-SUB > SE-LEADTIME-ENTRY-COUNT.
061500     IF SE-LEADTIME-ENTRY-COUNT > 0
061600         COMPUTE WS-LEAD-TIME-MEAN ROUNDED =
061700             WS-LEAD-TIME-MEAN / SE-LEADTIME-ENTRY-COUNT
061800     ELSE
061900         MOVE 14.0000 TO WS-LEAD-TIME-MEAN
062000     END-IF.
062100 430-EXIT.
062200     EXIT.
062300*
062400 432-ACCUM-DEMAND-FOR-MEAN.
062500     ADD SE-DEMAND-ENTRY(WS-LOOKUP-SUB) TO WS-DEMAND-MEAN.
062600 432-EXIT.
062700     EXIT.
062800*
062900 434-ACCUM-DEMAND-FOR-VAR.
063000*    A RUNNING SUM OF SQUARED DEVIATIONS FROM THE MEAN COMPUTED
063100*    IN 432 ABOVE - THIS PARAGRAPH MUST FOLLOW 432, NOT PRECEDE
063200*    IT.  THE SQUARE-ROOT OF THE RESULT COMES OUT OF 900 BELOW.
063300     COMPUTE WS-DEMAND-STD-DEV = WS-DEMAND-STD-DEV +
063400         ((SE-DEMAND-ENTRY(WS-LOOKUP-SUB) - WS-DEMAND-MEAN) *
063500          (SE-DEMAND-ENTRY(WS-LOOKUP-SUB) - WS-DEMAND-MEAN)).
063600 434-EXIT.
063700     EXIT.
063800*
063900 436-ACCUM-LEADTIME-FOR-MEAN.
064000     ADD SE-LEADTIME-ENTRY(WS-LOOKUP-SUB) TO WS-LEAD-TIME-MEAN.
064100 436-EXIT.
064200     EXIT.
064300*
064400 600-RUN-TREATMENT-GROUP.
064500*    DYNAMIC ROP - ROPCALC WORKS DIRECTLY OFF THE FULL DEMAND
064600*    HISTORY ARRAY FOR THE WMA FORECAST AND RECENT VOLATILITY, BUT
064700*    DBB-2317 - THE LEAD-TIME INPUT IS 10 COPIES OF THE SKU'S OWN
064800*    AVERAGE LEAD TIME (SAME AVERAGE 430 COMPUTES FOR THE CONTROL
064900*    SIDE), NOT THE RAW PURCHASE-ORDER HISTORY ARRAY.
065000     PERFORM 430-CALC-WHOLE-HISTORY-STATS THRU 430-EXIT.
065100     PERFORM 610-BUILD-AVG-LEADTIME-TABLE THRU 610-EXIT.
065200     MOVE '2' TO SE-REQUEST-CODE.
065300     CALL 'ROPCALC' USING SE-REQUEST-CODE, SE-RETURN-CODE,
065400             SE-PARM-AREA, SE-DEMAND-HISTORY, SE-AVG-LEADTIME-HISTORY.
065500     MOVE SE-ROP-RESULT      TO WS-CURRENT-ROP.
065600     MOVE SE-SAFETY-STOCK    TO WS-CURRENT-SAFETY-STOCK.
065700     PERFORM 900-SIMULATE-90-DAYS THRU 900-EXIT.
065800     PERFORM 965-WRITE-TREATMENT-RESULT THRU 965-EXIT.
065900 600-EXIT.
066000     EXIT.
066100*
066200 610-BUILD-AVG-LEADTIME-TABLE.
066300     MOVE 10 TO SE-AVG-LT-ENTRY-COUNT.
066400     PERFORM 615-FILL-ONE-LEADTIME-SLOT THRU 615-EXIT
066500         VARYING WS-LOOKUP-SUB FROM 1 BY 1
066600             UNTIL WS-LOOKUP-SUB > 10.
066700 610-EXIT.
066800     EXIT.
066900*
067000 615-FILL-ONE-LEADTIME-SLOT.
067100     MOVE WS-LEAD-TIME-MEAN TO SE-AVG-LT-ENTRY(WS-LOOKUP-SUB).
067200 615-EXIT.
067300     EXIT.
067400*
067500 900-SIMULATE-90-DAYS.
067600*    DBB-0219/DBB-0364/DBB-0402 - THE SKU OPENS AT TWICE ITS ROP ON
067700*    HAND.  EACH DAY THE NEXT DEMAND VALUE IS PULLED FROM THIS
067800*    SKU'S OWN HISTORY, CYCLING BACK TO THE START WHEN THE HISTORY
067900*    RUNS OUT SO 90 DAYS ALWAYS HAVE A DEMAND FIGURE.  WHEN
068000*    ON-HAND STOCK FALLS TO OR BELOW THE ROP AND NO ORDER IS
068100*    ALREADY OPEN, A REPLENISHMENT ORDER OF 1.5 TIMES THE ROP IS
068200*    PLACED, DUE THE ROUNDED LEAD TIME LATER.
068300     COMPUTE WS-CURRENT-STOCK = WS-CURRENT-ROP * 2.
068400     MOVE 0 TO WS-INVENTORY-SUM.
068500     MOVE 0 TO WS-TOTAL-DEMAND-ACCUM.
068600     MOVE 0 TO WS-DEMAND-MET-ACCUM.
068700     MOVE 0 TO WS-STOCKOUT-ACCUM.
068800     MOVE 1 TO WS-DEMAND-PTR.
068900     MOVE 'N' TO WS-REORDER-PLACED-SW.
069000     PERFORM 910-SIMULATE-ONE-DAY THRU 910-EXIT
069100         VARYING WS-SIM-DAY FROM 1 BY 1 UNTIL WS-SIM-DAY > 90.
069200 900-EXIT.
069300     EXIT.
069400*
069500 910-SIMULATE-ONE-DAY.
069600*    DBB-0402 - STEP ORDER PER THE PLANNING STANDARD IS DEMAND,
069700*    THEN THE REORDER-PLACEMENT TEST, THEN THE RECEIPT CREDIT,
069800*    THEN THE END-OF-DAY INVENTORY IS RECORDED - IN THAT ORDER, SO
069900*    A DAY WHOSE ORDER ARRIVES DOES NOT CREDIT THE RECEIPT BEFORE
070000*    THE REORDER TEST OR THE INVENTORY SNAPSHOT SEE IT.
070100     PERFORM 920-NEXT-DEMAND-VALUE THRU 920-EXIT.
070200     ADD WS-ONE-DAY-DEMAND TO WS-TOTAL-DEMAND-ACCUM.
070300     IF WS-CURRENT-STOCK >= WS-ONE-DAY-DEMAND
070400         ADD WS-ONE-DAY-DEMAND TO WS-DEMAND-MET-ACCUM
070500         COMPUTE WS-CURRENT-STOCK =
070600             WS-CURRENT-STOCK - WS-ONE-DAY-DEMAND
070700     ELSE
070800         ADD WS-CURRENT-STOCK TO WS-DEMAND-MET-ACCUM
070900         MOVE 0 TO WS-CURRENT-STOCK
071000         ADD 1 TO WS-STOCKOUT-ACCUM
071100     END-IF.
071200     IF WS-CURRENT-STOCK <= WS-CURRENT-ROP
071300        AND WS-REORDER-PLACED-SW = 'N'
071400         COMPUTE WS-RECEIPT-DAY-CALC =
071500             WS-SIM-DAY + WS-LEAD-TIME-MEAN + 0.5
071600         MOVE WS-RECEIPT-DAY-CALC TO WS-ORDER-DUE-DAY
071700         COMPUTE WS-ON-ORDER-QTY = WS-CURRENT-ROP * 1.5
071800         MOVE 'Y' TO WS-REORDER-PLACED-SW
071900     END-IF.
072000     PERFORM 930-CHECK-ORDER-RECEIPT THRU 930-EXIT.
072100     ADD WS-CURRENT-STOCK TO WS-INVENTORY-SUM.
072200 910-EXIT.
072300     EXIT.
072400*
072500 920-NEXT-DEMAND-VALUE.
072600     IF SE-DEMAND-ENTRY-COUNT = 0
072700         MOVE 0 TO WS-ONE-DAY-DEMAND
072800     ELSE
072900         MOVE SE-DEMAND-ENTRY(WS-DEMAND-PTR) TO WS-ONE-DAY-DEMAND
073000         ADD 1 TO WS-DEMAND-PTR
073100         IF WS-DEMAND-PTR > SE-DEMAND-ENTRY-COUNT
073200             MOVE 1 TO WS-DEMAND-PTR
073300         END-IF
073400     END-IF.
073500 920-EXIT.
073600     EXIT.
073700*
073800 930-CHECK-ORDER-RECEIPT.
073900     MOVE 'N' TO WS-RECEIPT-DUE-SW.
074000     IF WS-REORDER-PLACED-SW = 'Y'
074100        AND WS-SIM-DAY = WS-ORDER-DUE-DAY
074200         MOVE 'Y' TO WS-RECEIPT-DUE-SW
074300     END-IF.
074400     IF WS-RECEIPT-IS-DUE
074500         ADD WS-ON-ORDER-QTY TO WS-CURRENT-STOCK
074600         MOVE 'N' TO WS-REORDER-PLACED-SW
074700     END-IF.
074800 930-EXIT.
074900     EXIT.
075000*
075100 900-COMPUTE-SIMENG-SQUARE-ROOT.
075200*    NEWTON ITERATION - SEE ROPCALC 900-COMPUTE-SQUARE-ROOT FOR
075300*    THE FULL WRITE-UP.  KEPT LOCAL HERE SO SIMENG DOES NOT HAVE
075400*    TO CALL OUT JUST TO SQUARE-ROOT THE VARIANCE.
075500     IF WS-DEMAND-STD-DEV <= 0
075600         MOVE 0 TO WS-DEMAND-STD-DEV
075700     ELSE
075800         MOVE WS-DEMAND-STD-DEV TO WS-SIMENG-SQRT-RESULT
075900         PERFORM 905-SIMENG-SQRT-ITERATE THRU 905-EXIT
076000             VARYING WS-SQRT-PASS FROM 1 BY 1 UNTIL WS-SQRT-PASS > 20
076100         MOVE WS-SIMENG-SQRT-RESULT TO WS-DEMAND-STD-DEV
076200     END-IF.
076300 900-SQRT-EXIT.
076400     EXIT.
076500*
076600 905-SIMENG-SQRT-ITERATE.
076700     COMPUTE WS-SIMENG-SQRT-RESULT ROUNDED =
076800         (WS-SIMENG-SQRT-RESULT +
076900          (WS-DEMAND-STD-DEV / WS-SIMENG-SQRT-RESULT)) / 2.
077000 905-EXIT.
077100     EXIT.
077200*
077300 960-WRITE-CONTROL-RESULT.
077400     MOVE SK-SKU-ID(WS-TABLE-SUB) TO SR-SKU-ID.
077500     MOVE 'FIXED  '                TO SR-METHOD.
077600     PERFORM 970-BUILD-RESULT-COMMON THRU 970-EXIT.
077700     MOVE WS-CURRENT-ROP           TO SR-ROP.
077800     MOVE WS-CURRENT-SAFETY-STOCK  TO SR-SAFETY-STOCK.
077900     MOVE WS-RESULT-FILL-RATE      TO SR-FILL-RATE.
078000     MOVE WS-RESULT-AVG-INVENTORY  TO SR-AVG-INVENTORY.
078100     MOVE WS-RESULT-STOCKOUT-COUNT TO SR-STOCKOUT-COUNT.
078200     MOVE WS-RESULT-TOTAL-DEMAND   TO SR-TOTAL-DEMAND.
078300     MOVE WS-RESULT-DEMAND-MET     TO SR-DEMAND-MET.
078400     WRITE SIMULATION-RESULT-RECORD.
078500 960-EXIT.
078600     EXIT.
078700*
078800 965-WRITE-TREATMENT-RESULT.
078900*    DBB-2301 - NOW SHARES 970-BUILD-RESULT-COMMON WITH 960
079000*               INSTEAD OF CARRYING ITS OWN COPY OF THE FILL-RATE
079100*               AND AVERAGE-INVENTORY ARITHMETIC.
079200     MOVE SK-SKU-ID(WS-TABLE-SUB) TO TR-SKU-ID.
079300     MOVE 'DYNAMIC'                TO TR-METHOD.
079400     PERFORM 970-BUILD-RESULT-COMMON THRU 970-EXIT.
079500     MOVE WS-CURRENT-ROP           TO TR-ROP.
079600     MOVE WS-CURRENT-SAFETY-STOCK  TO TR-SAFETY-STOCK.
079700     MOVE WS-RESULT-FILL-RATE      TO TR-FILL-RATE.
079800     MOVE WS-RESULT-AVG-INVENTORY  TO TR-AVG-INVENTORY.
079900     MOVE WS-RESULT-STOCKOUT-COUNT TO TR-STOCKOUT-COUNT.
080000     MOVE WS-RESULT-TOTAL-DEMAND   TO TR-TOTAL-DEMAND.
080100     MOVE WS-RESULT-DEMAND-MET     TO TR-DEMAND-MET.
080200     WRITE TREATMENT-RESULT-RECORD.
080300 965-EXIT.
080400     EXIT.
080500*
080600 970-BUILD-RESULT-COMMON.
080700*    DBB-2317 - A SKU WITH NO DEMAND AT ALL OVER THE 90 DAYS NEVER
080800*               MISSED A SALE, SO IT IS FULLY FILLED, NOT ZERO.
080900     IF WS-TOTAL-DEMAND-ACCUM > 0
081000         COMPUTE WS-RESULT-FILL-RATE ROUNDED =
081100             (WS-DEMAND-MET-ACCUM / WS-TOTAL-DEMAND-ACCUM) * 100
081200     ELSE
081300         MOVE 100.0000 TO WS-RESULT-FILL-RATE
081400     END-IF.
081500     COMPUTE WS-RESULT-AVG-INVENTORY ROUNDED = WS-INVENTORY-SUM / 90.
081600     MOVE WS-STOCKOUT-ACCUM      TO WS-RESULT-STOCKOUT-COUNT.
081700     MOVE WS-TOTAL-DEMAND-ACCUM  TO WS-RESULT-TOTAL-DEMAND.
081800     MOVE WS-DEMAND-MET-ACCUM    TO WS-RESULT-DEMAND-MET.
081900 970-EXIT.
082000     EXIT.
082100*
082200 950-DISPLAY-RUN-TOTALS.
082300     DISPLAY 'SIMENG - 90-DAY SIMULATION RUN COMPLETE'.
082400     DISPLAY 'SKUS PROCESSED..........: ' SKU-TABLE-COUNT.
082500 950-EXIT.
082600     EXIT.
