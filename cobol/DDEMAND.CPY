000100*****************************************************************
000200*   COPYBOOK:  DDEMAND
000300*   TITLE:     DAILY DEMAND RECORD
000400*   USED BY:   PREPROC (OUTPUT), SIMENG (INPUT)
000500*
000600*   ONE RECORD PER SKU PER CALENDAR DAY ON WHICH AT LEAST ONE
000700*   UNIT WAS SOLD.  FILE IS IN ASCENDING SEQUENCE BY DATE THEN
000800*   BY SKU-ID - SEE PREPROC PARAGRAPH 600-WRITE-DAILY-DEMAND-FILE.
000900*****************************************************************
001000 01  DAILY-DEMAND-RECORD.
001100     05  DD-DATE.
001200         10  DD-YYYY                PIC 9(04).
001300         10  FILLER                 PIC X(01).
001400         10  DD-MM                  PIC 9(02).
001500         10  FILLER                 PIC X(01).
001600         10  DD-DD                  PIC 9(02).
001700     05  DD-SKU-ID                  PIC X(10).
001800     05  DD-QTY                     PIC 9(07).
001900     05  FILLER                     PIC X(11).
002000 01  DD-DATE-NUMERIC REDEFINES DAILY-DEMAND-RECORD.
002100     05  DD-DATE-COMPRESSED         PIC 9(10).
002200     05  FILLER                     PIC X(28).
