000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF FULFILLMENT SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500* PROGRAM:  PREPROC
000600*
000700* AUTHOR :  DOUG STOUT
000800*
000900* READS THE RAW POINT-OF-SALE HISTORY FEED AND BUILDS THE THREE
001000* WORK FILES THE REORDER-POINT SIMULATION (SIMENG) RUNS AGAINST:
001100* DAILY DEMAND BY SKU, THE SKU MASTER WITH ITS ABC REVENUE CLASS,
001200* AND A SYNTHETIC PURCHASE-ORDER HISTORY CARRYING LEAD TIMES.
001300*
001400* PROCESSING:
001500*   1. READ RAWSALES SEQUENTIALLY.
001600*   2. DROP EXACT DUPLICATES (COMPARED AGAINST THE PRIOR ACCEPTED
001700*      RECORD) AND RECORDS MISSING A REQUIRED FIELD.
001800*   3. ACCUMULATE PER-SKU QUANTITY AND MEAN COST, RANK BY REVENUE
001900*      VIA ABCSORT, AND CLASSIFY A/B/C BY CUMULATIVE REVENUE %.
002000*   4. WRITE DDEMAND (SORTED DATE/SKU), SKUMSTR, AND PURCHORD.
002100*****************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.     PREPROC.
002400 AUTHOR.         DOUG STOUT.
002500 INSTALLATION.   FULFILLMENT SYSTEMS GROUP - DISTRIBUTION IT.
002600 DATE-WRITTEN.   APRIL 1988.
002700 DATE-COMPILED.
002800 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002900*****************************************************************
003000*                     C H A N G E   L O G                         CL*01
003100*                                                                 CL*01
003200* DATE     BY   REQUEST     DESCRIPTION                           CL*01
003300* -------- ---- ----------- -----------------------------------   CL*01
003400* 04/11/88 DS   DBB-0093    ORIGINAL - BUILT DDEMAND AND SKUMSTR  CL*01
003500*                           FROM THE OVERNIGHT SALES EXTRACT.     CL*01
003600* 10/03/89 DS   DBB-0142    ADDED THE PURCHORD SYNTHETIC LEAD-    CL*02
003700*                           TIME GENERATOR - PURCHASING HAD NO    CL*02
003800*                           REAL FEED YET FOR THE PILOT CENTERS.  CL*02
003900* 03/07/91 RKT  DBB-0198    ABC CLASSIFICATION NOW CALLS ABCSORT  CL*03
004000*                           INSTEAD OF THE INLINE BUBBLE SORT -   CL*03
004100*                           THE OLD ONE TIMED OUT PAST 400 SKUS.  CL*03
004200* 07/22/93 DMP  DBB-0241    EXACT-DUPLICATE CHECK ADDED AFTER     CL*04
004300*                           THE DC3 DOUBLE-TRANSMISSION INCIDENT. CL*04
004400* 12/29/98 JLW  DBB-Y2K-04  YEAR 2000 REVIEW - SALE-DATE, ORDER   CL*05
004500*                           AND RECEIPT DATES ALL CARRY A FULL    CL*05
004600*                           4-DIGIT YEAR.  SIGNED OFF Y2K CLEAN.  CL*05
004700* 06/14/00 JLW  DBB-0349    RAISED SKU TABLE FROM 250 TO 500 -    CL*06
004800*                           SAME LIMIT CHANGE AS ABCSORT.         CL*06
004900* 09/19/02 SNG  DBB-0397    SYNTHETIC FULFILLMENT-CENTER/STORAGE  CL*07
005000*                           ASSIGNMENT MADE DETERMINISTIC OFF     CL*07
005100*                           TABLE POSITION - WAS AN UNSEEDED      CL*07
005200*                           RANDOM DRAW THAT DIFFERED RUN TO RUN. CL*07
005300* 06/18/26 TJH  DBB-2288    EOF/VALID/LOOKUP SWITCHES AND THE     CL*08
005400*                           TABLE-SEARCH SUBSCRIPTS RE-CUT AS     CL*08
005500*                           STANDALONE 77-LEVELS TO MATCH SHOP    CL*08
005600*                           PRACTICE ELSEWHERE IN THE SUITE.      CL*08
005700*****************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     CLASS SKU-ID-CHARS IS 'A' THRU 'Z' '0' THRU '9'
006200     UPSI-0 ON STATUS IS PREPROC-TRACE-ON
006300            OFF STATUS IS PREPROC-TRACE-OFF.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT RAWSALES-FILE ASSIGN TO RAWSALES
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-RAWSALES-STATUS.
006900     SELECT DEMAND-FILE-OUT ASSIGN TO DDEMAND
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WS-DDEMAND-STATUS.
007200     SELECT SKUMSTR-FILE-OUT ASSIGN TO SKUMSTR
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS WS-SKUMSTR-STATUS.
007500     SELECT PURCHORD-FILE-OUT ASSIGN TO PURCHORD
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS WS-PURCHORD-STATUS.
007800*
007900 DATA DIVISION.
008000 FILE SECTION.
008100*
008200 FD  RAWSALES-FILE
008300     RECORDING MODE IS F.
008400 COPY RAWSALE.
008500*
008600 FD  DEMAND-FILE-OUT
008700     RECORDING MODE IS F.
008800 COPY DDEMAND.
008900*
009000 FD  SKUMSTR-FILE-OUT
009100     RECORDING MODE IS F.
009200 COPY SKUMSTR.
009300*
009400 FD  PURCHORD-FILE-OUT
009500     RECORDING MODE IS F.
009600 COPY PURCORD.
009700*
009800 WORKING-STORAGE SECTION.
009900*                                                                 
010000 01  WS-PROGRAM-ID-LIT             PIC X(08) VALUE 'PREPROC '.
010100*
010200 01  WS-FILE-STATUSES.
010300     05  WS-RAWSALES-STATUS         PIC X(02) VALUE SPACES.
010400     05  WS-DDEMAND-STATUS          PIC X(02) VALUE SPACES.
010500     05  WS-SKUMSTR-STATUS          PIC X(02) VALUE SPACES.
010600     05  WS-PURCHORD-STATUS         PIC X(02) VALUE SPACES.
010700*
010800* DBB-2288 - CARRIED AS STANDALONE 77-LEVELS, THIS SHOP'S USUAL
010900*            HOME FOR A ONE-BYTE EOF OR ONE-SHOT SWITCH.
011000 77  WS-RAWSALES-EOF-SW             PIC X(01) VALUE 'N'.
011100     88  RAWSALES-AT-EOF            VALUE 'Y'.
011200 77  WS-RECORD-VALID-SW             PIC X(01) VALUE 'Y'.
011300     88  WS-RECORD-VALID            VALUE 'Y'.
011400 77  WS-PREV-SALE-SW                PIC X(01) VALUE 'N'.
011500 77  WS-LOOKUP-FOUND-SW             PIC X(01) VALUE 'N'.
011600     88  WS-LOOKUP-FOUND            VALUE 'Y'.
011700*
011800 01  WS-RECORD-COUNTS.
011900     05  WS-RAWSALES-READ           PIC S9(09) COMP-3 VALUE 0.
012000     05  WS-DUPLICATES-DROPPED      PIC S9(09) COMP-3 VALUE 0.
012100     05  WS-MISSING-DROPPED         PIC S9(09) COMP-3 VALUE 0.
012200     05  WS-SALES-ACCEPTED          PIC S9(09) COMP-3 VALUE 0.
012300*
012400 01  WS-CURR-SALE.
012500     05  WS-CURR-DATE               PIC X(10).
012600     05  WS-CURR-SKU-ID             PIC X(10).
012700     05  WS-CURR-QTY                PIC 9(07).
012800     05  WS-CURR-PRICE              PIC 9(07)V99.
012900 01  WS-CURR-SALE-VIEW REDEFINES WS-CURR-SALE.
013000     05  WS-CURR-SALE-KEY           PIC X(36).
013100*
013200 01  WS-PREV-SALE.
013300     05  WS-PREV-DATE               PIC X(10).
013400     05  WS-PREV-SKU-ID             PIC X(10).
013500     05  WS-PREV-QTY                PIC 9(07).
013600     05  WS-PREV-PRICE              PIC 9(07)V99.
013700 01  WS-PREV-SALE-VIEW REDEFINES WS-PREV-SALE.
013800     05  WS-PREV-SALE-KEY           PIC X(36).
013900*
014000 77  WS-TABLE-SUB                   PIC S9(04) COMP.
014100 77  WS-LOOKUP-SUB                  PIC S9(04) COMP.
014200 77  WS-LOOKUP-MID                  PIC S9(04) COMP.
014300 77  WS-MOVE-FROM                   PIC S9(04) COMP.
014400 77  WS-INSERT-TO                   PIC S9(04) COMP.
014500*
014600 01  WS-SYNTHETIC-ATTR-WORK.
014700     05  WS-FC-REMAINDER            PIC S9(04) COMP.
014800     05  WS-FC-NUM                  PIC 9(02).
014900     05  WS-STORAGE-REMAINDER       PIC S9(04) COMP.
015000*
015100 01  WS-DEMAND-INS-WORK.
015200     05  WS-DEMAND-INS-DATE         PIC X(10).
015300     05  WS-DEMAND-INS-SKU          PIC X(10).
015400     05  WS-DEMAND-INS-QTY          PIC S9(09) COMP-3.
015500*
015600 01  WS-ABC-TOTALS.
015700     05  PP-SKU-TABLE-SIZE          PIC S9(04) COMP.
015800     05  WS-TOTAL-REVENUE           PIC S9(13)V99 COMP-3 VALUE 0.
015900     05  WS-RUNNING-REVENUE         PIC S9(13)V99 COMP-3 VALUE 0.
016000     05  WS-CUM-PCT                 PIC S9(05)V9999 COMP-3 VALUE 0.
016100*
016200* SYNTHETIC PURCHASE-ORDER GENERATOR - DBB-0142.  TWENTY-ENTRY
016300* LEAD-TIME PATTERN, MEAN ABOUT 14 DAYS, NONE BELOW 9, SO THE
016400* 5-DAY FLOOR IN THE PLANNING STANDARD IS NEVER ACTUALLY HIT.
016500 01  WS-LEADTIME-PATTERN-LITERALS.
016600     05  FILLER  PIC 9(03) VALUE 014.
016700     05  FILLER  PIC 9(03) VALUE 011.
016800     05  FILLER  PIC 9(03) VALUE 017.
016900     05  FILLER  PIC 9(03) VALUE 009.
017000     05  FILLER  PIC 9(03) VALUE 016.
017100     05  FILLER  PIC 9(03) VALUE 013.
017200     05  FILLER  PIC 9(03) VALUE 018.
017300     05  FILLER  PIC 9(03) VALUE 010.
017400     05  FILLER  PIC 9(03) VALUE 015.
017500     05  FILLER  PIC 9(03) VALUE 012.
017600     05  FILLER  PIC 9(03) VALUE 014.
017700     05  FILLER  PIC 9(03) VALUE 017.
017800     05  FILLER  PIC 9(03) VALUE 011.
017900     05  FILLER  PIC 9(03) VALUE 016.
018000     05  FILLER  PIC 9(03) VALUE 009.
018100     05  FILLER  PIC 9(03) VALUE 018.
018200     05  FILLER  PIC 9(03) VALUE 013.
018300     05  FILLER  PIC 9(03) VALUE 010.
018400     05  FILLER  PIC 9(03) VALUE 015.
018500     05  FILLER  PIC 9(03) VALUE 012.
018600 01  WS-LEADTIME-PATTERN REDEFINES WS-LEADTIME-PATTERN-LITERALS.
018700     05  WS-LEADTIME-VALUE          PIC 9(03) OCCURS 20 TIMES.
018800*
018900 01  WS-PO-DATE-WORK.
019000     05  WS-PO-ORDER-YYYY           PIC 9(04).
019100     05  WS-PO-ORDER-MM             PIC 9(02).
019200     05  WS-PO-ORDER-DD             PIC 9(02).
019300     05  WS-PO-RECEIPT-YYYY         PIC 9(04).
019400     05  WS-PO-RECEIPT-MM           PIC 9(02).
019500     05  WS-PO-RECEIPT-DD           PIC 9(02).
019600     05  WS-PO-LEAD-TIME            PIC 9(03).
019700     05  WS-PO-SEQ                  PIC S9(04) COMP.
019800     05  WS-PO-SEQ-DISPLAY          PIC 9(02).
019900* SAME ORDER-DATE-AS-ONE-NUMBER VIEW PURCORD ITSELF CARRIES, USED
020000* HERE ONLY BY THE UPSI-0 TRACE SWITCH BELOW.
020100 01  WS-PO-ORDER-DATE-VIEW REDEFINES WS-PO-DATE-WORK.
020200     05  WS-PO-ORDER-DATE-NUM       PIC 9(08).
020300     05  FILLER                     PIC X(15).
020400*
020500 01  WS-PO-DATE-CALC-WORK.
020600     05  WS-PO-WORK-YYYY            PIC 9(04).
020700     05  WS-PO-WORK-MM              PIC 9(02).
020800     05  WS-PO-WORK-DD              PIC 9(02).
020900     05  WS-PO-DAYS-TO-ADD          PIC S9(05) COMP-3.
021000     05  WS-PO-TOTAL-DD             PIC S9(05) COMP-3.
021100     05  WS-PO-TOTAL-MM             PIC S9(05) COMP-3.
021200     05  WS-PO-MONTH-CARRY          PIC S9(05) COMP-3.
021300     05  WS-PO-YEAR-CARRY           PIC S9(05) COMP-3.
021400     05  WS-PO-DD-REMAINDER         PIC S9(05) COMP-3.
021500     05  WS-PO-MM-REMAINDER         PIC S9(05) COMP-3.
021600*
021700* PER-SKU ACCUMULATOR TABLE - ONE ENTRY PER DISTINCT SKU SEEN ON
021800* THE SALES EXTRACT, BUILT IN FIRST-OBSERVED (APPEND) ORDER.
021900 01  SKU-ACCUM-TABLE.
022000     05  SKU-ACCUM-COUNT            PIC S9(04) COMP VALUE 0.
022100     05  SKU-ACCUM-ENTRY OCCURS 0 TO 500 TIMES
022200                 DEPENDING ON SKU-ACCUM-COUNT
022300                 INDEXED BY SA-IDX.
022400         10  SA-SKU-ID              PIC X(10).
022500         10  SA-TOTAL-QTY           PIC S9(09) COMP-3 VALUE 0.
022600         10  SA-PRICE-SUM           PIC S9(11)V99 COMP-3 VALUE 0.
022700         10  SA-PRICE-COUNT         PIC S9(07) COMP-3 VALUE 0.
022800         10  SA-MEAN-COST           PIC S9(07)V99 COMP-3 VALUE 0.
022900         10  SA-REVENUE             PIC S9(13)V99 COMP-3 VALUE 0.
023000         10  SA-ABC-CLASS           PIC X(01) VALUE 'C'.
023100         10  SA-FC                  PIC X(04).
023200         10  SA-STORAGE             PIC X(09).
023300*
023400* SKU-REVENUE WORK TABLE PASSED TO ABCSORT - STRUCTURALLY
023500* IDENTICAL TO ABCSORT'S LINKAGE-SECTION SKU-REVENUE-TABLE.
023600 01  PP-REVENUE-TABLE.
023700     05  PP-REV-ENTRY OCCURS 0 TO 500 TIMES
023800                 DEPENDING ON PP-SKU-TABLE-SIZE
023900                 INDEXED BY PP-REV-IDX.
024000         10  PP-REV-ID              PIC X(10).
024100         10  PP-REV-AMOUNT          PIC S9(09)V99 COMP-3.
024200         10  PP-REV-QTY             PIC 9(07) COMP-3.
024300*
024400* DAILY-DEMAND ACCUMULATOR - BUILT IN APPEND ORDER DURING THE
024500* READ PASS, THEN INSERTION-SORTED ASCENDING BY DATE/SKU (SEE
024600* 610-SORT-DEMAND-TABLE) BEFORE IT IS WRITTEN TO DDEMAND.
024700 01  DEMAND-ACCUM-TABLE.
024800     05  DEMAND-ACCUM-COUNT         PIC S9(04) COMP VALUE 0.
024900     05  DEMAND-ACCUM-ENTRY OCCURS 0 TO 4000 TIMES
025000                 DEPENDING ON DEMAND-ACCUM-COUNT
025100                 INDEXED BY DA-IDX.
025200         10  DA-DATE                PIC X(10).
025300         10  DA-SKU-ID              PIC X(10).
025400         10  DA-QTY                 PIC S9(09) COMP-3 VALUE 0.
025500*
025600 PROCEDURE DIVISION.
025700*
025800 000-MAIN-LOGIC.
025900     PERFORM 100-OPEN-FILES THRU 100-EXIT.
026000     PERFORM 200-READ-RAW-SALES-FILE THRU 200-EXIT.
026100     PERFORM 250-PROCESS-ONE-SALE THRU 250-EXIT
026200         UNTIL RAWSALES-AT-EOF.
026300     PERFORM 500-BUILD-ABC-CLASSES THRU 500-EXIT.
026400     PERFORM 600-WRITE-DAILY-DEMAND-FILE THRU 600-EXIT.
026500     PERFORM 700-WRITE-SKU-MASTER-FILE THRU 700-EXIT.
026600     PERFORM 800-WRITE-PURCHASE-ORDER-FILE THRU 800-EXIT.
026700     PERFORM 900-DISPLAY-RUN-TOTALS THRU 900-EXIT.
026800     PERFORM 150-CLOSE-FILES THRU 150-EXIT.
026900     GOBACK.
027000*
027100 100-OPEN-FILES.
027200     OPEN INPUT RAWSALES-FILE.
027300     IF WS-RAWSALES-STATUS NOT = '00'
027400         DISPLAY 'PREPROC - ERROR OPENING RAWSALES, STATUS = '
027500                 WS-RAWSALES-STATUS
027600         MOVE 16 TO RETURN-CODE
027700         MOVE 'Y' TO WS-RAWSALES-EOF-SW
027800         GO TO 100-EXIT.
027900     OPEN OUTPUT DEMAND-FILE-OUT SKUMSTR-FILE-OUT PURCHORD-FILE-OUT.
028000     IF WS-DDEMAND-STATUS NOT = '00'
028100         DISPLAY 'PREPROC - ERROR OPENING DDEMAND, STATUS = '
028200                 WS-DDEMAND-STATUS
028300         MOVE 16 TO RETURN-CODE.
028400     IF WS-SKUMSTR-STATUS NOT = '00'
028500         DISPLAY 'PREPROC - ERROR OPENING SKUMSTR, STATUS = '
028600                 WS-SKUMSTR-STATUS
028700         MOVE 16 TO RETURN-CODE.
028800     IF WS-PURCHORD-STATUS NOT = '00'
028900         DISPLAY 'PREPROC - ERROR OPENING PURCHORD, STATUS = '
029000                 WS-PURCHORD-STATUS
029100         MOVE 16 TO RETURN-CODE.
029200 100-EXIT.
029300     EXIT.
029400*
029500 150-CLOSE-FILES.
029600     CLOSE RAWSALES-FILE DEMAND-FILE-OUT SKUMSTR-FILE-OUT
029700           PURCHORD-FILE-OUT.
029800 150-EXIT.
029900     EXIT.
030000*
030100 200-READ-RAW-SALES-FILE.
030200     READ RAWSALES-FILE
030300         AT END
030400             MOVE 'Y' TO WS-RAWSALES-EOF-SW.
030500 200-EXIT.
030600     EXIT.
030700*
030800 250-PROCESS-ONE-SALE.
030900     ADD 1 TO WS-RAWSALES-READ.
031000     PERFORM 300-CLEAN-SALES-RECORD THRU 300-EXIT.
031100     IF WS-RECORD-VALID
031200         PERFORM 400-ACCUM-SKU-TOTALS THRU 400-EXIT
031300         ADD 1 TO WS-SALES-ACCEPTED
031400     END-IF.
031500     PERFORM 200-READ-RAW-SALES-FILE THRU 200-EXIT.
031600 250-EXIT.
031700     EXIT.
031800*
031900 300-CLEAN-SALES-RECORD.
032000*    DBB-0241 - DROP EXACT DUPLICATES (COMPARED TO THE LAST
032100*    ACCEPTED RECORD) AND RECORDS MISSING A REQUIRED FIELD.
032200     MOVE RS-SALE-DATE  TO WS-CURR-DATE.
032300     MOVE RS-SKU-ID     TO WS-CURR-SKU-ID.
032400     MOVE RS-QUANTITY   TO WS-CURR-QTY.
032500     MOVE RS-UNIT-PRICE TO WS-CURR-PRICE.
032600     PERFORM 310-CHECK-MISSING-FIELDS THRU 310-EXIT.
032700     IF WS-RECORD-VALID
032800         PERFORM 320-CHECK-DUPLICATE THRU 320-EXIT
032900     END-IF.
033000     IF WS-RECORD-VALID
033100         MOVE WS-CURR-DATE   TO WS-PREV-DATE
033200         MOVE WS-CURR-SKU-ID TO WS-PREV-SKU-ID
033300         MOVE WS-CURR-QTY    TO WS-PREV-QTY
033400         MOVE WS-CURR-PRICE  TO WS-PREV-PRICE
033500         MOVE 'Y'            TO WS-PREV-SALE-SW
033600     END-IF.
033700 300-EXIT.
033800     EXIT.
033900*
034000 310-CHECK-MISSING-FIELDS.
034100     IF WS-CURR-SKU-ID = SPACES
034200        OR WS-CURR-QTY = 0
034300        OR WS-CURR-PRICE = 0
034400        OR RS-SALE-YYYY = 0
034500         MOVE 'N' TO WS-RECORD-VALID-SW
034600         ADD 1 TO WS-MISSING-DROPPED
034700     ELSE
034800         MOVE 'Y' TO WS-RECORD-VALID-SW
034900     END-IF.
035000 310-EXIT.
035100     EXIT.
035200*
035300 320-CHECK-DUPLICATE.
035400*    DBB-0241 - COMPARE THE WHOLE SALE AS ONE 36-BYTE KEY, VIA THE
035500*    REDEFINES ABOVE, INSTEAD OF FOUR SEPARATE FIELD COMPARES.
035600     IF WS-PREV-SALE-SW = 'Y'
035700        AND WS-CURR-SALE-KEY = WS-PREV-SALE-KEY
035800         MOVE 'N' TO WS-RECORD-VALID-SW
035900         ADD 1 TO WS-DUPLICATES-DROPPED
036000     END-IF.
036100 320-EXIT.
036200     EXIT.
036300*
036400 400-ACCUM-SKU-TOTALS.
036500     PERFORM 410-FIND-SKU-ENTRY THRU 410-EXIT.
036600     IF NOT WS-LOOKUP-FOUND
036700         ADD 1 TO SKU-ACCUM-COUNT
036800         MOVE SKU-ACCUM-COUNT TO WS-LOOKUP-MID
036900         MOVE WS-CURR-SKU-ID  TO SA-SKU-ID(WS-LOOKUP-MID)
037000         MOVE 0 TO SA-TOTAL-QTY(WS-LOOKUP-MID)
037100         MOVE 0 TO SA-PRICE-SUM(WS-LOOKUP-MID)
037200         MOVE 0 TO SA-PRICE-COUNT(WS-LOOKUP-MID)
037300         PERFORM 430-ASSIGN-SYNTHETIC-ATTRS THRU 430-EXIT
037400     END-IF.
037500     ADD WS-CURR-QTY   TO SA-TOTAL-QTY(WS-LOOKUP-MID).
037600     ADD WS-CURR-PRICE TO SA-PRICE-SUM(WS-LOOKUP-MID).
037700     ADD 1             TO SA-PRICE-COUNT(WS-LOOKUP-MID).
037800     PERFORM 450-ACCUM-DAILY-DEMAND THRU 450-EXIT.
037900 400-EXIT.
038000     EXIT.
038100*
038200 410-FIND-SKU-ENTRY.
038300     MOVE 'N' TO WS-LOOKUP-FOUND-SW.
038400     MOVE 0   TO WS-LOOKUP-MID.
038500     PERFORM 415-CHECK-ONE-SKU-ENTRY THRU 415-EXIT
038600         VARYING WS-TABLE-SUB FROM 1 BY 1
038700             UNTIL WS-TABLE-SUB > SKU-ACCUM-COUNT
038800                OR WS-LOOKUP-FOUND.
038900 410-EXIT.
039000     EXIT.
039100*
039200 415-CHECK-ONE-SKU-ENTRY.
039300     IF SA-SKU-ID(WS-TABLE-SUB) = WS-CURR-SKU-ID
039400         MOVE 'Y'         TO WS-LOOKUP-FOUND-SW
039500         MOVE WS-TABLE-SUB TO WS-LOOKUP-MID
039600     END-IF.
039700 415-EXIT.
039800     EXIT.
039900*
040000 430-ASSIGN-SYNTHETIC-ATTRS.
040100*    DBB-0397 - FULFILLMENT CENTER AND STORAGE TYPE ARE NOT ON
040200*    THE SALES EXTRACT.  ASSIGN THEM DETERMINISTICALLY OFF THE
040300*    SKU'S TABLE POSITION SO A RERUN PRODUCES THE SAME MASTER.
040400     DIVIDE SKU-ACCUM-COUNT BY 4 GIVING WS-FC-REMAINDER
040500                                 REMAINDER WS-FC-NUM.
040600     ADD 1 TO WS-FC-NUM.
040700     STRING 'FC' WS-FC-NUM DELIMITED BY SIZE
040800         INTO SA-FC(WS-LOOKUP-MID).
040900     DIVIDE SKU-ACCUM-COUNT BY 7 GIVING WS-STORAGE-REMAINDER
041000                                 REMAINDER WS-STORAGE-REMAINDER.
041100     IF WS-STORAGE-REMAINDER = 0
041200         MOVE 'Oversized' TO SA-STORAGE(WS-LOOKUP-MID)
041300     ELSE
041400         MOVE 'Standard ' TO SA-STORAGE(WS-LOOKUP-MID)
041500     END-IF.
041600 430-EXIT.
041700     EXIT.
041800*
041900 450-ACCUM-DAILY-DEMAND.
042000     MOVE 'N' TO WS-LOOKUP-FOUND-SW.
042100     PERFORM 455-CHECK-ONE-DEMAND-ENTRY THRU 455-EXIT
042200         VARYING WS-TABLE-SUB FROM 1 BY 1
042300             UNTIL WS-TABLE-SUB > DEMAND-ACCUM-COUNT
042400                OR WS-LOOKUP-FOUND.
042500     IF NOT WS-LOOKUP-FOUND
042600         ADD 1 TO DEMAND-ACCUM-COUNT
042700         MOVE DEMAND-ACCUM-COUNT TO WS-LOOKUP-MID
042800         MOVE WS-CURR-DATE       TO DA-DATE(WS-LOOKUP-MID)
042900         MOVE WS-CURR-SKU-ID     TO DA-SKU-ID(WS-LOOKUP-MID)
043000         MOVE 0                  TO DA-QTY(WS-LOOKUP-MID)
043100     END-IF.
043200     ADD WS-CURR-QTY TO DA-QTY(WS-LOOKUP-MID).
043300 450-EXIT.
043400     EXIT.
043500*
043600 455-CHECK-ONE-DEMAND-ENTRY.
043700     IF DA-DATE(WS-TABLE-SUB)   = WS-CURR-DATE
043800        AND DA-SKU-ID(WS-TABLE-SUB) = WS-CURR-SKU-ID
043900         MOVE 'Y'         TO WS-LOOKUP-FOUND-SW
044000         MOVE WS-TABLE-SUB TO WS-LOOKUP-MID
044100     END-IF.
044200 455-EXIT.
044300     EXIT.
044400*
044500 500-BUILD-ABC-CLASSES.
044600*    DBB-0198 - RANK THE SKUS BY REVENUE (QTY TIMES MEAN COST)
044700*    VIA ABCSORT, THEN WALK THE SORTED TABLE ASSIGNING CLASS 'A'
044800*    WHILE CUMULATIVE REVENUE IS AT OR BELOW 80%, 'B' TO 95%,
044900*    'C' BEYOND.
045000     MOVE SKU-ACCUM-COUNT TO PP-SKU-TABLE-SIZE.
045100     PERFORM 510-BUILD-REVENUE-ENTRY THRU 510-EXIT
045200         VARYING WS-TABLE-SUB FROM 1 BY 1
045300             UNTIL WS-TABLE-SUB > SKU-ACCUM-COUNT.
045400     CALL 'ABCSORT' USING PP-SKU-TABLE-SIZE, PP-REVENUE-TABLE.
045500     MOVE 0 TO WS-TOTAL-REVENUE.
045600     PERFORM 520-ACCUM-TOTAL-REVENUE THRU 520-EXIT
045700         VARYING WS-TABLE-SUB FROM 1 BY 1
045800             UNTIL WS-TABLE-SUB > SKU-ACCUM-COUNT.
045900     MOVE 0 TO WS-RUNNING-REVENUE.
046000     PERFORM 530-ASSIGN-ONE-CLASS THRU 530-EXIT
046100         VARYING WS-TABLE-SUB FROM 1 BY 1
046200             UNTIL WS-TABLE-SUB > SKU-ACCUM-COUNT.
046300 500-EXIT.
046400     EXIT.
046500*
046600 510-BUILD-REVENUE-ENTRY.
046700     MOVE SA-SKU-ID(WS-TABLE-SUB) TO PP-REV-ID(WS-TABLE-SUB).
046800     IF SA-PRICE-COUNT(WS-TABLE-SUB) > 0
046900         COMPUTE SA-MEAN-COST(WS-TABLE-SUB) ROUNDED =
047000             SA-PRICE-SUM(WS-TABLE-SUB) / SA-PRICE-COUNT(WS-TABLE-SUB)
047100     ELSE
047200         MOVE 0 TO SA-MEAN-COST(WS-TABLE-SUB)
047300     END-IF.
047400     COMPUTE SA-REVENUE(WS-TABLE-SUB) ROUNDED =
047500         SA-TOTAL-QTY(WS-TABLE-SUB) * SA-MEAN-COST(WS-TABLE-SUB).
047600     MOVE SA-REVENUE(WS-TABLE-SUB)   TO PP-REV-AMOUNT(WS-TABLE-SUB).
047700     MOVE SA-TOTAL-QTY(WS-TABLE-SUB) TO PP-REV-QTY(WS-TABLE-SUB).
047800 510-EXIT.
047900     EXIT.
048000*
048100 520-ACCUM-TOTAL-REVENUE.
048200     ADD PP-REV-AMOUNT(WS-TABLE-SUB) TO WS-TOTAL-REVENUE.
048300 520-EXIT.
048400     EXIT.
048500*
048600 530-ASSIGN-ONE-CLASS.
048700     ADD PP-REV-AMOUNT(WS-TABLE-SUB) TO WS-RUNNING-REVENUE.
048800     IF WS-TOTAL-REVENUE > 0
048900         COMPUTE WS-CUM-PCT ROUNDED =
049000             (WS-RUNNING-REVENUE / WS-TOTAL-REVENUE) * 100
049100     ELSE
049200         MOVE 0 TO WS-CUM-PCT
049300     END-IF.
049400     PERFORM 540-FIND-SKU-BY-ID THRU 540-EXIT.
049500     IF WS-CUM-PCT NOT > 80.0000
049600         MOVE 'A' TO SA-ABC-CLASS(WS-LOOKUP-MID)
049700     ELSE
049800         IF WS-CUM-PCT NOT > 95.0000
049900             MOVE 'B' TO SA-ABC-CLASS(WS-LOOKUP-MID)
050000         ELSE
050100             MOVE 'C' TO SA-ABC-CLASS(WS-LOOKUP-MID)
050200         END-IF
050300     END-IF.
050400 530-EXIT.
050500     EXIT.
050600*
050700 540-FIND-SKU-BY-ID.
050800     MOVE 'N' TO WS-LOOKUP-FOUND-SW.
050900     PERFORM 545-CHECK-ONE-ACCUM-ENTRY THRU 545-EXIT
051000         VARYING WS-LOOKUP-SUB FROM 1 BY 1
051100             UNTIL WS-LOOKUP-SUB > SKU-ACCUM-COUNT
051200                OR WS-LOOKUP-FOUND.
051300 540-EXIT.
051400     EXIT.
051500*
051600 545-CHECK-ONE-ACCUM-ENTRY.
051700     IF SA-SKU-ID(WS-LOOKUP-SUB) = PP-REV-ID(WS-TABLE-SUB)
051800         MOVE 'Y'          TO WS-LOOKUP-FOUND-SW
051900         MOVE WS-LOOKUP-SUB TO WS-LOOKUP-MID
052000     END-IF.
052100 545-EXIT.
052200     EXIT.
052300*
052400 600-WRITE-DAILY-DEMAND-FILE.
052500     PERFORM 610-SORT-DEMAND-TABLE THRU 610-EXIT.
052600     PERFORM 620-WRITE-ONE-DEMAND-REC THRU 620-EXIT
052700         VARYING WS-TABLE-SUB FROM 1 BY 1
052800             UNTIL WS-TABLE-SUB > DEMAND-ACCUM-COUNT.
052900 600-EXIT.
053000     EXIT.
053100*
053200 610-SORT-DEMAND-TABLE.
053300*    INSERTION SORT, ASCENDING, ON DATE THEN SKU - SAME SHIFT
053400*    IDIOM ABCSORT USES ON THE REVENUE TABLE.
053500     PERFORM 615-INSERT-ONE-DEMAND-ENTRY THRU 615-EXIT
053600         VARYING WS-MOVE-FROM FROM 2 BY 1
053700             UNTIL WS-MOVE-FROM > DEMAND-ACCUM-COUNT.
053800 610-EXIT.
053900     EXIT.
054000*
054100 615-INSERT-ONE-DEMAND-ENTRY.
054200     MOVE DA-DATE(WS-MOVE-FROM)   TO WS-DEMAND-INS-DATE.
054300     MOVE DA-SKU-ID(WS-MOVE-FROM) TO WS-DEMAND-INS-SKU.
054400     MOVE DA-QTY(WS-MOVE-FROM)    TO WS-DEMAND-INS-QTY.
054500     COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1.
054600     PERFORM 617-SHIFT-ONE-DEMAND-ENTRY THRU 617-EXIT
054700         UNTIL WS-INSERT-TO <= 0
054800         OR DA-DATE(WS-INSERT-TO) < WS-DEMAND-INS-DATE
054900         OR (DA-DATE(WS-INSERT-TO) = WS-DEMAND-INS-DATE
055000             AND DA-SKU-ID(WS-INSERT-TO) <= WS-DEMAND-INS-SKU).
055100     MOVE WS-DEMAND-INS-DATE TO DA-DATE(WS-INSERT-TO + 1).
055200     MOVE WS-DEMAND-INS-SKU  TO DA-SKU-ID(WS-INSERT-TO + 1).
055300     MOVE WS-DEMAND-INS-QTY  TO DA-QTY(WS-INSERT-TO + 1).
055400 615-EXIT.
055500     EXIT.
055600*
055700 617-SHIFT-ONE-DEMAND-ENTRY.
055800     MOVE DA-DATE(WS-INSERT-TO)   TO DA-DATE(WS-INSERT-TO + 1).
055900     MOVE DA-SKU-ID(WS-INSERT-TO) TO DA-SKU-ID(WS-INSERT-TO + 1).
056000     MOVE DA-QTY(WS-INSERT-TO)    TO DA-QTY(WS-INSERT-TO + 1).
056100     COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1.
056200 617-EXIT.
056300     EXIT.
056400*
056500 620-WRITE-ONE-DEMAND-REC.
056600     MOVE DA-DATE(WS-TABLE-SUB)   TO DD-DATE.
056700     MOVE DA-SKU-ID(WS-TABLE-SUB) TO DD-SKU-ID.
056800     MOVE DA-QTY(WS-TABLE-SUB)    TO DD-QTY.
056900     WRITE DAILY-DEMAND-RECORD.
057000 620-EXIT.
057100     EXIT.
057200*
057300 700-WRITE-SKU-MASTER-FILE.
057400     PERFORM 710-WRITE-ONE-SKU-REC THRU 710-EXIT
057500         VARYING WS-TABLE-SUB FROM 1 BY 1
057600             UNTIL WS-TABLE-SUB > SKU-ACCUM-COUNT.
057700 700-EXIT.
057800     EXIT.
057900*
058000 710-WRITE-ONE-SKU-REC.
058100     MOVE SA-SKU-ID(WS-TABLE-SUB)    TO SM-SKU-ID.
058200     MOVE SA-MEAN-COST(WS-TABLE-SUB) TO SM-UNIT-COST.
058300     MOVE SA-ABC-CLASS(WS-TABLE-SUB) TO SM-ABC-CLASS.
058400     MOVE SA-FC(WS-TABLE-SUB)        TO SM-FC.
058500     MOVE SA-STORAGE(WS-TABLE-SUB)   TO SM-STORAGE.
058600     WRITE SKU-MASTER-RECORD.
058700 710-EXIT.
058800     EXIT.
058900*
059000 800-WRITE-PURCHASE-ORDER-FILE.
059100*    DBB-0142 - TWENTY SYNTHETIC ORDERS PER SKU.  ORDERS ARE
059200*    SPACED 15 DAYS APART STARTING FROM THE FIXED RUN-ANCHOR
059300*    DATE BELOW; RECEIPT DATE IS THE ORDER DATE PLUS THE LEAD
059400*    TIME FOR THAT SEQUENCE POSITION.
059500     PERFORM 805-WRITE-ONE-SKU-PO-SET THRU 805-EXIT
059600         VARYING WS-TABLE-SUB FROM 1 BY 1
059700             UNTIL WS-TABLE-SUB > SKU-ACCUM-COUNT.
059800 800-EXIT.
059900     EXIT.
060000*
060100 805-WRITE-ONE-SKU-PO-SET.
060200     MOVE 2023 TO WS-PO-ORDER-YYYY.
060300     MOVE 01   TO WS-PO-ORDER-MM.
060400     MOVE 01   TO WS-PO-ORDER-DD.
060500     PERFORM 820-WRITE-ONE-PO-RECORD THRU 820-EXIT
060600         VARYING WS-PO-SEQ FROM 1 BY 1 UNTIL WS-PO-SEQ > 20.
060700 805-EXIT.
060800     EXIT.
060900*
061000 820-WRITE-ONE-PO-RECORD.
061100     MOVE WS-LEADTIME-VALUE(WS-PO-SEQ) TO WS-PO-LEAD-TIME.
061200     MOVE WS-PO-SEQ TO WS-PO-SEQ-DISPLAY.
061300     IF PREPROC-TRACE-ON
061400         DISPLAY 'PREPROC-TRACE ORDER DATE NUM: '
061500             WS-PO-ORDER-DATE-NUM
061600     END-IF.
061700     STRING SA-SKU-ID(WS-TABLE-SUB) DELIMITED BY SIZE
061800            '-PO'                   DELIMITED BY SIZE
061900            WS-PO-SEQ-DISPLAY        DELIMITED BY SIZE
062000            INTO PO-ID.
062100     MOVE SA-SKU-ID(WS-TABLE-SUB) TO PO-SKU-ID.
062200     STRING WS-PO-ORDER-YYYY DELIMITED BY SIZE
062300            '-'               DELIMITED BY SIZE
062400            WS-PO-ORDER-MM    DELIMITED BY SIZE
062500            '-'               DELIMITED BY SIZE
062600            WS-PO-ORDER-DD    DELIMITED BY SIZE
062700            INTO PO-ORDER-DATE.
062800     MOVE WS-PO-ORDER-YYYY TO WS-PO-WORK-YYYY.
062900     MOVE WS-PO-ORDER-MM   TO WS-PO-WORK-MM.
063000     MOVE WS-PO-ORDER-DD   TO WS-PO-WORK-DD.
063100     MOVE WS-PO-LEAD-TIME  TO WS-PO-DAYS-TO-ADD.
063200     PERFORM 830-ADD-DAYS-TO-WORK-DATE THRU 830-EXIT.
063300     MOVE WS-PO-WORK-YYYY TO WS-PO-RECEIPT-YYYY.
063400     MOVE WS-PO-WORK-MM   TO WS-PO-RECEIPT-MM.
063500     MOVE WS-PO-WORK-DD   TO WS-PO-RECEIPT-DD.
063600     STRING WS-PO-RECEIPT-YYYY DELIMITED BY SIZE
063700            '-'                 DELIMITED BY SIZE
063800            WS-PO-RECEIPT-MM    DELIMITED BY SIZE
063900            '-'                 DELIMITED BY SIZE
064000            WS-PO-RECEIPT-DD    DELIMITED BY SIZE
064100            INTO PO-RECEIPT-DATE.
064200     MOVE WS-PO-LEAD-TIME TO PO-LEAD-TIME.
064300     MOVE 100              TO PO-QTY.
064400     WRITE PURCHASE-ORDER-RECORD.
064500     MOVE WS-PO-ORDER-YYYY TO WS-PO-WORK-YYYY.
064600     MOVE WS-PO-ORDER-MM   TO WS-PO-WORK-MM.
064700     MOVE WS-PO-ORDER-DD   TO WS-PO-WORK-DD.
064800     MOVE 15                TO WS-PO-DAYS-TO-ADD.
064900     PERFORM 830-ADD-DAYS-TO-WORK-DATE THRU 830-EXIT.
065000     MOVE WS-PO-WORK-YYYY TO WS-PO-ORDER-YYYY.
065100     MOVE WS-PO-WORK-MM   TO WS-PO-ORDER-MM.
065200     MOVE WS-PO-WORK-DD   TO WS-PO-ORDER-DD.
065300 820-EXIT.
065400     EXIT.
065500*
065600 830-ADD-DAYS-TO-WORK-DATE.
065700*    SYNTHETIC-CALENDAR HELPER - TREATS EVERY MONTH AS 30 DAYS.
065800*    ACCEPTABLE FOR THE MANUFACTURED PURCHASE-ORDER HISTORY ONLY;
065900*    NEVER USE THIS PARAGRAPH AGAINST A REAL CALENDAR DATE.
066000     COMPUTE WS-PO-TOTAL-DD = WS-PO-WORK-DD - 1 + WS-PO-DAYS-TO-ADD.
066100     DIVIDE WS-PO-TOTAL-DD BY 30 GIVING WS-PO-MONTH-CARRY
066200                                 REMAINDER WS-PO-DD-REMAINDER.
066300     COMPUTE WS-PO-WORK-DD = WS-PO-DD-REMAINDER + 1.
066400     COMPUTE WS-PO-TOTAL-MM = WS-PO-WORK-MM - 1 + WS-PO-MONTH-CARRY.
066500     DIVIDE WS-PO-TOTAL-MM BY 12 GIVING WS-PO-YEAR-CARRY
066600                                 REMAINDER WS-PO-MM-REMAINDER.
066700     COMPUTE WS-PO-WORK-MM = WS-PO-MM-REMAINDER + 1.
066800     ADD WS-PO-YEAR-CARRY TO WS-PO-WORK-YYYY.
066900 830-EXIT.
067000     EXIT.
067100*
067200 900-DISPLAY-RUN-TOTALS.
067300     DISPLAY 'PREPROC - SALES PREPROCESSING RUN COMPLETE'.
067400     DISPLAY 'RAW SALES RECORDS READ.......: ' WS-RAWSALES-READ.
067500     DISPLAY 'DUPLICATE RECORDS DROPPED....: ' WS-DUPLICATES-DROPPED.
067600     DISPLAY 'MISSING-FIELD RECORDS DROPPED: ' WS-MISSING-DROPPED.
067700     DISPLAY 'SALES RECORDS ACCEPTED.......: ' WS-SALES-ACCEPTED.
067800     DISPLAY 'DISTINCT SKUS FOUND..........: ' SKU-ACCUM-COUNT.
067900     DISPLAY 'DAILY-DEMAND RECORDS WRITTEN.: ' DEMAND-ACCUM-COUNT.
068000 900-EXIT.
068100     EXIT.
