000100*****************************************************************
000200*   COPYBOOK:  ROIRSLT
000300*   TITLE:     ROI ANALYSIS RESULT RECORD
000400*   USED BY:   STATANL (OUTPUT - ROIRSLT FILE)
000500*
000600*   SINGLE RECORD SUMMARISING THE ANNUALISED BENEFIT OF DYNAMIC
000700*   REORDER POINTS OVER FIXED - SEE STATANL PARAGRAPH
000800*   500-COMPUTE-ROI.
000900*****************************************************************
001000 01  ROI-RESULT-RECORD.
001100     05  ROI-INV-SAVINGS            PIC S9(11)V99.
001200     05  ROI-CARRY-SAVINGS          PIC S9(11)V99.
001300     05  ROI-STOCKOUT-SAVINGS       PIC S9(11)V99.
001400     05  ROI-TOTAL-BENEFIT          PIC S9(11)V99.
001500     05  ROI-PAYBACK-MONTHS         PIC S9(05)V99.
001600     05  ROI-NPV-3YR                PIC S9(11)V99.
001700     05  ROI-YEAR1-PCT              PIC S9(07)V99.
001800     05  FILLER                     PIC X(09).
001900 01  ROI-SAVINGS-VIEW REDEFINES ROI-RESULT-RECORD.
002000     05  ROI-SAVINGS-GROUP.
002100         10  FILLER                 PIC X(13).
002200         10  FILLER                 PIC X(13).
002300         10  FILLER                 PIC X(13).
002400     05  FILLER                     PIC X(51).
