000100*****************************************************************
000200*   COPYBOOK:  RAWSALE
000300*   TITLE:     RAW POINT-OF-SALE HISTORY RECORD
000400*   USED BY:   PREPROC (INPUT - RAWSALES FILE)
000500*
000600*   ONE RECORD PER UNIT-SALE LINE ITEM AS EXTRACTED FROM THE
000700*   ORDER-HISTORY FEED.  FIXED-WIDTH TEXT, LINE SEQUENTIAL.
000800*   NO DELIMITERS - EVERY FIELD OCCUPIES A FIXED COLUMN RANGE.
000900*****************************************************************
001000 01  RAW-SALE-RECORD.
001100     05  RS-SALE-DATE.
001200         10  RS-SALE-YYYY           PIC 9(04).
001300         10  FILLER                 PIC X(01).
001400         10  RS-SALE-MM             PIC 9(02).
001500         10  FILLER                 PIC X(01).
001600         10  RS-SALE-DD             PIC 9(02).
001700     05  RS-SKU-ID                  PIC X(10).
001800     05  RS-QUANTITY                PIC 9(07).
001900     05  RS-UNIT-PRICE              PIC 9(07)V99.
002000     05  FILLER                     PIC X(04).
002100 01  RS-DATE-NUMERIC REDEFINES RAW-SALE-RECORD.
002200     05  RS-DATE-COMPRESSED         PIC 9(10).
002300     05  FILLER                     PIC X(30).
