000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF FULFILLMENT SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500* PROGRAM:  STATANL
000600*
000700* AUTHOR :  DOUG STOUT
000800*
000900* CLOSES OUT THE REORDER-POINT PILOT.  READS THE CONTROL AND
001000* TREATMENT RESULT FILES SIMENG WROTE, RUNS A TWO-SAMPLE T-TEST
001100* ON EACH OF THE THREE HEADLINE METRICS (FILL RATE, AVERAGE
001200* INVENTORY, STOCKOUT COUNT), FIGURES THE DOLLARS-AND-CENTS
001300* PAYBACK OF SWITCHING TO DYNAMIC REORDER POINTS, AND PRINTS THE
001400* MANAGEMENT SUMMARY THAT GOES TO THE STEERING COMMITTEE.
001500*
001600* INPUT:   CTLRSLT, TRTRSLT (BOTH BUILT BY SIMENG).
001700* OUTPUT:  STARSLT (ONE RECORD PER METRIC), ROIRSLT (ONE
001800*          RECORD), EXECSUMM (PRINTED MANAGEMENT SUMMARY).
001900*****************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.     STATANL.
002200 AUTHOR.         DOUG STOUT.
002300 INSTALLATION.   FULFILLMENT SYSTEMS GROUP - DISTRIBUTION IT.
002400 DATE-WRITTEN.   JUNE 1988.
002500 DATE-COMPILED.
002600 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002700*****************************************************************
002800*                     C H A N G E   L O G                         CL*01
002900*                                                                 CL*01
003000* DATE     BY   REQUEST     DESCRIPTION                           CL*01
003100* -------- ---- ----------- -----------------------------------   CL*01
003200* 06/06/88 DS   DBB-0103    ORIGINAL - FILL RATE ONLY, PLAIN      CL*01
003300*                           MEAN-DIFFERENCE REPORT, NO T-TEST.    CL*01
003400* 09/22/89 DS   DBB-0142    ADDED THE TWO-SAMPLE T-TEST AND       CL*02
003500*                           95 PERCENT CONFIDENCE INTERVAL - THE  CL*02
003600*                           OLD REPORT COULDN'T SAY IF A CHANGE   CL*02
003700*                           WAS REAL OR JUST NOISE.               CL*02
003800* 03/11/91 RKT  DBB-0178    ADDED AVERAGE INVENTORY AND STOCKOUT  CL*03
003900*                           COUNT AS SECOND AND THIRD METRICS.    CL*03
004000* 07/19/94 DMP  DBB-0233    ADDED THE ROI/NPV/PAYBACK SECTION -   CL*04
004100*                           FINANCE WANTED DOLLARS, NOT JUST      CL*04
004200*                           P-VALUES, BEFORE THEY'D SIGN OFF.     CL*04
004300* 12/29/98 JLW  DBB-Y2K-05  YEAR 2000 REVIEW - NO DATE FIELDS OF  CL*05
004400*                           ANY KIND ARE READ OR COMPARED HERE.   CL*05
004500*                           SIGNED OFF Y2K CLEAN.                 CL*05
004600* 10/04/02 SNG  DBB-0381    COHEN'S D ADDED TO THE METRIC BLOCK   CL*06
004700*                           AND THE PER-METRIC OUTPUT RECORD -    CL*06
004800*                           STATISTICAL SIGNIFICANCE ALONE WAS    CL*06
004900*                           MISLEADING SENIOR MGMT ON SMALL LOTS. CL*06
005000* 06/18/26 TJH  DBB-2288    INVENTORY AND STOCKOUT NOW SAVE AND   CL*07
005100*                           PRINT THEIR OWN SIGNIFICANT CALL AND  CL*07
005200*                           P-VALUE, NOT JUST FILL RATE.  ALSO    CL*07
005300*                           SQUARED UP THE EXEC SUMMARY RULE      CL*07
005400*                           WIDTH AT 60 TO MATCH THE REST OF THE  CL*07
005500*                           COMMITTEE PACKAGE.                    CL*07
005600*****************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS METRIC-NAME-CHARS IS 'A' THRU 'Z' ' '
006200     UPSI-0 ON STATUS IS STATANL-TRACE-ON
006300            OFF STATUS IS STATANL-TRACE-OFF.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT CTLRSLT-FILE-IN ASSIGN TO CTLRSLT
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-CTLRSLT-STATUS.
006900     SELECT TRTRSLT-FILE-IN ASSIGN TO TRTRSLT
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WS-TRTRSLT-STATUS.
007200     SELECT STARSLT-FILE-OUT ASSIGN TO STARSLT
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS WS-STARSLT-STATUS.
007500     SELECT ROIRSLT-FILE-OUT ASSIGN TO ROIRSLT
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS WS-ROIRSLT-STATUS.
007800     SELECT EXECSUMM-FILE-OUT ASSIGN TO EXECSUMM
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS WS-EXECSUMM-STATUS.
008100*
008200 DATA DIVISION.
008300 FILE SECTION.
008400*
008500 FD  CTLRSLT-FILE-IN
008600     RECORDING MODE IS F.
008700 COPY SIMRSLT.
008800*
008900 FD  TRTRSLT-FILE-IN
009000     RECORDING MODE IS F.
009100 01  TREATMENT-RESULT-RECORD.
009200     05  TR-SKU-ID                  PIC X(10).
009300     05  TR-METHOD                  PIC X(07).
009400     05  TR-ROP                     PIC 9(09)V9999.
009500     05  TR-SAFETY-STOCK            PIC 9(09)V9999.
009600     05  TR-FILL-RATE               PIC 9(03)V9999.
009700     05  TR-AVG-INVENTORY           PIC 9(09)V9999.
009800     05  TR-STOCKOUT-COUNT          PIC 9(03).
009900     05  TR-TOTAL-DEMAND            PIC 9(09).
010000     05  TR-DEMAND-MET              PIC 9(09).
010100     05  FILLER                     PIC X(16).
010200*
010300 FD  STARSLT-FILE-OUT
010400     RECORDING MODE IS F.
010500 COPY STARSLT.
010600*
010700 FD  ROIRSLT-FILE-OUT
010800     RECORDING MODE IS F.
010900 COPY ROIRSLT.
011000*
011100 FD  EXECSUMM-FILE-OUT
011200     RECORDING MODE IS F.
011300 01  EXEC-SUMMARY-LINE.
011400     05  ES-TEXT                    PIC X(74).
011500     05  FILLER                     PIC X(06).
011600*
011700 WORKING-STORAGE SECTION.
011800*                                                                 
011900 01  WS-PROGRAM-ID-LIT             PIC X(08) VALUE 'STATANL '.
012000*
012100 01  WS-FILE-STATUSES.
012200     05  WS-CTLRSLT-STATUS          PIC X(02) VALUE SPACES.
012300     05  WS-TRTRSLT-STATUS          PIC X(02) VALUE SPACES.
012400     05  WS-STARSLT-STATUS          PIC X(02) VALUE SPACES.
012500     05  WS-ROIRSLT-STATUS          PIC X(02) VALUE SPACES.
012600     05  WS-EXECSUMM-STATUS         PIC X(02) VALUE SPACES.
012700 01  WS-ALL-STATUS-VIEW REDEFINES WS-FILE-STATUSES.
012800     05  WS-STATUS-ENTRY            PIC X(02) OCCURS 5 TIMES.
012900*
013000* DBB-2288 - RE-CUT AS STANDALONE 77-LEVELS, THE WAY THIS SHOP
013100*            HAS ALWAYS CARRIED ITS EOF SWITCHES AND ONE-SHOT
013200*            FLAGS ELSEWHERE IN THE COMPARISON SUITE.
013300 77  WS-EOF-SW                      PIC X(01) VALUE 'N'.
013400     88  WS-AT-EOF                  VALUE 'Y'.
013500 77  WS-SIGNIFICANT-SW              PIC X(01) VALUE 'N'.
013600     88  WS-METRIC-SIGNIFICANT      VALUE 'Y'.
013700 77  WS-PAYBACK-VALID-SW            PIC X(01) VALUE 'N'.
013800     88  WS-PAYBACK-IS-VALID        VALUE 'Y'.
013900*
014000* METRIC-NAME DRIVE TABLE - CLASSIC LITERAL-FILLER-AND-REDEFINE
014100* TRICK, ONE ENTRY PER METRIC IN THE ORDER THE THREE OUTPUT
014200* RECORDS ARE WRITTEN.
014300 01  WS-METRIC-NAME-LITERALS.
014400     05  FILLER  PIC X(30) VALUE 'FILL RATE                    '.
014500     05  FILLER  PIC X(30) VALUE 'AVERAGE INVENTORY             '.
014600     05  FILLER  PIC X(30) VALUE 'STOCKOUT COUNT                '.
014700 01  WS-METRIC-NAME-TABLE REDEFINES WS-METRIC-NAME-LITERALS.
014800     05  WS-METRIC-NAME             PIC X(30) OCCURS 3 TIMES.
014900*
015000 77  WS-METRIC-SUB                  PIC S9(04) COMP.
015100 77  WS-LOOKUP-SUB                  PIC S9(04) COMP.
015200 77  WS-SQRT-PASS                   PIC S9(04) COMP.
015300 77  WS-EXP-PASS                    PIC S9(04) COMP.
015400*
015500* CONTROL AND TREATMENT RESULT TABLES - ONE ENTRY PER SKU AS
015600* READ FROM CTLRSLT/TRTRSLT.  EACH SKU CARRIES ALL THREE HEADLINE
015700* METRICS SO THE METRIC LOOP IN 300-COMPARE-METRICS CAN PULL
015800* WHICHEVER COLUMN IT NEEDS INTO THE GENERIC WORK ARRAYS.
015900 01  CONTROL-RESULT-TABLE.
016000     05  CR-COUNT                   PIC S9(04) COMP VALUE 0.
016100     05  CR-ENTRY OCCURS 0 TO 500 TIMES
016200                 DEPENDING ON CR-COUNT.
016300         10  CRE-FILL-RATE          PIC S9(03)V9999 COMP-3.
016400         10  CRE-AVG-INVENTORY      PIC S9(09)V9999 COMP-3.
016500         10  CRE-STOCKOUT-COUNT     PIC S9(03) COMP-3.
016600 01  TREATMENT-RESULT-TABLE.
016700     05  TT-COUNT                   PIC S9(04) COMP VALUE 0.
016800     05  TT-ENTRY OCCURS 0 TO 500 TIMES
016900                 DEPENDING ON TT-COUNT.
017000         10  TTE-FILL-RATE          PIC S9(03)V9999 COMP-3.
017100         10  TTE-AVG-INVENTORY      PIC S9(09)V9999 COMP-3.
017200         10  TTE-STOCKOUT-COUNT     PIC S9(03) COMP-3.
017300*
017400* PER-METRIC GENERIC WORK ARRAYS - REBUILT FROM THE TWO TABLES
017500* ABOVE EACH TIME THROUGH THE METRIC LOOP.
017600 01  WS-METRIC-CONTROL-HISTORY.
017700     05  WS-MC-COUNT                PIC S9(04) COMP.
017800     05  WS-MC-VALUE OCCURS 0 TO 500 TIMES
017900                 DEPENDING ON WS-MC-COUNT
018000                 PIC S9(09)V9999 COMP-3.
018100 01  WS-METRIC-TREATMENT-HISTORY.
018200     05  WS-MT-COUNT                PIC S9(04) COMP.
018300     05  WS-MT-VALUE OCCURS 0 TO 500 TIMES
018400                 DEPENDING ON WS-MT-COUNT
018500                 PIC S9(09)V9999 COMP-3.
018600*
018700 01  WS-TTEST-RESULT-WORK.
018800     05  WS-MEAN-CONTROL            PIC S9(09)V9999 COMP-3.
018900     05  WS-MEAN-TREATMENT          PIC S9(09)V9999 COMP-3.
019000     05  WS-VAR-CONTROL             PIC S9(09)V9999 COMP-3.
019100     05  WS-VAR-TREATMENT           PIC S9(09)V9999 COMP-3.
019200     05  WS-MEAN-DIFFERENCE         PIC S9(09)V9999 COMP-3.
019300     05  WS-PCT-CHANGE              PIC S9(05)V99   COMP-3.
019400     05  WS-POOLED-VARIANCE         PIC S9(09)V9999 COMP-3.
019500     05  WS-DEGREES-OF-FREEDOM      PIC S9(04) COMP.
019600     05  WS-T-STATISTIC             PIC S9(07)V9999 COMP-3.
019700     05  WS-P-VALUE                 PIC 9V9(06)     COMP-3.
019800     05  WS-COHENS-D                PIC S9(03)V9999 COMP-3.
019900     05  WS-CI-LOWER                PIC S9(09)V9999 COMP-3.
020000     05  WS-CI-UPPER                PIC S9(09)V9999 COMP-3.
020100* NUMERIC-EDIT VIEW OF THE MEAN PAIR, USED WHEN THE METRIC BLOCK
020200* IS BUILT FOR THE PRINTED REPORT.
020300 01  WS-TTEST-MEANS-VIEW REDEFINES WS-TTEST-RESULT-WORK.
020400     05  WS-MEANS-PAIR-EDIT.
020500         10  WS-MEAN-CONTROL-EDIT   PIC S9(09)V9999.
020600         10  WS-MEAN-TREATMENT-EDIT PIC S9(09)V9999.
020700     05  FILLER                     PIC X(50).
020800*
020900* SAVED PER-METRIC SIGNIFICANCE/P-VALUE OUTCOME AND SIGN OF ALL
021000* THREE PCT CHANGES, FOR THE RECOMMENDATION RULE IN 650 AND THE
021100* KEY FINDINGS BLOCK IN 630.
021200* DBB-2288 - INVENTORY AND STOCKOUT METRICS WERE DROPPING THEIR
021300*            T-TEST OUTCOME ON THE FLOOR.  ADDED SIGNIFICANCE AND
021400*            P-VALUE HOLDS FOR ALL THREE METRICS SO
021500*            630-PRINT-KEY-FINDINGS CAN REPORT ON EACH ONE.
021600 01  WS-RECOMMEND-WORK.
021700     05  WS-FILLRATE-SIGNIFICANT    PIC X(01).
021800     05  WS-FILLRATE-PCT-CHANGE     PIC S9(05)V99 COMP-3.
021900     05  WS-FILLRATE-PVALUE         PIC 9V9(06)   COMP-3.
022000     05  WS-INVENTORY-SIGNIFICANT   PIC X(01).
022100     05  WS-INVENTORY-PCT-CHANGE    PIC S9(05)V99 COMP-3.
022200     05  WS-INVENTORY-PVALUE        PIC 9V9(06)   COMP-3.
022300     05  WS-STOCKOUT-SIGNIFICANT    PIC X(01).
022400     05  WS-STOCKOUT-PCT-CHANGE     PIC S9(05)V99 COMP-3.
022500     05  WS-STOCKOUT-PVALUE         PIC 9V9(06)   COMP-3.
022600     05  WS-ANNUAL-BENEFIT-SAVE     PIC S9(11)V99 COMP-3.
022700     05  WS-PAYBACK-MONTHS-SAVE     PIC S9(05)V99 COMP-3.
022800     05  WS-NPV-3YR-SAVE            PIC S9(11)V99 COMP-3.
022900     05  WS-YEAR1-PCT-SAVE          PIC S9(07)V99 COMP-3.
023000     05  FILLER                     PIC X(04).
023100*
023200* MATH-HELPER WORK AREAS - SQUARE ROOT (NEWTON) AND E-TO-THE-X
023300* (REPEATED SQUARING) - SEE ROPCALC 900-COMPUTE-SQUARE-ROOT FOR
023400* THE ORIGINAL WRITE-UP OF THE SQUARE-ROOT TECHNIQUE.
023500 01  WS-MATH-WORK.
023600     05  WS-SQRT-ARG                PIC S9(09)V9999 COMP-3.
023700     05  WS-SQRT-RESULT             PIC S9(09)V9999 COMP-3.
023800     05  WS-EXP-ARG                 PIC S9(07)V9999 COMP-3.
023900     05  WS-EXP-RESULT              PIC S9(07)V9999 COMP-3.
024000     05  WS-ZSCORE-WORK             PIC S9(07)V9999 COMP-3.
024100     05  WS-NORMAL-CDF-RESULT       PIC 9V9(06)     COMP-3.
024200     05  WS-POLY-K                  PIC S9(07)V9999 COMP-3.
024300     05  WS-POLY-PHI                PIC S9(07)V9999 COMP-3.
024400     05  WS-POLY-SUM                PIC S9(07)V9999 COMP-3.
024500*
024600* ROI ACCUMULATORS - BUILT WHILE THE TWO RESULT FILES ARE LOADED.
024700 01  WS-ROI-ACCUM-WORK.
024800     05  WS-SUM-CONTROL-INVENTORY   PIC S9(13)V99 COMP-3.
024900     05  WS-SUM-TREATMENT-INVENTORY PIC S9(13)V99 COMP-3.
025000     05  WS-SUM-CONTROL-STOCKOUT    PIC S9(09)    COMP-3.
025100     05  WS-SUM-TREATMENT-STOCKOUT  PIC S9(09)    COMP-3.
025200     05  WS-INVENTORY-SAVINGS       PIC S9(11)V99 COMP-3.
025300     05  WS-CARRY-SAVINGS           PIC S9(11)V99 COMP-3.
025400     05  WS-STOCKOUT-SAVINGS        PIC S9(11)V99 COMP-3.
025500     05  WS-TOTAL-ANNUAL-BENEFIT    PIC S9(11)V99 COMP-3.
025600     05  WS-PAYBACK-MONTHS          PIC S9(05)V99 COMP-3.
025700     05  WS-NPV-3YR                 PIC S9(11)V99 COMP-3.
025800     05  WS-YEAR1-ROI-PCT           PIC S9(07)V99 COMP-3.
025900     05  WS-DISCOUNT-FACTOR         PIC S9(03)V9999 COMP-3.
026000     05  WS-YEAR-BENEFIT-PV         PIC S9(11)V99 COMP-3.
026100     05  WS-ROI-YEAR-SUB            PIC S9(04) COMP.
026200*
026300 01  WS-CONST-VALUES.
026400     05  WS-CONST-UNIT-COST         PIC 9(05)V99   VALUE 25.00.
026500     05  WS-CONST-STOCKOUT-COST     PIC 9(05)V99   VALUE 150.00.
026600     05  WS-CONST-IMPL-COST         PIC 9(09)V99   VALUE 50000.00.
026700     05  WS-CONST-MAINT-COST        PIC 9(09)V99   VALUE 15000.00.
026800     05  WS-CONST-CARRY-RATE        PIC 9(01)V9999 VALUE 0.2500.
026900     05  WS-CONST-DISCOUNT-RATE     PIC 9(01)V9999 VALUE 0.1000.
027000     05  WS-CONST-ALPHA             PIC 9(01)V9999 VALUE 0.0500.
027100     05  WS-CONST-Z-95              PIC 9(01)V9999 VALUE 1.9600.
027200*
027300* DBB-2288 - EXEC SUMMARY '=' RULES WERE RUNNING THE FULL WIDTH
027400*            OF ES-TEXT.  BUILT AS A 60-BYTE RULE HERE AND MOVED
027500*            INTO ES-TEXT SO THE PRINTED WIDTH MATCHES THE REST
027600*            OF THE COMMITTEE'S REPORT PACKAGE.
027700 01  WS-REPORT-EDIT-WORK.
027800     05  WS-EDIT-9DOT4              PIC ZZZZZZZZ9.9999.
027900     05  WS-EDIT-SIGNED-9DOT4       PIC -ZZZZZZZ9.9999.
028000     05  WS-EDIT-SIGNED-PCT         PIC -ZZZ9.99.
028100     05  WS-EDIT-PVALUE             PIC 9.999999.
028200     05  WS-EDIT-COHENS-D           PIC -99.9999.
028300     05  WS-EDIT-DOLLARS            PIC -Z(9)9.99.
028400     05  WS-EDIT-MONTHS             PIC -ZZZ9.99.
028500     05  WS-SEPARATOR-LINE          PIC X(60).
028600*
028700 PROCEDURE DIVISION.
028800*
028900 000-MAIN-LOGIC.
029000     PERFORM 100-OPEN-FILES THRU 100-EXIT.
029100     PERFORM 200-LOAD-RESULT-FILES THRU 200-EXIT.
029200     PERFORM 300-COMPARE-METRICS THRU 300-EXIT.
029300     PERFORM 500-COMPUTE-ROI THRU 500-EXIT.
029400     PERFORM 600-PRINT-EXEC-SUMMARY THRU 600-EXIT.
029500     DISPLAY 'STATANL - CONTROL SKUS PROCESSED..: ' CR-COUNT.
029600     DISPLAY 'STATANL - TREATMENT SKUS PROCESSED: ' TT-COUNT.
029700     PERFORM 150-CLOSE-FILES THRU 150-EXIT.
029800     GOBACK.
029900*
030000 100-OPEN-FILES.
030100     OPEN INPUT CTLRSLT-FILE-IN TRTRSLT-FILE-IN.
030200     OPEN OUTPUT STARSLT-FILE-OUT ROIRSLT-FILE-OUT EXECSUMM-FILE-OUT.
030300     PERFORM 105-CHECK-ONE-STATUS THRU 105-EXIT
030400         VARYING WS-LOOKUP-SUB FROM 1 BY 1 UNTIL WS-LOOKUP-SUB > 5.
030500 100-EXIT.
030600     EXIT.
030700*
030800 105-CHECK-ONE-STATUS.
030900     IF WS-STATUS-ENTRY(WS-LOOKUP-SUB) NOT = '00'
031000         DISPLAY 'STATANL - ERROR OPENING A FILE - '
031100             WS-STATUS-ENTRY(WS-LOOKUP-SUB)
031200         MOVE 16 TO RETURN-CODE
031300     END-IF.
031400 105-EXIT.
031500     EXIT.
031600*
031700 150-CLOSE-FILES.
031800     CLOSE CTLRSLT-FILE-IN TRTRSLT-FILE-IN STARSLT-FILE-OUT
031900           ROIRSLT-FILE-OUT EXECSUMM-FILE-OUT.
032000 150-EXIT.
032100     EXIT.
032200*
032300 200-LOAD-RESULT-FILES.
032400     MOVE 0 TO WS-SUM-CONTROL-INVENTORY WS-SUM-TREATMENT-INVENTORY.
032500     MOVE 0 TO WS-SUM-CONTROL-STOCKOUT WS-SUM-TREATMENT-STOCKOUT.
032600     MOVE 'N' TO WS-EOF-SW.
032700     READ CTLRSLT-FILE-IN
032800         AT END MOVE 'Y' TO WS-EOF-SW.
032900     PERFORM 210-STORE-ONE-CONTROL-ENTRY THRU 210-EXIT
033000         UNTIL WS-AT-EOF.
033100     MOVE 'N' TO WS-EOF-SW.
033200     READ TRTRSLT-FILE-IN
033300         AT END MOVE 'Y' TO WS-EOF-SW.
033400     PERFORM 220-STORE-ONE-TREATMENT-ENTRY THRU 220-EXIT
033500         UNTIL WS-AT-EOF.
033600 200-EXIT.
033700     EXIT.
033800*
033900 210-STORE-ONE-CONTROL-ENTRY.
034000     ADD 1 TO CR-COUNT.
034100     MOVE SR-FILL-RATE      TO CRE-FILL-RATE(CR-COUNT).
034200     MOVE SR-AVG-INVENTORY  TO CRE-AVG-INVENTORY(CR-COUNT).
034300     MOVE SR-STOCKOUT-COUNT TO CRE-STOCKOUT-COUNT(CR-COUNT).
034400     ADD SR-AVG-INVENTORY  TO WS-SUM-CONTROL-INVENTORY.
034500     ADD SR-STOCKOUT-COUNT TO WS-SUM-CONTROL-STOCKOUT.
034600     READ CTLRSLT-FILE-IN
034700         AT END MOVE 'Y' TO WS-EOF-SW.
034800 210-EXIT.
034900     EXIT.
035000*
035100 220-STORE-ONE-TREATMENT-ENTRY.
035200     ADD 1 TO TT-COUNT.
035300     MOVE TR-FILL-RATE      TO TTE-FILL-RATE(TT-COUNT).
035400     MOVE TR-AVG-INVENTORY  TO TTE-AVG-INVENTORY(TT-COUNT).
035500     MOVE TR-STOCKOUT-COUNT TO TTE-STOCKOUT-COUNT(TT-COUNT).
035600     ADD TR-AVG-INVENTORY  TO WS-SUM-TREATMENT-INVENTORY.
035700     ADD TR-STOCKOUT-COUNT TO WS-SUM-TREATMENT-STOCKOUT.
035800     READ TRTRSLT-FILE-IN
035900         AT END MOVE 'Y' TO WS-EOF-SW.
036000 220-EXIT.
036100     EXIT.
036200*
036300 300-COMPARE-METRICS.
036400     PERFORM 305-RUN-ONE-METRIC THRU 305-EXIT
036500         VARYING WS-METRIC-SUB FROM 1 BY 1 UNTIL WS-METRIC-SUB > 3.
036600 300-EXIT.
036700     EXIT.
036800*
036900 305-RUN-ONE-METRIC.
037000     PERFORM 310-BUILD-METRIC-ARRAYS THRU 310-EXIT.
037100     PERFORM 400-TTEST-ONE-METRIC THRU 400-EXIT.
037200     PERFORM 460-WRITE-STARSLT-RECORD THRU 460-EXIT.
037300     PERFORM 420-PRINT-METRIC-BLOCK THRU 420-EXIT.
037400     PERFORM 480-SAVE-RECOMMEND-INPUTS THRU 480-EXIT.
037500 305-EXIT.
037600     EXIT.
037700*
037800 310-BUILD-METRIC-ARRAYS.
037900     MOVE CR-COUNT TO WS-MC-COUNT.
038000     MOVE TT-COUNT TO WS-MT-COUNT.
038100     EVALUATE WS-METRIC-SUB
038200         WHEN 1
038300             PERFORM 312-COPY-ONE-CONTROL-FR THRU 312-EXIT
038400                 VARYING WS-LOOKUP-SUB FROM 1 BY 1
038500                     UNTIL WS-LOOKUP-SUB > CR-COUNT
038600             PERFORM 313-COPY-ONE-TREAT-FR THRU 313-EXIT
038700                 VARYING WS-LOOKUP-SUB FROM 1 BY 1
038800                     UNTIL WS-LOOKUP-SUB > TT-COUNT
038900         WHEN 2
039000             PERFORM 314-COPY-ONE-CONTROL-AI THRU 314-EXIT
039100                 VARYING WS-LOOKUP-SUB FROM 1 BY 1
039200                     UNTIL WS-LOOKUP-SUB > CR-COUNT
039300             PERFORM 315-COPY-ONE-TREAT-AI THRU 315-EXIT
039400                 VARYING WS-LOOKUP-SUB FROM 1 BY 1
039500                     UNTIL WS-LOOKUP-SUB > TT-COUNT
039600         WHEN OTHER
039700             PERFORM 316-COPY-ONE-CONTROL-SO THRU 316-EXIT
039800                 VARYING WS-LOOKUP-SUB FROM 1 BY 1
039900                     UNTIL WS-LOOKUP-SUB > CR-COUNT
040000             PERFORM 317-COPY-ONE-TREAT-SO THRU 317-EXIT
040100                 VARYING WS-LOOKUP-SUB FROM 1 BY 1
040200                     UNTIL WS-LOOKUP-SUB > TT-COUNT
040300     END-EVALUATE.
040400 310-EXIT.
040500     EXIT.
040600*
040700 312-COPY-ONE-CONTROL-FR.
040800     MOVE CRE-FILL-RATE(WS-LOOKUP-SUB) TO WS-MC-VALUE(WS-LOOKUP-SUB).
040900 312-EXIT.
041000     EXIT.
041100*
041200 313-COPY-ONE-TREAT-FR.
041300     MOVE TTE-FILL-RATE(WS-LOOKUP-SUB) TO WS-MT-VALUE(WS-LOOKUP-SUB).
041400 313-EXIT.
041500     EXIT.
041600*
041700 314-COPY-ONE-CONTROL-AI.
041800     MOVE CRE-AVG-INVENTORY(WS-LOOKUP-SUB)
041900         TO WS-MC-VALUE(WS-LOOKUP-SUB).
042000 314-EXIT.
042100     EXIT.
042200*
042300 315-COPY-ONE-TREAT-AI.
042400     MOVE TTE-AVG-INVENTORY(WS-LOOKUP-SUB)
042500         TO WS-MT-VALUE(WS-LOOKUP-SUB).
042600 315-EXIT.
042700     EXIT.
042800*
042900 316-COPY-ONE-CONTROL-SO.
043000     MOVE CRE-STOCKOUT-COUNT(WS-LOOKUP-SUB)
043100         TO WS-MC-VALUE(WS-LOOKUP-SUB).
043200 316-EXIT.
043300     EXIT.
043400*
043500 317-COPY-ONE-TREAT-SO.
043600     MOVE TTE-STOCKOUT-COUNT(WS-LOOKUP-SUB)
043700         TO WS-MT-VALUE(WS-LOOKUP-SUB).
043800 317-EXIT.
043900     EXIT.
044000*
044100 400-TTEST-ONE-METRIC.
044200     PERFORM 405-CALC-CONTROL-MEAN-VAR THRU 405-EXIT.
044300     PERFORM 406-CALC-TREATMENT-MEAN-VAR THRU 406-EXIT.
044400     COMPUTE WS-MEAN-DIFFERENCE =
044500         WS-MEAN-TREATMENT - WS-MEAN-CONTROL.
044600     IF WS-MEAN-CONTROL = 0
044700         MOVE 0 TO WS-PCT-CHANGE
044800     ELSE
044900         COMPUTE WS-PCT-CHANGE ROUNDED =
045000             (WS-MEAN-DIFFERENCE / WS-MEAN-CONTROL) * 100
045100     END-IF.
045200     COMPUTE WS-DEGREES-OF-FREEDOM = WS-MC-COUNT + WS-MT-COUNT - 2.
045300     IF WS-DEGREES-OF-FREEDOM > 0
045400         COMPUTE WS-POOLED-VARIANCE =
045500             (((WS-MC-COUNT - 1) * WS-VAR-CONTROL) +
045600              ((WS-MT-COUNT - 1) * WS-VAR-TREATMENT))
045700             / WS-DEGREES-OF-FREEDOM
045800     ELSE
045900         MOVE 0 TO WS-POOLED-VARIANCE
046000     END-IF.
046100     PERFORM 410-CALC-T-AND-P THRU 410-EXIT.
046200     PERFORM 440-CALC-COHENS-D THRU 440-EXIT.
046300     PERFORM 450-CALC-CONFIDENCE-INTERVAL THRU 450-EXIT.
046400 400-EXIT.
046500     EXIT.
046600*
046700 405-CALC-CONTROL-MEAN-VAR.
046800     MOVE 0 TO WS-MEAN-CONTROL.
046900     PERFORM 407-ACCUM-ONE-CONTROL-VALUE THRU 407-EXIT
047000         VARYING WS-LOOKUP-SUB FROM 1 BY 1
047100             UNTIL WS-LOOKUP-SUB > WS-MC-COUNT.
047200     IF WS-MC-COUNT > 0
047300         COMPUTE WS-MEAN-CONTROL ROUNDED = WS-MEAN-CONTROL / WS-MC-COUNT
047400     END-IF.
047500     MOVE 0 TO WS-VAR-CONTROL.
047600     PERFORM 408-ACCUM-ONE-CONTROL-SQ THRU 408-EXIT
047700         VARYING WS-LOOKUP-SUB FROM 1 BY 1
047800             UNTIL WS-LOOKUP-SUB > WS-MC-COUNT.
047900     IF WS-MC-COUNT > 1
048000         COMPUTE WS-VAR-CONTROL ROUNDED =
048100             WS-VAR-CONTROL / (WS-MC-COUNT - 1)
048200     ELSE
048300         MOVE 0 TO WS-VAR-CONTROL
048400     END-IF.
048500 405-EXIT.
048600     EXIT.
048700*
048800 407-ACCUM-ONE-CONTROL-VALUE.
048900     ADD WS-MC-VALUE(WS-LOOKUP-SUB) TO WS-MEAN-CONTROL.
049000 407-EXIT.
049100     EXIT.
049200*
049300 408-ACCUM-ONE-CONTROL-SQ.
049400     COMPUTE WS-VAR-CONTROL = WS-VAR-CONTROL +
049500         ((WS-MC-VALUE(WS-LOOKUP-SUB) - WS-MEAN-CONTROL) *
049600          (WS-MC-VALUE(WS-LOOKUP-SUB) - WS-MEAN-CONTROL)).
049700 408-EXIT.
049800     EXIT.
049900*
050000 406-CALC-TREATMENT-MEAN-VAR.
050100     MOVE 0 TO WS-MEAN-TREATMENT.
050200     PERFORM 409-ACCUM-ONE-TREAT-VALUE THRU 409-EXIT
050300         VARYING WS-LOOKUP-SUB FROM 1 BY 1
050400             UNTIL WS-LOOKUP-SUB > WS-MT-COUNT.
050500     IF WS-MT-COUNT > 0
050600         COMPUTE WS-MEAN-TREATMENT ROUNDED =
050700             WS-MEAN-TREATMENT / WS-MT-COUNT
050800     END-IF.
050900     MOVE 0 TO WS-VAR-TREATMENT.
051000     PERFORM 411-ACCUM-ONE-TREAT-SQ THRU 411-EXIT
051100         VARYING WS-LOOKUP-SUB FROM 1 BY 1
051200             UNTIL WS-LOOKUP-SUB > WS-MT-COUNT.
051300     IF WS-MT-COUNT > 1
051400         COMPUTE WS-VAR-TREATMENT ROUNDED =
051500             WS-VAR-TREATMENT / (WS-MT-COUNT - 1)
051600     ELSE
051700         MOVE 0 TO WS-VAR-TREATMENT
051800     END-IF.
051900 406-EXIT.
052000     EXIT.
052100*
052200 409-ACCUM-ONE-TREAT-VALUE.
052300     ADD WS-MT-VALUE(WS-LOOKUP-SUB) TO WS-MEAN-TREATMENT.
052400 409-EXIT.
052500     EXIT.
052600*
052700 411-ACCUM-ONE-TREAT-SQ.
052800     COMPUTE WS-VAR-TREATMENT = WS-VAR-TREATMENT +
052900         ((WS-MT-VALUE(WS-LOOKUP-SUB) - WS-MEAN-TREATMENT) *
053000          (WS-MT-VALUE(WS-LOOKUP-SUB) - WS-MEAN-TREATMENT)).
053100 411-EXIT.
053200     EXIT.
053300*
053400 410-CALC-T-AND-P.
053500     IF WS-POOLED-VARIANCE <= 0 OR WS-MC-COUNT = 0 OR WS-MT-COUNT = 0
053600         MOVE 0 TO WS-T-STATISTIC
053700         MOVE 1.000000 TO WS-P-VALUE
053800     ELSE
053900         COMPUTE WS-SQRT-ARG =
054000             WS-POOLED-VARIANCE *
054100             ((1 / WS-MC-COUNT) + (1 / WS-MT-COUNT))
054200         PERFORM 900-COMPUTE-SQUARE-ROOT THRU 900-SQRT-EXIT
054300         IF WS-SQRT-RESULT = 0
054400             MOVE 0 TO WS-T-STATISTIC
054500             MOVE 1.000000 TO WS-P-VALUE
054600         ELSE
054700             COMPUTE WS-T-STATISTIC =
054800                 WS-MEAN-DIFFERENCE / WS-SQRT-RESULT
054900             PERFORM 415-CALC-PVALUE-FROM-T THRU 415-EXIT
055000         END-IF
055100     END-IF.
055200 410-EXIT.
055300     EXIT.
055400*
055500 415-CALC-PVALUE-FROM-T.
055600*    NORMAL APPROXIMATION TO THE T DISTRIBUTION WITH A DEGREES-
055700*    OF-FREEDOM CORRECTION (FISHER), THEN A STANDARD-NORMAL TAIL
055800*    PROBABILITY FROM THE ABRAMOWITZ-STEGUL POLYNOMIAL.  GOOD TO
055900*    WITHIN THE +/- .005 TOLERANCE FOR DF OF 20 OR MORE.
056000     IF WS-DEGREES-OF-FREEDOM <= 0
056100         MOVE 1.000000 TO WS-P-VALUE
056200     ELSE
056300         PERFORM 417-FISHER-Z-TRANSFORM THRU 417-EXIT
056400         PERFORM 900-COMPUTE-NORMAL-CDF THRU 900-CDF-EXIT
056500         COMPUTE WS-P-VALUE ROUNDED =
056600             2 * (1 - WS-NORMAL-CDF-RESULT)
056700         IF WS-P-VALUE < 0
056800             MOVE 0 TO WS-P-VALUE
056900         END-IF
057000         IF WS-P-VALUE > 1
057100             MOVE 1 TO WS-P-VALUE
057200         END-IF
057300     END-IF.
057400 415-EXIT.
057500     EXIT.
057600*
057700 417-FISHER-Z-TRANSFORM.
057800     COMPUTE WS-SQRT-ARG =
057900         1 + ((WS-T-STATISTIC * WS-T-STATISTIC)
058000              / (2 * WS-DEGREES-OF-FREEDOM)).
058100     PERFORM 900-COMPUTE-SQUARE-ROOT THRU 900-SQRT-EXIT.
058200     IF WS-SQRT-RESULT NOT = 0
058300         COMPUTE WS-ZSCORE-WORK =
058400             (WS-T-STATISTIC *
058500              (1 - (1 / (4 * WS-DEGREES-OF-FREEDOM))))
058600             / WS-SQRT-RESULT
058700     ELSE
058800         MOVE WS-T-STATISTIC TO WS-ZSCORE-WORK
058900     END-IF.
059000 417-EXIT.
059100     EXIT.
059200*
059300 900-COMPUTE-SQUARE-ROOT.
059400*    NEWTON-RAPHSON ITERATION - SEE ROPCALC 900-COMPUTE-SQUARE-ROOT
059500*    FOR THE ORIGINAL WRITE-UP.  20 PASSES IS MORE THAN ENOUGH FOR
059600*    THE MAGNITUDES SEEN HERE.
059700     IF WS-SQRT-ARG <= 0
059800         MOVE 0 TO WS-SQRT-RESULT
059900     ELSE
060000         MOVE WS-SQRT-ARG TO WS-SQRT-RESULT
060100         PERFORM 905-SQRT-ITERATE THRU 905-EXIT
060200             VARYING WS-SQRT-PASS FROM 1 BY 1 UNTIL WS-SQRT-PASS > 20
060300     END-IF.
060400 900-SQRT-EXIT.
060500     EXIT.
060600*
060700 905-SQRT-ITERATE.
060800     COMPUTE WS-SQRT-RESULT ROUNDED =
060900         (WS-SQRT-RESULT + (WS-SQRT-ARG / WS-SQRT-RESULT)) / 2.
061000 905-EXIT.
061100     EXIT.
061200*
061300 900-COMPUTE-NORMAL-CDF.
061400*    STANDARD NORMAL CDF VIA THE ABRAMOWITZ-STEGUN POLYNOMIAL
061500*    APPROXIMATION (FORMULA 26.2.17).  THE E-TO-THE-X TERM COMES
061600*    OUT OF 900-COMPUTE-EXP BELOW SINCE THIS SHOP DOES NOT USE
061700*    LIBRARY MATH FUNCTIONS.
061800     MOVE WS-ZSCORE-WORK TO WS-EXP-ARG.
061900     IF WS-EXP-ARG < 0
062000         COMPUTE WS-EXP-ARG = WS-EXP-ARG * -1
062100     END-IF.
062200     COMPUTE WS-EXP-ARG = (WS-EXP-ARG * WS-EXP-ARG) / 2 * -1.
062300     PERFORM 910-COMPUTE-EXP THRU 910-EXIT.
062400     COMPUTE WS-POLY-PHI = 0.3989423 * WS-EXP-RESULT.
062500     IF WS-ZSCORE-WORK < 0
062600         COMPUTE WS-POLY-K = 1 / (1 + (0.2316419 * (WS-ZSCORE-WORK * -1)))
062700     ELSE
062800         COMPUTE WS-POLY-K = 1 / (1 + (0.2316419 * WS-ZSCORE-WORK))
062900     END-IF.
063000     COMPUTE WS-POLY-SUM =
063100         (0.319381530 * WS-POLY-K)
063200         - (0.356563782 * WS-POLY-K * WS-POLY-K)
063300         + (1.781477937 * WS-POLY-K * WS-POLY-K * WS-POLY-K)
063400         - (1.821255978 * WS-POLY-K * WS-POLY-K * WS-POLY-K * WS-POLY-K)
063500         + (1.330274429 * WS-POLY-K * WS-POLY-K * WS-POLY-K * WS-POLY-K
063600             * WS-POLY-K).
063700     IF WS-ZSCORE-WORK >= 0
063800         COMPUTE WS-NORMAL-CDF-RESULT ROUNDED =
063900             1 - (WS-POLY-PHI * WS-POLY-SUM)
064000     ELSE
064100         COMPUTE WS-NORMAL-CDF-RESULT ROUNDED =
064200             WS-POLY-PHI * WS-POLY-SUM
064300     END-IF.
064400 900-CDF-EXIT.
064500     EXIT.
064600*
064700 910-COMPUTE-EXP.
064800*    E TO THE WS-EXP-ARG POWER BY REPEATED SQUARING - THE SAME
064900*    TRICK AS COMPOUND-INTEREST TABLES, RUN BACKWARDS.  256 STEPS
065000*    OF LINEAR APPROXIMATION FOLLOWED BY 8 SQUARINGS (2**8 = 256)
065100*    GIVES PLENTY OF ACCURACY FOR THE ARGUMENT RANGES SEEN HERE.
065200     COMPUTE WS-EXP-RESULT = 1 + (WS-EXP-ARG / 256).
065300     PERFORM 915-SQUARE-ONE-TIME THRU 915-EXIT
065400         VARYING WS-EXP-PASS FROM 1 BY 1 UNTIL WS-EXP-PASS > 8.
065500 910-EXIT.
065600     EXIT.
065700*
065800 915-SQUARE-ONE-TIME.
065900     COMPUTE WS-EXP-RESULT ROUNDED = WS-EXP-RESULT * WS-EXP-RESULT.
066000 915-EXIT.
066100     EXIT.
066200*
066300 440-CALC-COHENS-D.
066400     COMPUTE WS-SQRT-ARG = (WS-VAR-CONTROL + WS-VAR-TREATMENT) / 2.
066500     PERFORM 900-COMPUTE-SQUARE-ROOT THRU 900-SQRT-EXIT.
066600     IF WS-SQRT-RESULT = 0
066700         MOVE 0 TO WS-COHENS-D
066800     ELSE
066900         COMPUTE WS-COHENS-D ROUNDED =
067000             WS-MEAN-DIFFERENCE / WS-SQRT-RESULT
067100     END-IF.
067200 440-EXIT.
067300     EXIT.
067400*
067500 450-CALC-CONFIDENCE-INTERVAL.
067600     IF WS-MC-COUNT = 0 OR WS-MT-COUNT = 0
067700         MOVE WS-MEAN-DIFFERENCE TO WS-CI-LOWER WS-CI-UPPER
067800     ELSE
067900         COMPUTE WS-SQRT-ARG =
068000             (WS-VAR-CONTROL / WS-MC-COUNT) +
068100             (WS-VAR-TREATMENT / WS-MT-COUNT)
068200         PERFORM 900-COMPUTE-SQUARE-ROOT THRU 900-SQRT-EXIT
068300         COMPUTE WS-CI-LOWER ROUNDED =
068400             WS-MEAN-DIFFERENCE - (WS-CONST-Z-95 * WS-SQRT-RESULT)
068500         COMPUTE WS-CI-UPPER ROUNDED =
068600             WS-MEAN-DIFFERENCE + (WS-CONST-Z-95 * WS-SQRT-RESULT)
068700     END-IF.
068800 450-EXIT.
068900     EXIT.
069000*
069100 460-WRITE-STARSLT-RECORD.
069200     MOVE WS-METRIC-NAME(WS-METRIC-SUB) TO ST-METRIC-NAME.
069300     MOVE WS-MEAN-CONTROL      TO ST-CONTROL-MEAN.
069400     MOVE WS-MEAN-TREATMENT    TO ST-TREAT-MEAN.
069500     MOVE WS-MEAN-DIFFERENCE   TO ST-DIFFERENCE.
069600     MOVE WS-PCT-CHANGE        TO ST-PCT-CHANGE.
069700     MOVE WS-P-VALUE           TO ST-P-VALUE.
069800     IF WS-P-VALUE < WS-CONST-ALPHA
069900         MOVE 'Y' TO ST-SIGNIFICANT
070000     ELSE
070100         MOVE 'N' TO ST-SIGNIFICANT
070200     END-IF.
070300     MOVE WS-COHENS-D          TO ST-COHENS-D.
070400     MOVE WS-CI-LOWER          TO ST-CI-LOWER.
070500     MOVE WS-CI-UPPER          TO ST-CI-UPPER.
070600     WRITE STATISTICAL-RESULT-RECORD.
070700 460-EXIT.
070800     EXIT.
070900*
071000 480-SAVE-RECOMMEND-INPUTS.
071100     EVALUATE WS-METRIC-SUB
071200         WHEN 1
071300             MOVE ST-SIGNIFICANT TO WS-FILLRATE-SIGNIFICANT
071400             MOVE WS-PCT-CHANGE TO WS-FILLRATE-PCT-CHANGE
071500             MOVE WS-P-VALUE TO WS-FILLRATE-PVALUE
071600         WHEN 2
071700             MOVE ST-SIGNIFICANT TO WS-INVENTORY-SIGNIFICANT
071800             MOVE WS-PCT-CHANGE TO WS-INVENTORY-PCT-CHANGE
071900             MOVE WS-P-VALUE TO WS-INVENTORY-PVALUE
072000         WHEN OTHER
072100             MOVE ST-SIGNIFICANT TO WS-STOCKOUT-SIGNIFICANT
072200             MOVE WS-PCT-CHANGE TO WS-STOCKOUT-PCT-CHANGE
072300             MOVE WS-P-VALUE TO WS-STOCKOUT-PVALUE
072400     END-EVALUATE.
072500 480-EXIT.
072600     EXIT.
072700*
072800 420-PRINT-METRIC-BLOCK.
072900     PERFORM 490-WRITE-BLANK-LINE THRU 490-EXIT.
073000     MOVE SPACES TO ES-TEXT.
073100     STRING WS-METRIC-NAME(WS-METRIC-SUB) DELIMITED BY '  '
073200         ':' DELIMITED BY SIZE INTO ES-TEXT.
073300     WRITE EXEC-SUMMARY-LINE.
073400     MOVE WS-MEAN-CONTROL TO WS-EDIT-9DOT4.
073500     MOVE SPACES TO ES-TEXT.
073600     STRING '  CONTROL MEAN:    ' DELIMITED BY SIZE
073700         WS-EDIT-9DOT4 DELIMITED BY SIZE INTO ES-TEXT.
073800     WRITE EXEC-SUMMARY-LINE.
073900     MOVE WS-MEAN-TREATMENT TO WS-EDIT-9DOT4.
074000     MOVE SPACES TO ES-TEXT.
074100     STRING '  TREATMENT MEAN:  ' DELIMITED BY SIZE
074200         WS-EDIT-9DOT4 DELIMITED BY SIZE INTO ES-TEXT.
074300     WRITE EXEC-SUMMARY-LINE.
074400     MOVE WS-MEAN-DIFFERENCE TO WS-EDIT-SIGNED-9DOT4.
074500     MOVE WS-PCT-CHANGE TO WS-EDIT-SIGNED-PCT.
074600     MOVE SPACES TO ES-TEXT.
074700     STRING '  DIFFERENCE:      ' DELIMITED BY SIZE
074800         WS-EDIT-SIGNED-9DOT4 DELIMITED BY SIZE
074900         ' ( ' DELIMITED BY SIZE
075000         WS-EDIT-SIGNED-PCT DELIMITED BY SIZE
075100         '% )' DELIMITED BY SIZE INTO ES-TEXT.
075200     WRITE EXEC-SUMMARY-LINE.
075300     MOVE WS-CI-LOWER TO WS-EDIT-SIGNED-9DOT4.
075400     MOVE SPACES TO ES-TEXT.
075500     STRING '  95% CI:          [ ' DELIMITED BY SIZE
075600         WS-EDIT-SIGNED-9DOT4 DELIMITED BY SIZE
075700         ', ' DELIMITED BY SIZE INTO ES-TEXT.
075800     MOVE WS-CI-UPPER TO WS-EDIT-SIGNED-9DOT4.
075900     STRING ES-TEXT DELIMITED BY SIZE
076000         WS-EDIT-SIGNED-9DOT4 DELIMITED BY SIZE
076100         ' ]' DELIMITED BY SIZE INTO ES-TEXT.
076200     WRITE EXEC-SUMMARY-LINE.
076300     MOVE WS-P-VALUE TO WS-EDIT-PVALUE.
076400     MOVE SPACES TO ES-TEXT.
076500     STRING '  P-VALUE:         ' DELIMITED BY SIZE
076600         WS-EDIT-PVALUE DELIMITED BY SIZE INTO ES-TEXT.
076700     WRITE EXEC-SUMMARY-LINE.
076800     MOVE SPACES TO ES-TEXT.
076900     IF WS-P-VALUE < WS-CONST-ALPHA
077000         STRING '  SIGNIFICANT:     YES' DELIMITED BY SIZE INTO ES-TEXT
077100     ELSE
077200         STRING '  SIGNIFICANT:     NO' DELIMITED BY SIZE INTO ES-TEXT
077300     END-IF.
077400     WRITE EXEC-SUMMARY-LINE.
077500     MOVE WS-COHENS-D TO WS-EDIT-COHENS-D.
077600     MOVE SPACES TO ES-TEXT.
077700     STRING '  COHENS D:        ' DELIMITED BY SIZE
077800         WS-EDIT-COHENS-D DELIMITED BY SIZE INTO ES-TEXT.
077900     WRITE EXEC-SUMMARY-LINE.
078000 420-EXIT.
078100     EXIT.
078200*
078300 490-WRITE-BLANK-LINE.
078400     MOVE SPACES TO ES-TEXT.
078500     WRITE EXEC-SUMMARY-LINE.
078600 490-EXIT.
078700     EXIT.
078800*
078900 500-COMPUTE-ROI.
079000     COMPUTE WS-INVENTORY-SAVINGS =
079100         (WS-SUM-CONTROL-INVENTORY - WS-SUM-TREATMENT-INVENTORY)
079200         * WS-CONST-UNIT-COST.
079300     COMPUTE WS-CARRY-SAVINGS =
079400         WS-INVENTORY-SAVINGS * WS-CONST-CARRY-RATE.
079500     COMPUTE WS-STOCKOUT-SAVINGS =
079600         (WS-SUM-CONTROL-STOCKOUT - WS-SUM-TREATMENT-STOCKOUT)
079700         * WS-CONST-STOCKOUT-COST.
079800     COMPUTE WS-TOTAL-ANNUAL-BENEFIT =
079900         WS-CARRY-SAVINGS + WS-STOCKOUT-SAVINGS - WS-CONST-MAINT-COST.
080000     IF WS-TOTAL-ANNUAL-BENEFIT > 0
080100         MOVE 'Y' TO WS-PAYBACK-VALID-SW
080200         COMPUTE WS-PAYBACK-MONTHS ROUNDED =
080300             WS-CONST-IMPL-COST / (WS-TOTAL-ANNUAL-BENEFIT / 12)
080400     ELSE
080500         MOVE 'N' TO WS-PAYBACK-VALID-SW
080600         MOVE 999999.99 TO WS-PAYBACK-MONTHS
080700     END-IF.
080800     MOVE WS-CONST-IMPL-COST TO WS-NPV-3YR.
080900     COMPUTE WS-NPV-3YR = WS-NPV-3YR * -1.
081000     MOVE 1.0000 TO WS-DISCOUNT-FACTOR.
081100     PERFORM 510-ADD-ONE-YEAR-PV THRU 510-EXIT
081200         VARYING WS-ROI-YEAR-SUB FROM 1 BY 1 UNTIL WS-ROI-YEAR-SUB > 3.
081300     COMPUTE WS-YEAR1-ROI-PCT ROUNDED =
081400         ((WS-TOTAL-ANNUAL-BENEFIT - WS-CONST-IMPL-COST)
081500          / WS-CONST-IMPL-COST) * 100.
081600     PERFORM 520-WRITE-ROIRSLT-RECORD THRU 520-EXIT.
081700 500-EXIT.
081800     EXIT.
081900*
082000 510-ADD-ONE-YEAR-PV.
082100     COMPUTE WS-DISCOUNT-FACTOR =
082200         WS-DISCOUNT-FACTOR * (1 + WS-CONST-DISCOUNT-RATE).
082300     COMPUTE WS-YEAR-BENEFIT-PV ROUNDED =
082400         WS-TOTAL-ANNUAL-BENEFIT / WS-DISCOUNT-FACTOR.
082500     ADD WS-YEAR-BENEFIT-PV TO WS-NPV-3YR.
082600 510-EXIT.
082700     EXIT.
082800*
082900 520-WRITE-ROIRSLT-RECORD.
083000     MOVE WS-INVENTORY-SAVINGS  TO ROI-INV-SAVINGS.
083100     MOVE WS-CARRY-SAVINGS      TO ROI-CARRY-SAVINGS.
083200     MOVE WS-STOCKOUT-SAVINGS   TO ROI-STOCKOUT-SAVINGS.
083300     MOVE WS-TOTAL-ANNUAL-BENEFIT TO ROI-TOTAL-BENEFIT.
083400     MOVE WS-PAYBACK-MONTHS     TO ROI-PAYBACK-MONTHS.
083500     MOVE WS-NPV-3YR            TO ROI-NPV-3YR.
083600     MOVE WS-YEAR1-ROI-PCT      TO ROI-YEAR1-PCT.
083700     WRITE ROI-RESULT-RECORD.
083800     MOVE WS-TOTAL-ANNUAL-BENEFIT TO WS-ANNUAL-BENEFIT-SAVE.
083900     MOVE WS-PAYBACK-MONTHS       TO WS-PAYBACK-MONTHS-SAVE.
084000     MOVE WS-NPV-3YR              TO WS-NPV-3YR-SAVE.
084100     MOVE WS-YEAR1-ROI-PCT        TO WS-YEAR1-PCT-SAVE.
084200 520-EXIT.
084300     EXIT.
084400*
084500 600-PRINT-EXEC-SUMMARY.
084600     PERFORM 610-PRINT-HEADER THRU 610-EXIT.
084700     PERFORM 630-PRINT-KEY-FINDINGS THRU 630-EXIT.
084800     PERFORM 640-PRINT-BUSINESS-IMPACT THRU 640-EXIT.
084900     PERFORM 650-PRINT-RECOMMEND THRU 650-EXIT.
085000 600-EXIT.
085100     EXIT.
085200*
085300 610-PRINT-HEADER.
085400     MOVE SPACES TO ES-TEXT.
085500     WRITE EXEC-SUMMARY-LINE.
085600     MOVE ALL '=' TO WS-SEPARATOR-LINE.
085700     MOVE SPACES TO ES-TEXT.
085800     MOVE WS-SEPARATOR-LINE TO ES-TEXT.
085900     WRITE EXEC-SUMMARY-LINE.
086000     MOVE SPACES TO ES-TEXT.
086100     STRING 'A/B TEST RESULTS: DYNAMIC ROP VS FIXED ROP'
086200         DELIMITED BY SIZE INTO ES-TEXT.
086300     WRITE EXEC-SUMMARY-LINE.
086400     MOVE SPACES TO ES-TEXT.
086500     MOVE WS-SEPARATOR-LINE TO ES-TEXT.
086600     WRITE EXEC-SUMMARY-LINE.
086700     MOVE SPACES TO ES-TEXT.
086800     STRING 'TEST DURATION: 90 DAYS      SIGNIFICANCE LEVEL: 0.05'
086900         DELIMITED BY SIZE INTO ES-TEXT.
087000     WRITE EXEC-SUMMARY-LINE.
087100 610-EXIT.
087200     EXIT.
087300*
087400 630-PRINT-KEY-FINDINGS.
087500*    DBB-2288 - ALL THREE METRICS NOW CARRY THEIR OWN
087600*    SIGNIFICANT/NOT SIGNIFICANT CALL AND P-VALUE, NOT JUST FILL
087700*    RATE.  THE STEERING COMMITTEE WOULDN'T SIGN OFF ON THE
087800*    INVENTORY OR STOCKOUT LINES WITHOUT ONE.
087900     PERFORM 490-WRITE-BLANK-LINE THRU 490-EXIT.
088000     MOVE SPACES TO ES-TEXT.
088100     STRING 'KEY FINDINGS:' DELIMITED BY SIZE INTO ES-TEXT.
088200     WRITE EXEC-SUMMARY-LINE.
088300     MOVE WS-FILLRATE-PCT-CHANGE TO WS-EDIT-SIGNED-PCT.
088400     MOVE WS-FILLRATE-PVALUE TO WS-EDIT-PVALUE.
088500     MOVE SPACES TO ES-TEXT.
088600     IF WS-FILLRATE-SIGNIFICANT = 'Y'
088700         STRING '  FILL RATE CHANGED ' DELIMITED BY SIZE
088800             WS-EDIT-SIGNED-PCT DELIMITED BY SIZE
088900             '% - SIGNIFICANT (P=' DELIMITED BY SIZE
089000             WS-EDIT-PVALUE DELIMITED BY SIZE
089100             ')' DELIMITED BY SIZE INTO ES-TEXT
089200     ELSE
089300         STRING '  FILL RATE CHANGED ' DELIMITED BY SIZE
089400             WS-EDIT-SIGNED-PCT DELIMITED BY SIZE
089500             '% - NOT SIGNIFICANT (P=' DELIMITED BY SIZE
089600             WS-EDIT-PVALUE DELIMITED BY SIZE
089700             ')' DELIMITED BY SIZE INTO ES-TEXT
089800     END-IF.
089900     WRITE EXEC-SUMMARY-LINE.
090000     MOVE WS-INVENTORY-PCT-CHANGE TO WS-EDIT-SIGNED-PCT.
090100     MOVE WS-INVENTORY-PVALUE TO WS-EDIT-PVALUE.
090200     MOVE SPACES TO ES-TEXT.
090300     IF WS-INVENTORY-SIGNIFICANT = 'Y'
090400         STRING '  AVERAGE INVENTORY CHANGED ' DELIMITED BY SIZE
090500             WS-EDIT-SIGNED-PCT DELIMITED BY SIZE
090600             '% - SIGNIFICANT (P=' DELIMITED BY SIZE
090700             WS-EDIT-PVALUE DELIMITED BY SIZE
090800             ')' DELIMITED BY SIZE INTO ES-TEXT
090900     ELSE
091000         STRING '  AVERAGE INVENTORY CHANGED ' DELIMITED BY SIZE
091100             WS-EDIT-SIGNED-PCT DELIMITED BY SIZE
091200             '% - NOT SIGNIFICANT (P=' DELIMITED BY SIZE
091300             WS-EDIT-PVALUE DELIMITED BY SIZE
091400             ')' DELIMITED BY SIZE INTO ES-TEXT
091500     END-IF.
091600     WRITE EXEC-SUMMARY-LINE.
091700     MOVE WS-STOCKOUT-PCT-CHANGE TO WS-EDIT-SIGNED-PCT.
091800     MOVE WS-STOCKOUT-PVALUE TO WS-EDIT-PVALUE.
091900     MOVE SPACES TO ES-TEXT.
092000     IF WS-STOCKOUT-SIGNIFICANT = 'Y'
092100         STRING '  STOCKOUT COUNT CHANGED ' DELIMITED BY SIZE
092200             WS-EDIT-SIGNED-PCT DELIMITED BY SIZE
092300             '% - SIGNIFICANT (P=' DELIMITED BY SIZE
092400             WS-EDIT-PVALUE DELIMITED BY SIZE
092500             ')' DELIMITED BY SIZE INTO ES-TEXT
092600     ELSE
092700         STRING '  STOCKOUT COUNT CHANGED ' DELIMITED BY SIZE
092800             WS-EDIT-SIGNED-PCT DELIMITED BY SIZE
092900             '% - NOT SIGNIFICANT (P=' DELIMITED BY SIZE
093000             WS-EDIT-PVALUE DELIMITED BY SIZE
093100             ')' DELIMITED BY SIZE INTO ES-TEXT
093200     END-IF.
093300     WRITE EXEC-SUMMARY-LINE.
093400 630-EXIT.
093500     EXIT.
093600*
093700 640-PRINT-BUSINESS-IMPACT.
093800     PERFORM 490-WRITE-BLANK-LINE THRU 490-EXIT.
093900     MOVE SPACES TO ES-TEXT.
094000     STRING 'BUSINESS IMPACT:' DELIMITED BY SIZE INTO ES-TEXT.
094100     WRITE EXEC-SUMMARY-LINE.
094200     MOVE WS-ANNUAL-BENEFIT-SAVE TO WS-EDIT-DOLLARS.
094300     MOVE SPACES TO ES-TEXT.
094400     STRING '  ANNUAL SAVINGS:   $' DELIMITED BY SIZE
094500         WS-EDIT-DOLLARS DELIMITED BY SIZE INTO ES-TEXT.
094600     WRITE EXEC-SUMMARY-LINE.
094700     MOVE SPACES TO ES-TEXT.
094800     IF WS-PAYBACK-IS-VALID
094900         MOVE WS-PAYBACK-MONTHS-SAVE TO WS-EDIT-MONTHS
095000         STRING '  PAYBACK MONTHS:  ' DELIMITED BY SIZE
095100             WS-EDIT-MONTHS DELIMITED BY SIZE INTO ES-TEXT
095200     ELSE
095300         STRING '  PAYBACK MONTHS:  N/A' DELIMITED BY SIZE INTO ES-TEXT
095400     END-IF.
095500     WRITE EXEC-SUMMARY-LINE.
095600     MOVE WS-NPV-3YR-SAVE TO WS-EDIT-DOLLARS.
095700     MOVE SPACES TO ES-TEXT.
095800     STRING '  3-YEAR NPV:       $' DELIMITED BY SIZE
095900         WS-EDIT-DOLLARS DELIMITED BY SIZE INTO ES-TEXT.
096000     WRITE EXEC-SUMMARY-LINE.
096100     MOVE WS-YEAR1-PCT-SAVE TO WS-EDIT-SIGNED-PCT.
096200     MOVE SPACES TO ES-TEXT.
096300     STRING '  YEAR-1 ROI:       ' DELIMITED BY SIZE
096400         WS-EDIT-SIGNED-PCT DELIMITED BY SIZE
096500         '%' DELIMITED BY SIZE INTO ES-TEXT.
096600     WRITE EXEC-SUMMARY-LINE.
096700 640-EXIT.
096800     EXIT.
096900*
097000 650-PRINT-RECOMMEND.
097100     PERFORM 490-WRITE-BLANK-LINE THRU 490-EXIT.
097200     MOVE SPACES TO ES-TEXT.
097300     STRING 'RECOMMENDATION:' DELIMITED BY SIZE INTO ES-TEXT.
097400     WRITE EXEC-SUMMARY-LINE.
097500     MOVE SPACES TO ES-TEXT.
097600     IF WS-FILLRATE-SIGNIFICANT = 'Y' AND WS-FILLRATE-PCT-CHANGE > 0
097700         STRING '  IMPLEMENT DYNAMIC REORDER POINTS' DELIMITED BY SIZE
097800             INTO ES-TEXT
097900         WRITE EXEC-SUMMARY-LINE
098000         PERFORM 655-PRINT-FAVORABLE-NOTES THRU 655-EXIT
098100     ELSE
098200         STRING '  RESULTS INCONCLUSIVE - FURTHER TESTING RECOMMENDED'
098300             DELIMITED BY SIZE INTO ES-TEXT
098400         WRITE EXEC-SUMMARY-LINE
098500     END-IF.
098600 650-EXIT.
098700     EXIT.
098800*
098900 655-PRINT-FAVORABLE-NOTES.
099000     MOVE WS-FILLRATE-PCT-CHANGE TO WS-EDIT-SIGNED-PCT.
099100     MOVE SPACES TO ES-TEXT.
099200     STRING '    - FILL RATE IMPROVED ' DELIMITED BY SIZE
099300         WS-EDIT-SIGNED-PCT DELIMITED BY SIZE
099400         '%' DELIMITED BY SIZE INTO ES-TEXT.
099500     WRITE EXEC-SUMMARY-LINE.
099600     IF WS-INVENTORY-PCT-CHANGE < 0
099700         MOVE WS-INVENTORY-PCT-CHANGE TO WS-EDIT-SIGNED-PCT
099800         MOVE SPACES TO ES-TEXT
099900         STRING '    - AVERAGE INVENTORY REDUCED ' DELIMITED BY SIZE
100000             WS-EDIT-SIGNED-PCT DELIMITED BY SIZE
100100             '%' DELIMITED BY SIZE INTO ES-TEXT
100200         WRITE EXEC-SUMMARY-LINE
100300     END-IF.
100400     IF WS-STOCKOUT-PCT-CHANGE < 0
100500         MOVE WS-STOCKOUT-PCT-CHANGE TO WS-EDIT-SIGNED-PCT
100600         MOVE SPACES TO ES-TEXT
100700         STRING '    - STOCKOUT COUNT REDUCED ' DELIMITED BY SIZE
100800             WS-EDIT-SIGNED-PCT DELIMITED BY SIZE
100900             '%' DELIMITED BY SIZE INTO ES-TEXT
101000         WRITE EXEC-SUMMARY-LINE
101100     END-IF.
101200 655-EXIT.
101300     EXIT.
