000100*****************************************************************
000200*   COPYBOOK:  PURCORD
000300*   TITLE:     PURCHASE-ORDER HISTORY RECORD
000400*   USED BY:   PREPROC (OUTPUT), SIMENG (INPUT)
000500*
000600*   TWENTY SYNTHETIC ORDERS ARE MANUFACTURED PER SKU BY PREPROC
000700*   PARAGRAPH 800-WRITE-PURCHASE-ORDER-FILE TO GIVE SIMENG A LEAD
000800*   TIME HISTORY WHEN NO GENUINE PURCHASING FEED IS AVAILABLE.
000900*****************************************************************
001000 01  PURCHASE-ORDER-RECORD.
001100     05  PO-ID                      PIC X(20).
001200     05  PO-SKU-ID                  PIC X(10).
001300     05  PO-ORDER-DATE              PIC X(10).
001400     05  PO-RECEIPT-DATE            PIC X(10).
001500     05  PO-LEAD-TIME               PIC 9(03).
001600     05  PO-QTY                     PIC 9(07).
001700     05  FILLER                     PIC X(10).
001800 01  PO-ORDER-DATE-VIEW REDEFINES PURCHASE-ORDER-RECORD.
001900     05  FILLER                     PIC X(20).
002000     05  FILLER                     PIC X(10).
002100     05  PO-ORD-YYYY                PIC 9(04).
002200     05  FILLER                     PIC X(01).
002300     05  PO-ORD-MM                  PIC 9(02).
002400     05  FILLER                     PIC X(01).
002500     05  PO-ORD-DD                  PIC 9(02).
002600     05  FILLER                     PIC X(30).
002700 01  PO-RECEIPT-DATE-VIEW REDEFINES PURCHASE-ORDER-RECORD.
002800     05  FILLER                     PIC X(20).
002900     05  FILLER                     PIC X(10).
003000     05  FILLER                     PIC X(10).
003100     05  PO-RCT-YYYY                PIC 9(04).
003200     05  FILLER                     PIC X(01).
003300     05  PO-RCT-MM                  PIC 9(02).
003400     05  FILLER                     PIC X(01).
003500     05  PO-RCT-DD                  PIC 9(02).
003600     05  FILLER                     PIC X(20).
